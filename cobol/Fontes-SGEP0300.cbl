000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 01/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: BUSCA DE ITEM POR CODIGO OU NOME. CALCULA OS ITENS QUE
000170*        BLOQUEIAM O ACESSO AO ITEM (MESMO CONTEINER, PROFUNDIDADE
000180*          MENOR, SOBREPOSICAO NO PLANO LARGURA-ALTURA) E EMITE A
000190*          LISTA NUMERADA DE PASSOS DE RETIRADA NO SGEO0300.
000200* Alteracoes:
000210*   01/03/1986 - ARF - TK-4423 - Programa inicial.                TK4423  
000220*   19/04/1986 - ARF - TK-4448 - Acrescentado calculo dos itens   TK4448  
000230*                                bloqueadores e da lista de passosTK4448  
000240*                            (remove/setAside/retrieve/placeBack).TK4448  
000250*   02/08/1991 - LCS - TK-4517 - Ordenacao dos bloqueadores por   TK4517  
000260*                                profundidade inicial crescente   TK4517  
000270*                            (o mais proximo da abertura primeiro)TK4517  
000280*                                via ordenacao por troca (bolha). TK4517  
000290******************************************************************
000300*-----------------------------------------------------------------
000310 IDENTIFICATION DIVISION.
000320*-----------------------------------------------------------------
000330 PROGRAM-ID.    SGEP0300.
000340 AUTHOR.        ANDRE RAFFUL.
000350 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000360 DATE-WRITTEN.  01/03/1986.
000370 DATE-COMPILED.
000380 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000390*-----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410*-----------------------------------------------------------------
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000490         ORGANIZATION   IS INDEXED
000500         ACCESS         IS DYNAMIC
000510         RECORD KEY     IS COD-ITEM
000520         FILE STATUS    IS WS-FS-ITEM-TAB.
000530*
000540     SELECT PARM-BUSCA ASSIGN TO "SEARCH-PARM"
000550         ORGANIZATION   IS LINE SEQUENTIAL
000560         ACCESS         IS SEQUENTIAL
000570         FILE STATUS    IS WS-FS-PARM-BUSCA.
000580*
000590     SELECT SGEO0300 ASSIGN TO "SGEO0300"
000600         ORGANIZATION   IS LINE SEQUENTIAL
000610         ACCESS         IS SEQUENTIAL.
000620*-----------------------------------------------------------------
000630 DATA DIVISION.
000640*-----------------------------------------------------------------
000650 FILE SECTION.
000660*
000670 FD  ITEM-TAB.
000680     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000690-         "oks\Item.cpy".
000700*
000710 FD  PARM-BUSCA.
000720 01  FD-REG-PARM-BUSCA                 PIC X(30).
000730*
000740 FD  SGEO0300.
000750 01  FD-REG-REPORT                     PIC X(100).
000760*-----------------------------------------------------------------
000770 WORKING-STORAGE SECTION.
000780*-----------------------------------------------------------------
000790 01  WS-CAMPO-BUSCA                    PIC X(30).
000800*
000810 01  WS-ALVO.
000820     05  WS-ALVO-COD-ITEM              PIC X(10).
000830     05  WS-ALVO-DESC-ITEM             PIC X(30).
000840     05  WS-ALVO-COD-CONTEINER          PIC X(10).
000850     05  WS-ALVO-POS-INI-LARG          PIC S9(05)V99.
000860     05  WS-ALVO-POS-INI-PROF          PIC S9(05)V99.
000870     05  WS-ALVO-POS-INI-ALT           PIC S9(05)V99.
000880     05  WS-ALVO-POS-FIM-LARG          PIC S9(05)V99.
000890     05  WS-ALVO-POS-FIM-PROF          PIC S9(05)V99.
000900     05  WS-ALVO-POS-FIM-ALT           PIC S9(05)V99.
000910*
000920 01  WS-ALVO-DUMP REDEFINES WS-ALVO    PIC X(92).
000930*
000940 01  WS-TAB-BLOQUEADORES.
000950     05  WS-BLQ-ENTRADA OCCURS 50 TIMES.
000960         10  WS-BLQ-COD-ITEM            PIC X(10).
000970         10  WS-BLQ-DESC-ITEM           PIC X(30).
000980         10  WS-BLQ-POS-PROF            PIC S9(05)V99.
000990*
001000 01  WS-BLQ-TEMP.
001010     05  WS-BLQ-TEMP-COD               PIC X(10).
001020     05  WS-BLQ-TEMP-DESC              PIC X(30).
001030     05  WS-BLQ-TEMP-PROF              PIC S9(05)V99.
001040*
001050 01  WS-QTD-BLOQUEADORES               PIC 9(03) COMP VALUE ZERO.
001060*
001070 01  WS-INDICES.
001080     05  WS-IND-BLQ                    PIC 9(03) COMP VALUE ZERO.
001090     05  WS-NUM-PASSO                  PIC 9(05) COMP VALUE ZERO.
001100*
001110 01  WS-INDICES-NUM REDEFINES WS-INDICES PIC 9(08) COMP-3.
001120*
001130 01  WS-CONTADORES.
001140     05  WS-QTD-TOTAL-ITENS            PIC 9(05) COMP VALUE ZERO.
001150     05  WS-QTD-ATIVOS                 PIC 9(05) COMP VALUE ZERO.
001160*
001170 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(10) COMP-3.
001180*
001190 01  WS-FLAGS.
001200     05  WS-ACHOU-ITEM                 PIC X(01) VALUE "N".
001210         88  ITEM-FOI-ACHADO          VALUE "S".
001220     05  WS-TROCOU                     PIC X(01) VALUE "N".
001230*
001240 01  WS-PASSO-LINHA.
001250     05  WS-PASSO-NUM-ED               PIC ZZZZ9.
001260     05  WS-PASSO-ACAO                 PIC X(10).
001270     05  WS-PASSO-COD-ITEM             PIC X(10).
001280     05  WS-PASSO-DESC-ITEM            PIC X(30).
001290*
001300 01  WS-REPORT-BUSCA.
001310     03  WS-LST-CAB-LINHA.
001320         05 FILLER  PIC X(100) VALUE ALL "=".
001330     03  WS-LST-CAB-1.
001340         05 FILLER  PIC X(02) VALUE SPACES.
001350         05 FILLER  PIC X(98) VALUE
001360                 "SGEO0300 - RELATORIO DE BUSCA DE ITEM".
001370     03  WS-LST-CHAVE.
001380         05 FILLER  PIC X(02) VALUE SPACES.
001390         05 FILLER  PIC X(18) VALUE "CHAVE PROCURADA: ".
001400         05 WS-LST-CHAVE-VAL PIC X(30) VALUE SPACES.
001410     03  WS-LST-TOTAIS.
001420         05 FILLER  PIC X(02) VALUE SPACES.
001430         05 FILLER  PIC X(14) VALUE "TOTAL-ITEMS: ".
001440         05 WS-LST-TOTAL      PIC ZZZZ9 VALUE ZEROS.
001450         05 FILLER  PIC X(03) VALUE SPACES.
001460         05 FILLER  PIC X(15) VALUE "ACTIVE-ITEMS: ".
001470         05 WS-LST-ATIVOS     PIC ZZZZ9 VALUE ZEROS.
001480     03  WS-LST-NAO-ACHOU.
001490         05 FILLER  PIC X(02) VALUE SPACES.
001500         05 FILLER  PIC X(60) VALUE
001510                 "ITEM NAO ENCONTRADO.".
001520     03  WS-LST-ACHOU.
001530         05 FILLER  PIC X(02) VALUE SPACES.
001540         05 FILLER  PIC X(11) VALUE "ITEM: ".
001550         05 WS-LST-ACHOU-COD  PIC X(10) VALUE SPACES.
001560         05 FILLER  PIC X(01) VALUE SPACES.
001570         05 WS-LST-ACHOU-DESC PIC X(30) VALUE SPACES.
001580         05 FILLER  PIC X(10) VALUE SPACES.
001590         05 FILLER  PIC X(10) VALUE "CONTEINER:".
001600         05 WS-LST-ACHOU-CONT PIC X(10) VALUE SPACES.
001610     03  WS-LST-PASSO.
001620         05 FILLER  PIC X(02) VALUE SPACES.
001630         05 FILLER  PIC X(06) VALUE "PASSO ".
001640         05 WS-LST-PASSO-NUM  PIC ZZZZ9 VALUE ZEROS.
001650         05 FILLER  PIC X(02) VALUE SPACES.
001660         05 WS-LST-PASSO-ACAO PIC X(10) VALUE SPACES.
001670         05 FILLER  PIC X(02) VALUE SPACES.
001680         05 WS-LST-PASSO-COD  PIC X(10) VALUE SPACES.
001690         05 FILLER  PIC X(01) VALUE SPACES.
001700         05 WS-LST-PASSO-DESC PIC X(30) VALUE SPACES.
001710*
001720 77  WS-FS-ITEM-TAB                PIC X(02).
001730     88  WS-FS-ITEM-TAB-OK         VALUE "00".
001740     88  WS-FS-ITEM-TAB-INVALIDA   VALUE "23".
001750*
001760 77  WS-FS-PARM-BUSCA               PIC X(02).
001770     88  WS-FS-PARM-BUSCA-OK        VALUE "00".
001780*
001790 77  WS-FIM-DE-ARQUIVO               PIC X(01) VALUE "N".
001800     88  FLAG-EOF                   VALUE "S".
001810*-----------------------------------------------------------------
001820 PROCEDURE DIVISION.
001830*-----------------------------------------------------------------
001840 MAIN-PROCEDURE.
001850*
001860     PERFORM P100-INICIALIZA THRU P100-FIM.
001870*
001880     PERFORM P300-PROCESSA-PEDIDOS THRU P300-FIM UNTIL FLAG-EOF.
001890*
001900     PERFORM P900-FIM.
001910*
001920 P100-INICIALIZA.
001930*
001940     SET WS-FS-ITEM-TAB-OK           TO TRUE.
001950     SET WS-FS-PARM-BUSCA-OK         TO TRUE.
001960*
001970     OPEN INPUT ITEM-TAB.
001980     IF NOT WS-FS-ITEM-TAB-OK
001990         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
002000                 WS-FS-ITEM-TAB
002010         PERFORM P900-FIM
002020     END-IF.
002030*
002040     OPEN INPUT PARM-BUSCA.
002050     IF NOT WS-FS-PARM-BUSCA-OK
002060         DISPLAY "ERRO NA ABERTURA DO SEARCH-PARM. FS: "
002070                 WS-FS-PARM-BUSCA
002080         PERFORM P900-FIM
002090     END-IF.
002100*
002110     OPEN OUTPUT SGEO0300.
002120     WRITE FD-REG-REPORT       FROM WS-LST-CAB-LINHA.
002130     WRITE FD-REG-REPORT       FROM WS-LST-CAB-1.
002140     WRITE FD-REG-REPORT       FROM WS-LST-CAB-LINHA.
002150*
002160     PERFORM P200-CALCULA-TOTAIS THRU P200-FIM.
002170*
002180 P100-FIM.
002190*
002200 P200-CALCULA-TOTAIS.
002210*
002220     MOVE ZERO                       TO WS-QTD-TOTAL-ITENS
002230                                         WS-QTD-ATIVOS.
002240     MOVE LOW-VALUES                 TO COD-ITEM.
002250     START ITEM-TAB KEY IS NOT LESS THAN COD-ITEM.
002260     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
002270     PERFORM P210-LE-PARA-TOTAIS THRU P210-FIM UNTIL FLAG-EOF.
002280*
002290 P200-FIM.
002300*
002310 P210-LE-PARA-TOTAIS.
002320*
002330     READ ITEM-TAB NEXT RECORD
002340         AT END
002350             SET FLAG-EOF              TO TRUE
002360         NOT AT END
002370             ADD 1                      TO WS-QTD-TOTAL-ITENS
002380             IF ITEM-NAO-E-LIXO
002390                 ADD 1                  TO WS-QTD-ATIVOS
002400             END-IF
002410     END-READ.
002420*
002430 P210-FIM.
002440*
002450 P300-PROCESSA-PEDIDOS.
002460*
002470     READ PARM-BUSCA INTO WS-CAMPO-BUSCA
002480         AT END
002490             SET FLAG-EOF               TO TRUE
002500         NOT AT END
002510             PERFORM P320-LOCALIZA-ITEM  THRU P320-FIM
002520             MOVE WS-CAMPO-BUSCA          TO WS-LST-CHAVE-VAL
002530             WRITE FD-REG-REPORT          FROM WS-LST-CHAVE
002540             MOVE WS-QTD-TOTAL-ITENS      TO WS-LST-TOTAL
002550             MOVE WS-QTD-ATIVOS           TO WS-LST-ATIVOS
002560             WRITE FD-REG-REPORT          FROM WS-LST-TOTAIS
002570             IF ITEM-FOI-ACHADO
002580                 PERFORM P330-ACHA-BLOQUEADORES THRU P330-FIM
002590                 PERFORM P340-ORDENA-BLOQUEADORES THRU P340-FIM
002600                 MOVE WS-ALVO-COD-ITEM     TO WS-LST-ACHOU-COD
002610                 MOVE WS-ALVO-DESC-ITEM    TO WS-LST-ACHOU-DESC
002620                 MOVE WS-ALVO-COD-CONTEINER
002630                                           TO WS-LST-ACHOU-CONT
002640                 WRITE FD-REG-REPORT       FROM WS-LST-ACHOU
002650                 PERFORM P350-EMITE-PASSOS THRU P350-FIM
002660             ELSE
002670                 WRITE FD-REG-REPORT       FROM WS-LST-NAO-ACHOU
002680             END-IF
002690     END-READ.
002700*
002710 P300-FIM.
002720*
002730 P320-LOCALIZA-ITEM.
002740*
002750     MOVE "N"                        TO WS-ACHOU-ITEM.
002760     MOVE WS-CAMPO-BUSCA (1:10)       TO COD-ITEM.
002770*
002780     READ ITEM-TAB
002790         KEY IS COD-ITEM
002800         INVALID KEY
002810             PERFORM P322-LOCALIZA-POR-NOME THRU P322-FIM
002820         NOT INVALID KEY
002830             SET ITEM-FOI-ACHADO      TO TRUE
002840             PERFORM P325-COPIA-ALVO THRU P325-FIM
002850     END-READ.
002860*
002870 P320-FIM.
002880*
002890 P322-LOCALIZA-POR-NOME.
002900*
002910     MOVE LOW-VALUES                 TO COD-ITEM.
002920     START ITEM-TAB KEY IS NOT LESS THAN COD-ITEM.
002930     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
002940     PERFORM P323-LE-E-TESTA THRU P323-FIM
002950         UNTIL FLAG-EOF OR ITEM-FOI-ACHADO.
002960*
002970 P322-FIM.
002980*
002990 P323-LE-E-TESTA.
003000*
003010     READ ITEM-TAB NEXT RECORD
003020         AT END
003030             SET FLAG-EOF               TO TRUE
003040         NOT AT END
003050             IF DESC-ITEM EQUAL WS-CAMPO-BUSCA
003060                 SET ITEM-FOI-ACHADO     TO TRUE
003070                 PERFORM P325-COPIA-ALVO THRU P325-FIM
003080             END-IF
003090     END-READ.
003100*
003110 P323-FIM.
003120*
003130 P325-COPIA-ALVO.
003140*
003150     MOVE COD-ITEM                    TO WS-ALVO-COD-ITEM.
003160     MOVE DESC-ITEM                   TO WS-ALVO-DESC-ITEM.
003170     MOVE FK-COD-CONTEINER             TO WS-ALVO-COD-CONTEINER.
003180     MOVE POS-INI-LARG-ITEM           TO WS-ALVO-POS-INI-LARG.
003190     MOVE POS-INI-PROF-ITEM           TO WS-ALVO-POS-INI-PROF.
003200     MOVE POS-INI-ALT-ITEM            TO WS-ALVO-POS-INI-ALT.
003210     MOVE POS-FIM-LARG-ITEM           TO WS-ALVO-POS-FIM-LARG.
003220     MOVE POS-FIM-PROF-ITEM           TO WS-ALVO-POS-FIM-PROF.
003230     MOVE POS-FIM-ALT-ITEM            TO WS-ALVO-POS-FIM-ALT.
003240*
003250 P325-FIM.
003260*
003270 P330-ACHA-BLOQUEADORES.
003280*
003290     MOVE ZERO                        TO WS-QTD-BLOQUEADORES.
003300     MOVE LOW-VALUES                  TO COD-ITEM.
003310     START ITEM-TAB KEY IS NOT LESS THAN COD-ITEM.
003320     MOVE "N"                         TO WS-FIM-DE-ARQUIVO.
003330     PERFORM P331-LE-E-TESTA-BLOQ THRU P331-FIM UNTIL FLAG-EOF.
003340*
003350 P330-FIM.
003360*
003370 P331-LE-E-TESTA-BLOQ.
003380*
003390     READ ITEM-TAB NEXT RECORD
003400         AT END
003410             SET FLAG-EOF               TO TRUE
003420         NOT AT END
003430             IF COD-ITEM NOT EQUAL WS-ALVO-COD-ITEM      AND
003440                FK-COD-CONTEINER EQUAL WS-ALVO-COD-CONTEINER AND
003450                WS-ALVO-COD-CONTEINER NOT EQUAL SPACES   AND
003460                POS-INI-PROF-ITEM < WS-ALVO-POS-INI-PROF AND
003470                NOT (POS-FIM-LARG-ITEM <= WS-ALVO-POS-INI-LARG
003480                  OR POS-INI-LARG-ITEM >= WS-ALVO-POS-FIM-LARG
003490                  OR POS-FIM-ALT-ITEM  <= WS-ALVO-POS-INI-ALT
003500                  OR POS-INI-ALT-ITEM  >= WS-ALVO-POS-FIM-ALT)
003510                 AND WS-QTD-BLOQUEADORES < 50
003520                 ADD 1                    TO WS-QTD-BLOQUEADORES
003530                 MOVE COD-ITEM
003540                     TO WS-BLQ-COD-ITEM  (WS-QTD-BLOQUEADORES)
003550                 MOVE DESC-ITEM
003560                     TO WS-BLQ-DESC-ITEM (WS-QTD-BLOQUEADORES)
003570                 MOVE POS-INI-PROF-ITEM
003580                     TO WS-BLQ-POS-PROF  (WS-QTD-BLOQUEADORES)
003590             END-IF
003600     END-READ.
003610*
003620 P331-FIM.
003630*
003640 P340-ORDENA-BLOQUEADORES.
003650*
003660     MOVE "S"                         TO WS-TROCOU.
003670     PERFORM P341-PASSADA THRU P341-FIM UNTIL WS-TROCOU EQUAL "N".
003680*
003690 P340-FIM.
003700*
003710 P341-PASSADA.
003720*
003730     MOVE "N"                         TO WS-TROCOU.
003740     MOVE 1                           TO WS-IND-BLQ.
003750     PERFORM P342-COMPARA-TROCA THRU P342-FIM
003760         UNTIL WS-IND-BLQ >= WS-QTD-BLOQUEADORES.
003770*
003780 P341-FIM.
003790*
003800 P342-COMPARA-TROCA.
003810*
003820     IF WS-BLQ-POS-PROF (WS-IND-BLQ) >
003830        WS-BLQ-POS-PROF (WS-IND-BLQ + 1)
003840         MOVE WS-BLQ-ENTRADA (WS-IND-BLQ)      TO WS-BLQ-TEMP
003850         MOVE WS-BLQ-ENTRADA (WS-IND-BLQ + 1)
003860                              TO WS-BLQ-ENTRADA (WS-IND-BLQ)
003870         MOVE WS-BLQ-TEMP     TO WS-BLQ-ENTRADA (WS-IND-BLQ + 1)
003880         MOVE "S"                              TO WS-TROCOU
003890     END-IF.
003900*
003910     ADD 1                              TO WS-IND-BLQ.
003920*
003930 P342-FIM.
003940*
003950 P350-EMITE-PASSOS.
003960*
003970     MOVE 1                             TO WS-NUM-PASSO.
003980     MOVE 1                             TO WS-IND-BLQ.
003990     PERFORM P351-REMOVE-SETASIDE THRU P351-FIM
004000         UNTIL WS-IND-BLQ > WS-QTD-BLOQUEADORES.
004010*
004020     PERFORM P355-RETRIEVE THRU P355-FIM.
004030*
004040     MOVE WS-QTD-BLOQUEADORES           TO WS-IND-BLQ.
004050     PERFORM P356-PLACEBACK THRU P356-FIM
004060         UNTIL WS-IND-BLQ < 1.
004070*
004080 P350-FIM.
004090*
004100 P351-REMOVE-SETASIDE.
004110*
004120     MOVE WS-BLQ-COD-ITEM  (WS-IND-BLQ)   TO WS-PASSO-COD-ITEM.
004130     MOVE WS-BLQ-DESC-ITEM (WS-IND-BLQ)   TO WS-PASSO-DESC-ITEM.
004140     MOVE WS-NUM-PASSO                    TO WS-PASSO-NUM-ED.
004150     MOVE "remove"                        TO WS-PASSO-ACAO.
004160     PERFORM P360-GRAVA-PASSO THRU P360-FIM.
004170     ADD 1                                TO WS-NUM-PASSO.
004180*
004190     MOVE WS-NUM-PASSO                    TO WS-PASSO-NUM-ED.
004200     MOVE "setAside"                      TO WS-PASSO-ACAO.
004210     PERFORM P360-GRAVA-PASSO THRU P360-FIM.
004220     ADD 1                                TO WS-NUM-PASSO.
004230*
004240     ADD 1                                TO WS-IND-BLQ.
004250*
004260 P351-FIM.
004270*
004280 P355-RETRIEVE.
004290*
004300     MOVE WS-ALVO-COD-ITEM                TO WS-PASSO-COD-ITEM.
004310     MOVE WS-ALVO-DESC-ITEM               TO WS-PASSO-DESC-ITEM.
004320     MOVE WS-NUM-PASSO                    TO WS-PASSO-NUM-ED.
004330     MOVE "retrieve"                      TO WS-PASSO-ACAO.
004340     PERFORM P360-GRAVA-PASSO THRU P360-FIM.
004350     ADD 1                                TO WS-NUM-PASSO.
004360*
004370 P355-FIM.
004380*
004390 P356-PLACEBACK.
004400*
004410     MOVE WS-BLQ-COD-ITEM  (WS-IND-BLQ)   TO WS-PASSO-COD-ITEM.
004420     MOVE WS-BLQ-DESC-ITEM (WS-IND-BLQ)   TO WS-PASSO-DESC-ITEM.
004430     MOVE WS-NUM-PASSO                    TO WS-PASSO-NUM-ED.
004440     MOVE "placeBack"                     TO WS-PASSO-ACAO.
004450     PERFORM P360-GRAVA-PASSO THRU P360-FIM.
004460     ADD 1                                TO WS-NUM-PASSO.
004470*
004480     SUBTRACT 1                           FROM WS-IND-BLQ.
004490*
004500 P356-FIM.
004510*
004520 P360-GRAVA-PASSO.
004530*
004540     MOVE WS-PASSO-NUM-ED                 TO WS-LST-PASSO-NUM.
004550     MOVE WS-PASSO-ACAO                   TO WS-LST-PASSO-ACAO.
004560     MOVE WS-PASSO-COD-ITEM               TO WS-LST-PASSO-COD.
004570     MOVE WS-PASSO-DESC-ITEM              TO WS-LST-PASSO-DESC.
004580     WRITE FD-REG-REPORT                  FROM WS-LST-PASSO.
004590*
004600 P360-FIM.
004610*
004620 P900-FIM.
004630     CLOSE ITEM-TAB
004640           PARM-BUSCA
004650           SGEO0300.
004660     GOBACK.
004670 END PROGRAM SGEP0300.
004680
