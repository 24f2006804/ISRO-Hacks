000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 14/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: VALIDA DATA DE VALIDADE DE ITEM (AAAAMMDD) SEM USAR
000170*          BANCO DE DADOS - ANOS ENTRE 1901 E 2099.
000180* Alteracoes:
000190*   14/02/1986 - ARF - TK-4441 - Programa inicial.                 TK4441
000200*   03/03/1986 - ARF - TK-4441 - Corrigido calculo de ano bissextoTK4441
000210*                                quando resto da divisao por 4 e  TK4441
000220*                                zero mas o dia informado e 29 em TK4441
000230*                               mes de 30/31 dias (nao se aplica -TK4441
000240*                                mantido so para fevereiro).      TK4441
000250*  21/07/1999 - LCS - TK-4512 - Revisao Y2K: faixa de anos mantidaTK4512
000260*                                em 1901-2099, sem problema de    TK4512
000270*                                virada de seculo neste programa  TK4512
000280*                                pois o ano e sempre de 4 digitos.TK4512
000290*  16/09/2001 - LCS - TK-4531 - Substituida a verificacao por     TK4531
000300*                                faixa de dia/mes por tabela de   TK4531
000310*                                dias-no-mes (a mesma tecnica do  TK4531
000320*                                calculo de retorno de SGEP0500) -TK4531
000330*                                so a posicao de fevereiro na     TK4531
000340*                                tabela e ajustada quando o ano e TK4531
000350*                                bissexto.                        TK4531
000360******************************************************************
000370*-----------------------------------------------------------------
000380 IDENTIFICATION DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.    SGEP0901.
000410 AUTHOR.        ANDRE RAFFUL.
000420 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000430 DATE-WRITTEN.  14/02/1986.
000440 DATE-COMPILED.
000450 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000520*-----------------------------------------------------------------
000530 DATA DIVISION.
000540*-----------------------------------------------------------------
000550 WORKING-STORAGE SECTION.
000560*-----------------------------------------------------------------
000570 01  WS-AUXILIARES.
000580     05  WS-CALCULO-BISEXTO.
000590         10  WS-QUOCIENTE          PIC 9(004) COMP.
000600         10  WS-RESTO              PIC 9(004) COMP.
000610             88  ANO-BISSEXTO      VALUE 0000.
000620     05  WS-DATA                   PIC X(008).
000630     05  WS-DATA-R REDEFINES WS-DATA.
000640         10  WS-ANO                PIC 9(004).
000650             88  ANO-VALIDO        VALUE 1901 THRU 2099.
000660         10  WS-MES                PIC 9(002).
000670             88  WS-MES-VALIDO     VALUE 01 THRU 12.
000680         10  WS-DIA                PIC 9(002).
000690             88  WS-DIA-INFORMADO  VALUE 01 THRU 31.
000700     05  WS-DATA-NUM REDEFINES WS-DATA PIC 9(008).
000710     05  FILLER                   PIC X(002).
000720* Tabela de dias-no-mes, mesma tecnica usada em SGEP0500 para
000730* calcular a data-alvo da simulacao - aqui so serve de limite
000740* de comparacao do dia informado, fevereiro ajustado abaixo.
000750 01  WS-DIAS-NO-MES.
000760     05  FILLER  PIC 9(02) VALUE 31.
000770     05  FILLER  PIC 9(02) VALUE 28.
000780     05  FILLER  PIC 9(02) VALUE 31.
000790     05  FILLER  PIC 9(02) VALUE 30.
000800     05  FILLER  PIC 9(02) VALUE 31.
000810     05  FILLER  PIC 9(02) VALUE 30.
000820     05  FILLER  PIC 9(02) VALUE 31.
000830     05  FILLER  PIC 9(02) VALUE 31.
000840     05  FILLER  PIC 9(02) VALUE 30.
000850     05  FILLER  PIC 9(02) VALUE 31.
000860     05  FILLER  PIC 9(02) VALUE 30.
000870     05  FILLER  PIC 9(02) VALUE 31.
000880*
000890 01  WS-TAB-DIAS-NO-MES REDEFINES WS-DIAS-NO-MES.
000900     05  WS-DIAS-MES OCCURS 12 TIMES   PIC 9(02).
000910*
000920* Vista alfa para DISPLAY de diagnostico em caso de ABEND.
000930 01  WS-AUXILIARES-DUMP REDEFINES WS-AUXILIARES PIC X(010).
000940*-----------------------------------------------------------------
000950 LINKAGE SECTION.
000960*-----------------------------------------------------------------
000970 01  LKS-PARAMETRO.
000980     05 LKS-DATA                   PIC X(008).
000990     05 LKS-RETORNO                PIC 9(001).
001000     05 FILLER                     PIC X(001).
001010*-----------------------------------------------------------------
001020* LKS-DATA    = FORMATO AAAAMMDD (DATA-VALIDADE DO ITEM)
001030* LKS-RETORNO = 0 - A data informada esta correta
001040* LKS-RETORNO = 1 - A data informada esta incorreta (dia invalido)
001050* LKS-RETORNO = 2 - O ano ou o mes informado e invalido
001060*-----------------------------------------------------------------
001070*-----------------------------------------------------------------
001080 PROCEDURE DIVISION USING LKS-PARAMETRO.
001090*-----------------------------------------------------------------
001100 MAIN-PROCEDURE.
001110*
001120     MOVE LKS-DATA                    TO WS-DATA.
001130*
001140     IF NOT ANO-VALIDO OR NOT WS-MES-VALIDO
001150         MOVE 2                       TO LKS-RETORNO
001160         GO TO MAIN-FIM
001170     END-IF.
001180*
001190     PERFORM P100-AJUSTA-TABELA-BISSEXTO THRU P100-FIM.
001200*
001210     IF WS-DIA-INFORMADO AND WS-DIA NOT GREATER WS-DIAS-MES (WS-MES)
001220         MOVE 0                       TO LKS-RETORNO
001230     ELSE
001240         MOVE 1                       TO LKS-RETORNO
001250     END-IF.
001260*
001270 MAIN-FIM.
001280*
001290     GOBACK.
001300*
001310 P100-AJUSTA-TABELA-BISSEXTO.
001320*
001330     DIVIDE WS-ANO BY 4 GIVING WS-QUOCIENTE REMAINDER WS-RESTO.
001340*
001350     IF ANO-BISSEXTO
001360         MOVE 29                      TO WS-DIAS-MES (02)
001370     ELSE
001380         MOVE 28                      TO WS-DIAS-MES (02)
001390     END-IF.
001400*
001410 P100-FIM.
001420*
001430 END PROGRAM SGEP0901.
