000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 26/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: EMPACOTAMENTO DOS ITENS SEM CONTEINER (NAO-LIXO) NOS
000170*          CONTEINERES DISPONIVEIS - ORDEM PRIORIDADE/VALIDADE/
000180*          VOLUME, VARREDURA FIRST-FIT BOTTOM-LEFT-BACK, SEM
000190*          REARRANJO. GRAVA POSICAO NO ITEM-TAB E EMITE O
000200*          RELATORIO SGEO0200 DE OCUPACAO POR CONTEINER.
000210* Alteracoes:
000220*   26/02/1986 - ARF - TK-4422 - Programa inicial. SORT dos itensTK4422
000230*                                pendentes por prioridade/        TK4422
000240*                                validade/volume e varredura      TK4422
000250*                                first-fit por conteiner para     TK4422
000260*                                montar o relatorio de ocupacao.  TK4422
000270*  14/03/1986 - ARF - TK-4436 - Acrescentada varredura de posicoesTK4436  
000280*                                (altura/profundidade/largura) comTK4436  
000290*                                teste de sobreposicao 3D.        TK4436  
000300*  09/05/1987 - LCS - TK-4494 - Corrigido calculo de ocupacao: umaTK4494  
000310*                                vez achada a posicao dentro do   TK4494  
000320*                                laco de varredura, os indices de TK4494  
000330*                                altura/profundidade/largura nao  TK4494  
000340*                                podem mais ser incrementados -   TK4494  
000350*                               senao a posicao gravada ficava umaTK4494  
000360*                                unidade alem da posicao real.    TK4494  
000370*   11/07/1990 - LCS - TK-4513 - Acrescentada validacao previa dosTK4513  
000380*                               conteineres ja referenciados pelosTK4513  
000390*                                itens (posicionamento de execucaoTK4513  
000400*                                anterior) - conteiner inexistenteTK4513  
000410*                                aborta o lote.                   TK4513  
000420******************************************************************
000430*-----------------------------------------------------------------
000440 IDENTIFICATION DIVISION.
000450*-----------------------------------------------------------------
000460 PROGRAM-ID.    SGEP0200.
000470 AUTHOR.        ANDRE RAFFUL.
000480 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000490 DATE-WRITTEN.  26/02/1986.
000500 DATE-COMPILED.
000510 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000520*-----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540*-----------------------------------------------------------------
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580*
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000620         ORGANIZATION   IS INDEXED
000630         ACCESS         IS DYNAMIC
000640         RECORD KEY     IS COD-ITEM
000650         FILE STATUS    IS WS-FS-ITEM-TAB.
000660*
000670     SELECT CONTAINER-TAB ASSIGN TO "CONTAINER-TAB"
000680         ORGANIZATION   IS INDEXED
000690         ACCESS         IS SEQUENTIAL
000700         RECORD KEY     IS COD-CONTEINER
000710         FILE STATUS    IS WS-FS-CONTAINER-TAB.
000720*
000730     SELECT SORT-ITEM-TMP ASSIGN TO "SORT-TMP"
000740         ORGANIZATION   IS LINE SEQUENTIAL.
000750*
000760     SELECT SGEO0200 ASSIGN TO "SGEO0200"
000770         ORGANIZATION   IS LINE SEQUENTIAL
000780         ACCESS         IS SEQUENTIAL.
000790*-----------------------------------------------------------------
000800 DATA DIVISION.
000810*-----------------------------------------------------------------
000820 FILE SECTION.
000830*
000840 FD  ITEM-TAB.
000850     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000860-         "oks\Item.cpy".
000870*
000880 FD  CONTAINER-TAB.
000890     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000900-         "oks\Conteiner.cpy".
000910*
000920 SD  SORT-ITEM-TMP.
000930 01  SD-REGISTRO-ITEM.
000940     05  SD-PRIORIDADE                 PIC 9(03).
000950     05  SD-DATA-ORDENACAO              PIC 9(08).
000960     05  SD-VOLUME                      PIC 9(09)V99.
000970     05  SD-COD-ITEM                    PIC X(10).
000980*
000990 FD  SGEO0200.
001000 01  FD-REG-REPORT                      PIC X(100).
001010*-----------------------------------------------------------------
001020 WORKING-STORAGE SECTION.
001030*-----------------------------------------------------------------
001040 01  WS-TAB-CONTEINERES.
001050     05  WS-TC-ENTRADA OCCURS 30 TIMES.
001060         10  WS-TC-COD-CONTEINER        PIC X(10).
001070         10  WS-TC-ZONA                 PIC X(15).
001080         10  WS-TC-LARG                 PIC S9(05)V99.
001090         10  WS-TC-PROF                 PIC S9(05)V99.
001100         10  WS-TC-ALT                  PIC S9(05)V99.
001110         10  WS-TC-VOL-USADO             PIC S9(09)V99.
001120         10  WS-TC-QTD-OCUPADOS          PIC 9(03) COMP.
001130*
001140 01  WS-QTD-CONTEINERES                 PIC 9(03) COMP VALUE ZERO.
001150*
001160 01  WS-TAB-OCUPADOS.
001170     05  WS-TO-CONTEINER OCCURS 30 TIMES.
001180         10  WS-TO-BOX OCCURS 150 TIMES.
001190             15  WS-TO-INI-LARG          PIC S9(05)V99.
001200             15  WS-TO-INI-PROF          PIC S9(05)V99.
001210             15  WS-TO-INI-ALT           PIC S9(05)V99.
001220             15  WS-TO-FIM-LARG          PIC S9(05)V99.
001230             15  WS-TO-FIM-PROF          PIC S9(05)V99.
001240             15  WS-TO-FIM-ALT           PIC S9(05)V99.
001250             15  WS-TO-COD-ITEM          PIC X(10).
001260             15  WS-TO-DESC-ITEM         PIC X(30).
001270*
001280 01  WS-TAB-NAO-COLOCADOS.
001290     05  WS-NC-ENTRADA OCCURS 200 TIMES.
001300         10  WS-NC-COD-ITEM              PIC X(10).
001310         10  WS-NC-DESC-ITEM              PIC X(30).
001320*
001330 01  WS-ITEM-ATUAL.
001340     05  WS-IA-LARG                     PIC S9(05)V99.
001350     05  WS-IA-PROF                     PIC S9(05)V99.
001360     05  WS-IA-ALT                      PIC S9(05)V99.
001370     05  WS-IA-VOLUME                   PIC S9(09)V99.
001380*
001390 01  WS-ITEM-ATUAL-DUMP REDEFINES WS-ITEM-ATUAL PIC X(32).
001400*
001410 01  WS-POS-CANDIDATA.
001420     05  WS-PC-LARG                     PIC S9(05)V99.
001430     05  WS-PC-PROF                     PIC S9(05)V99.
001440     05  WS-PC-ALT                      PIC S9(05)V99.
001450     05  WS-PC-FIM-LARG                 PIC S9(05)V99.
001460     05  WS-PC-FIM-PROF                 PIC S9(05)V99.
001470     05  WS-PC-FIM-ALT                  PIC S9(05)V99.
001480*
001490 01  WS-POS-CANDIDATA-DUMP REDEFINES WS-POS-CANDIDATA PIC X(42).
001500*
001510 01  WS-POS-FINAL.
001520     05  WS-PF-INI-LARG                 PIC S9(05)V99.
001530     05  WS-PF-INI-PROF                 PIC S9(05)V99.
001540     05  WS-PF-INI-ALT                  PIC S9(05)V99.
001550     05  WS-PF-FIM-LARG                 PIC S9(05)V99.
001560     05  WS-PF-FIM-PROF                 PIC S9(05)V99.
001570     05  WS-PF-FIM-ALT                  PIC S9(05)V99.
001580*
001590 01  WS-FLAGS.
001600     05  WS-ACHOU-POSICAO               PIC X(01) VALUE "N".
001610         88  POSICAO-ACHADA            VALUE "S".
001620     05  WS-SOBREPOE                    PIC X(01) VALUE "N".
001630         88  CAIXAS-SE-SOBREPOEM       VALUE "S".
001640     05  WS-CONTEINER-ENCONTRADO        PIC X(01) VALUE "N".
001650         88  CONTEINER-FOI-ENCONTRADO  VALUE "S".
001660*
001670 01  WS-INDICES.
001680     05  WS-IND-CONT                    PIC 9(03) COMP VALUE ZERO.
001690     05  WS-IND-CONT-ACHADO             PIC 9(03) COMP VALUE ZERO.
001700     05  WS-IND-BOX                     PIC 9(03) COMP VALUE ZERO.
001710     05  WS-IND-NC                      PIC 9(03) COMP VALUE ZERO.
001720*
001730 01  WS-INDICES-NUM REDEFINES WS-INDICES PIC 9(12) COMP-3.
001740*
001750 01  WS-CONTADORES.
001760     05  WS-QTD-COLOCADOS               PIC 9(05) COMP VALUE ZERO.
001770     05  WS-QTD-NAO-COLOCADOS           PIC 9(05) COMP VALUE ZERO.
001780     05  WS-QTD-REARRANJOS              PIC 9(05) COMP VALUE ZERO.
001790*
001800 01  WS-CALCULO-UTILIZACAO.
001810     05  WS-VOL-TOTAL-CONTEINER         PIC S9(09)V99.
001820     05  WS-UTIL-PCT                    PIC 9(03)V99.
001830*
001840 01  WS-COORD-EDITADA.
001850     05  WS-ED-INI-LARG                 PIC 9(05).99.
001860     05  WS-ED-INI-PROF                 PIC 9(05).99.
001870     05  WS-ED-INI-ALT                  PIC 9(05).99.
001880     05  WS-ED-FIM-LARG                 PIC 9(05).99.
001890     05  WS-ED-FIM-PROF                 PIC 9(05).99.
001900     05  WS-ED-FIM-ALT                  PIC 9(05).99.
001910*
001920 01  WS-COORD-EDITADA-DUMP REDEFINES WS-COORD-EDITADA PIC X(48).
001930*
001940 01  WS-REPORT.
001950     03  WS-LST-CAB-LINHA.
001960         05 FILLER  PIC X(100) VALUE ALL "=".
001970     03  WS-LST-CAB-1.
001980         05 FILLER  PIC X(02) VALUE SPACES.
001990         05 FILLER  PIC X(98) VALUE
002000            "SGEO0200 - RELATORIO DE EMPACOTAMENTO DE ITENS".
002010     03  WS-LST-CONT-1.
002020         05 FILLER  PIC X(02) VALUE SPACES.
002030         05 FILLER  PIC X(13) VALUE "CONTEINER: ".
002040         05 WS-CT-COD-CONTEINER PIC X(10) VALUE SPACES.
002050         05 FILLER  PIC X(03) VALUE SPACES.
002060         05 FILLER  PIC X(06) VALUE "ZONA: ".
002070         05 WS-CT-ZONA          PIC X(15) VALUE SPACES.
002080         05 FILLER  PIC X(03) VALUE SPACES.
002090         05 FILLER  PIC X(06) VALUE "OCUP: ".
002100         05 WS-CT-UTIL-PCT      PIC ZZ9.99 VALUE ZEROS.
002110         05 FILLER  PIC X(01) VALUE "%".
002120     03  WS-LST-DET-1.
002130         05 FILLER               PIC X(04) VALUE SPACES.
002140         05 WS-DET-COD-ITEM      PIC X(10) VALUE SPACES.
002150         05 FILLER               PIC X(01) VALUE SPACES.
002160         05 WS-DET-DESC-ITEM     PIC X(30) VALUE SPACES.
002170         05 FILLER               PIC X(01) VALUE SPACES.
002180         05 WS-DET-COORD         PIC X(50) VALUE SPACES.
002190     03  WS-LST-NC-CAB.
002200         05 FILLER               PIC X(02) VALUE SPACES.
002210         05 FILLER               PIC X(60) VALUE
002220                              "ITENS NAO COLOCADOS:".
002230     03  WS-LST-NC-1.
002240         05 FILLER               PIC X(04) VALUE SPACES.
002250         05 WS-NC-LISTA-COD      PIC X(10) VALUE SPACES.
002260         05 FILLER               PIC X(01) VALUE SPACES.
002270         05 WS-NC-LISTA-DESC     PIC X(30) VALUE SPACES.
002280     03  WS-LST-FINAL-1.
002290         05 FILLER               PIC X(02) VALUE SPACES.
002300         05 FILLER               PIC X(22) VALUE
002310                              "ITENS COLOCADOS: ".
002320         05 WS-LISTA-QTD-COL     PIC ZZZZ9 VALUE ZEROS.
002330     03  WS-LST-FINAL-2.
002340         05 FILLER               PIC X(02) VALUE SPACES.
002350         05 FILLER               PIC X(22) VALUE
002360                              "ITENS NAO COLOCADOS: ".
002370         05 WS-LISTA-QTD-NC      PIC ZZZZ9 VALUE ZEROS.
002380     03  WS-LST-FINAL-3.
002390         05 FILLER               PIC X(02) VALUE SPACES.
002400         05 FILLER               PIC X(22) VALUE
002410                              "PASSOS DE REARRANJO: ".
002420         05 WS-LISTA-QTD-REA     PIC ZZZZ9 VALUE ZEROS.
002430*
002440 77  WS-FS-ITEM-TAB                 PIC X(02).
002450     88  WS-FS-ITEM-TAB-OK         VALUE "00".
002460*
002470 77  WS-FS-CONTAINER-TAB            PIC X(02).
002480     88  WS-FS-CONTAINER-TAB-OK    VALUE "00".
002490*
002500 77  WS-FIM-DE-ARQUIVO              PIC X(01) VALUE "N".
002510     88  FLAG-EOF                  VALUE "S".
002520*-----------------------------------------------------------------
002530 PROCEDURE DIVISION.
002540*-----------------------------------------------------------------
002550 MAIN-PROCEDURE.
002560*
002570     PERFORM P100-INICIALIZA THRU P100-FIM.
002580*
002590     PERFORM P200-CARREGA-CONTEINERES THRU P200-FIM.
002600*
002610     PERFORM P210-VALIDA-CONTEINERES-REF THRU P210-FIM.
002620*
002630     PERFORM P400-EMPACOTA THRU P400-FIM.
002640*
002650     PERFORM P600-RELATORIO THRU P600-FIM.
002660*
002670     PERFORM P900-FIM.
002680*
002690 P100-INICIALIZA.
002700*
002710     SET WS-FS-ITEM-TAB-OK           TO TRUE.
002720     SET WS-FS-CONTAINER-TAB-OK      TO TRUE.
002730     MOVE ZERO                       TO WS-QTD-COLOCADOS
002740                                         WS-QTD-NAO-COLOCADOS
002750                                         WS-QTD-REARRANJOS
002760                                         WS-QTD-CONTEINERES.
002770*
002780     OPEN I-O ITEM-TAB.
002790     IF NOT WS-FS-ITEM-TAB-OK
002800         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
002810                 WS-FS-ITEM-TAB
002820         PERFORM P900-FIM
002830     END-IF.
002840*
002850     OPEN INPUT CONTAINER-TAB.
002860     IF NOT WS-FS-CONTAINER-TAB-OK
002870         DISPLAY "ERRO NA ABERTURA DO CONTAINER-TAB. FS: "
002880                 WS-FS-CONTAINER-TAB
002890         PERFORM P900-FIM
002900     END-IF.
002910*
002920     OPEN OUTPUT SGEO0200.
002930*
002940 P100-FIM.
002950*
002960 P200-CARREGA-CONTEINERES.
002970*
002980     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
002990     PERFORM P201-LE-CONTEINER THRU P201-FIM UNTIL FLAG-EOF.
003000*
003010 P200-FIM.
003020*
003030 P201-LE-CONTEINER.
003040*
003050     READ CONTAINER-TAB NEXT RECORD
003060         AT END
003070             SET FLAG-EOF             TO TRUE
003080         NOT AT END
003090             ADD 1                    TO WS-QTD-CONTEINERES
003100             MOVE COD-CONTEINER
003110                 TO WS-TC-COD-CONTEINER (WS-QTD-CONTEINERES)
003120             MOVE ZONA-CONTEINER
003130                 TO WS-TC-ZONA (WS-QTD-CONTEINERES)
003140             MOVE LARG-CONTEINER
003150                 TO WS-TC-LARG (WS-QTD-CONTEINERES)
003160             MOVE PROF-CONTEINER
003170                 TO WS-TC-PROF (WS-QTD-CONTEINERES)
003180             MOVE ALT-CONTEINER
003190                 TO WS-TC-ALT (WS-QTD-CONTEINERES)
003200             MOVE ZERO
003210                 TO WS-TC-VOL-USADO (WS-QTD-CONTEINERES)
003220             MOVE ZERO
003230                 TO WS-TC-QTD-OCUPADOS (WS-QTD-CONTEINERES)
003240     END-READ.
003250*
003260 P201-FIM.
003270*
003280 P210-VALIDA-CONTEINERES-REF.
003290*
003300     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
003310     PERFORM P211-LE-ITEM-REF THRU P211-FIM UNTIL FLAG-EOF.
003320*
003330 P210-FIM.
003340*
003350 P211-LE-ITEM-REF.
003360*
003370     READ ITEM-TAB NEXT RECORD
003380         AT END
003390             SET FLAG-EOF             TO TRUE
003400         NOT AT END
003410             IF FK-COD-CONTEINER NOT EQUAL SPACES
003420                 PERFORM P220-PROCURA-CONTEINER THRU P220-FIM
003430                 IF NOT CONTEINER-FOI-ENCONTRADO
003440                     DISPLAY "ERRO FATAL: CONTEINER "
003450                         FK-COD-CONTEINER
003460                         " REFERENCIADO PELO ITEM "
003470                         COD-ITEM " NAO EXISTE."
003480                     PERFORM P900-FIM
003490                 END-IF
003500             END-IF
003510     END-READ.
003520*
003530 P211-FIM.
003540*
003550 P220-PROCURA-CONTEINER.
003560*
003570     MOVE "N"                        TO WS-CONTEINER-ENCONTRADO.
003580     MOVE ZERO                       TO WS-IND-CONT.
003590     PERFORM P221-TESTA-COD THRU P221-FIM
003600         UNTIL WS-IND-CONT >= WS-QTD-CONTEINERES
003610               OR CONTEINER-FOI-ENCONTRADO.
003620*
003630 P220-FIM.
003640*
003650 P221-TESTA-COD.
003660*
003670     ADD 1                            TO WS-IND-CONT.
003680     IF FK-COD-CONTEINER EQUAL WS-TC-COD-CONTEINER (WS-IND-CONT)
003690         SET CONTEINER-FOI-ENCONTRADO TO TRUE
003700     END-IF.
003710*
003720 P221-FIM.
003730*
003740 P400-EMPACOTA.
003750*
003760     SORT SORT-ITEM-TMP
003770             ON DESCENDING KEY SD-PRIORIDADE
003780             ON ASCENDING  KEY SD-DATA-ORDENACAO
003790             ON DESCENDING KEY SD-VOLUME
003800         INPUT  PROCEDURE IS P410-CARREGA-SORT THRU P410-FIM
003810         OUTPUT PROCEDURE IS P440-PROCESSA-SAIDA THRU P440-FIM.
003820*
003830 P400-FIM.
003840*
003850 P410-CARREGA-SORT.
003860*
003870     MOVE "N"                         TO WS-FIM-DE-ARQUIVO.
003880     PERFORM P411-LE-ITEM THRU P411-FIM UNTIL FLAG-EOF.
003890*
003900 P410-FIM.
003910*
003920 P411-LE-ITEM.
003930*
003940     READ ITEM-TAB NEXT RECORD
003950         AT END
003960             SET FLAG-EOF              TO TRUE
003970         NOT AT END
003980             IF FK-COD-CONTEINER EQUAL SPACES AND
003990                ITEM-NAO-E-LIXO
004000                 PERFORM P415-MONTA-SORT THRU P415-FIM
004010             END-IF
004020     END-READ.
004030*
004040 P411-FIM.
004050*
004060 P415-MONTA-SORT.
004070*
004080     MOVE PRIORIDADE-ITEM             TO SD-PRIORIDADE.
004090*
004100     IF DT-VALIDADE-ITEM EQUAL SPACES OR
004110        DT-VALIDADE-ITEM EQUAL "00000000"
004120         MOVE 99999999                TO SD-DATA-ORDENACAO
004130     ELSE
004140         MOVE DT-VALIDADE-ITEM        TO SD-DATA-ORDENACAO
004150     END-IF.
004160*
004170     COMPUTE SD-VOLUME = LARG-ITEM * PROF-ITEM * ALT-ITEM.
004180     MOVE COD-ITEM                    TO SD-COD-ITEM.
004190*
004200     RELEASE SD-REGISTRO-ITEM.
004210*
004220 P415-FIM.
004230*
004240 P440-PROCESSA-SAIDA.
004250*
004260     MOVE "N"                         TO WS-FIM-DE-ARQUIVO.
004270     PERFORM P441-RETORNA-ITEM THRU P441-FIM UNTIL FLAG-EOF.
004280*
004290 P440-FIM.
004300*
004310 P441-RETORNA-ITEM.
004320*
004330     RETURN SORT-ITEM-TMP INTO SD-REGISTRO-ITEM
004340         AT END
004350             SET FLAG-EOF              TO TRUE
004360         NOT AT END
004370             PERFORM P442-TENTA-COLOCAR THRU P442-FIM
004380     END-RETURN.
004390*
004400 P441-FIM.
004410*
004420 P442-TENTA-COLOCAR.
004430*
004440     MOVE SD-COD-ITEM                 TO COD-ITEM.
004450     READ ITEM-TAB
004460         KEY IS COD-ITEM
004470         INVALID KEY
004480             CONTINUE
004490         NOT INVALID KEY
004500             MOVE LARG-ITEM            TO WS-IA-LARG
004510             MOVE PROF-ITEM            TO WS-IA-PROF
004520             MOVE ALT-ITEM             TO WS-IA-ALT
004530             COMPUTE WS-IA-VOLUME = WS-IA-LARG * WS-IA-PROF
004540                                                * WS-IA-ALT
004550             MOVE "N"                  TO WS-ACHOU-POSICAO
004560             MOVE ZERO                 TO WS-IND-CONT
004570             PERFORM P430-TESTA-CONTEINER THRU P430-FIM
004580                 UNTIL WS-IND-CONT >= WS-QTD-CONTEINERES
004590                       OR POSICAO-ACHADA
004600             IF POSICAO-ACHADA
004610                 PERFORM P470-REGISTRA-COLOCACAO THRU P470-FIM
004620             ELSE
004630                 PERFORM P480-REGISTRA-NAO-COLOCADO THRU P480-FIM
004640             END-IF
004650     END-READ.
004660*
004670 P442-FIM.
004680*
004690 P430-TESTA-CONTEINER.
004700*
004710     ADD 1                             TO WS-IND-CONT.
004720*
004730     IF WS-IA-LARG <= WS-TC-LARG (WS-IND-CONT) AND
004740        WS-IA-PROF <= WS-TC-PROF (WS-IND-CONT) AND
004750        WS-IA-ALT  <= WS-TC-ALT  (WS-IND-CONT)
004760         PERFORM P450-ESCANEIA-ALTURA THRU P450-FIM
004770     END-IF.
004780*
004790 P430-FIM.
004800*
004810 P450-ESCANEIA-ALTURA.
004820*
004830     MOVE ZERO                        TO WS-PC-ALT.
004840     PERFORM P451-LINHA-ALTURA THRU P451-FIM
004850         UNTIL (WS-PC-ALT + WS-IA-ALT) > WS-TC-ALT (WS-IND-CONT)
004860               OR POSICAO-ACHADA.
004870*
004880 P450-FIM.
004890*
004900 P451-LINHA-ALTURA.
004910*
004920     MOVE ZERO                        TO WS-PC-PROF.
004930     PERFORM P452-LINHA-PROFUNDIDADE THRU P452-FIM
004940         UNTIL (WS-PC-PROF + WS-IA-PROF) > WS-TC-PROF
004950             (WS-IND-CONT)
004960               OR POSICAO-ACHADA.
004970     IF NOT POSICAO-ACHADA
004980         ADD 1                         TO WS-PC-ALT
004990     END-IF.
005000*
005010 P451-FIM.
005020*
005030 P452-LINHA-PROFUNDIDADE.
005040*
005050     MOVE ZERO                        TO WS-PC-LARG.
005060     PERFORM P453-LINHA-LARGURA THRU P453-FIM
005070         UNTIL (WS-PC-LARG + WS-IA-LARG) > WS-TC-LARG
005080             (WS-IND-CONT)
005090               OR POSICAO-ACHADA.
005100     IF NOT POSICAO-ACHADA
005110         ADD 1                         TO WS-PC-PROF
005120     END-IF.
005130*
005140 P452-FIM.
005150*
005160 P453-LINHA-LARGURA.
005170*
005180     COMPUTE WS-PC-FIM-LARG = WS-PC-LARG + WS-IA-LARG.
005190     COMPUTE WS-PC-FIM-PROF = WS-PC-PROF + WS-IA-PROF.
005200     COMPUTE WS-PC-FIM-ALT  = WS-PC-ALT  + WS-IA-ALT.
005210*
005220     PERFORM P460-TESTA-SOBREPOSICAO THRU P460-FIM.
005230*
005240     IF NOT CAIXAS-SE-SOBREPOEM
005250         SET POSICAO-ACHADA            TO TRUE
005260         MOVE WS-IND-CONT              TO WS-IND-CONT-ACHADO
005270         MOVE WS-PC-LARG                TO WS-PF-INI-LARG
005280         MOVE WS-PC-PROF                TO WS-PF-INI-PROF
005290         MOVE WS-PC-ALT                 TO WS-PF-INI-ALT
005300         MOVE WS-PC-FIM-LARG            TO WS-PF-FIM-LARG
005310         MOVE WS-PC-FIM-PROF            TO WS-PF-FIM-PROF
005320         MOVE WS-PC-FIM-ALT             TO WS-PF-FIM-ALT
005330     ELSE
005340         ADD 1                          TO WS-PC-LARG
005350     END-IF.
005360*
005370 P453-FIM.
005380*
005390 P460-TESTA-SOBREPOSICAO.
005400*
005410     MOVE "N"                          TO WS-SOBREPOE.
005420     MOVE ZERO                         TO WS-IND-BOX.
005430     PERFORM P461-TESTA-BOX THRU P461-FIM
005440         UNTIL WS-IND-BOX >= WS-TC-QTD-OCUPADOS (WS-IND-CONT)
005450               OR CAIXAS-SE-SOBREPOEM.
005460*
005470 P460-FIM.
005480*
005490 P461-TESTA-BOX.
005500*
005510     ADD 1                              TO WS-IND-BOX.
005520*
005530     IF NOT (WS-PC-FIM-LARG <=
005540                 WS-TO-INI-LARG (WS-IND-CONT WS-IND-BOX)
005550         OR   WS-PC-LARG >=
005560                 WS-TO-FIM-LARG (WS-IND-CONT WS-IND-BOX)
005570         OR   WS-PC-FIM-PROF <=
005580                 WS-TO-INI-PROF (WS-IND-CONT WS-IND-BOX)
005590         OR   WS-PC-PROF >=
005600                 WS-TO-FIM-PROF (WS-IND-CONT WS-IND-BOX)
005610         OR   WS-PC-FIM-ALT <=
005620                 WS-TO-INI-ALT (WS-IND-CONT WS-IND-BOX)
005630         OR   WS-PC-ALT >=
005640                 WS-TO-FIM-ALT (WS-IND-CONT WS-IND-BOX))
005650         SET CAIXAS-SE-SOBREPOEM         TO TRUE
005660     END-IF.
005670*
005680 P461-FIM.
005690*
005700 P470-REGISTRA-COLOCACAO.
005710*
005720     ADD 1 TO WS-TC-QTD-OCUPADOS (WS-IND-CONT-ACHADO).
005730     MOVE WS-TC-QTD-OCUPADOS (WS-IND-CONT-ACHADO) TO WS-IND-BOX.
005740*
005750     MOVE WS-PF-INI-LARG
005760         TO WS-TO-INI-LARG (WS-IND-CONT-ACHADO WS-IND-BOX).
005770     MOVE WS-PF-INI-PROF
005780         TO WS-TO-INI-PROF (WS-IND-CONT-ACHADO WS-IND-BOX).
005790     MOVE WS-PF-INI-ALT
005800         TO WS-TO-INI-ALT  (WS-IND-CONT-ACHADO WS-IND-BOX).
005810     MOVE WS-PF-FIM-LARG
005820         TO WS-TO-FIM-LARG (WS-IND-CONT-ACHADO WS-IND-BOX).
005830     MOVE WS-PF-FIM-PROF
005840         TO WS-TO-FIM-PROF (WS-IND-CONT-ACHADO WS-IND-BOX).
005850     MOVE WS-PF-FIM-ALT
005860         TO WS-TO-FIM-ALT  (WS-IND-CONT-ACHADO WS-IND-BOX).
005870     MOVE COD-ITEM
005880         TO WS-TO-COD-ITEM (WS-IND-CONT-ACHADO WS-IND-BOX).
005890     MOVE DESC-ITEM
005900         TO WS-TO-DESC-ITEM (WS-IND-CONT-ACHADO WS-IND-BOX).
005910*
005920     ADD WS-IA-VOLUME TO WS-TC-VOL-USADO (WS-IND-CONT-ACHADO).
005930*
005940     MOVE WS-TC-COD-CONTEINER (WS-IND-CONT-ACHADO)
005950                                         TO FK-COD-CONTEINER.
005960     MOVE WS-PF-INI-LARG                TO POS-INI-LARG-ITEM.
005970     MOVE WS-PF-INI-PROF                TO POS-INI-PROF-ITEM.
005980     MOVE WS-PF-INI-ALT                 TO POS-INI-ALT-ITEM.
005990     MOVE WS-PF-FIM-LARG                TO POS-FIM-LARG-ITEM.
006000     MOVE WS-PF-FIM-PROF                TO POS-FIM-PROF-ITEM.
006010     MOVE WS-PF-FIM-ALT                 TO POS-FIM-ALT-ITEM.
006020*
006030     REWRITE REG-ITEM.
006040*
006050     ADD 1                               TO WS-QTD-COLOCADOS.
006060*
006070 P470-FIM.
006080*
006090 P480-REGISTRA-NAO-COLOCADO.
006100*
006110     IF WS-QTD-NAO-COLOCADOS < 200
006120         ADD 1                           TO WS-QTD-NAO-COLOCADOS
006130         MOVE COD-ITEM
006140             TO WS-NC-COD-ITEM (WS-QTD-NAO-COLOCADOS)
006150         MOVE DESC-ITEM
006160             TO WS-NC-DESC-ITEM (WS-QTD-NAO-COLOCADOS)
006170     END-IF.
006180*
006190 P480-FIM.
006200*
006210 P600-RELATORIO.
006220*
006230     WRITE FD-REG-REPORT      FROM WS-LST-CAB-LINHA.
006240     WRITE FD-REG-REPORT      FROM WS-LST-CAB-1.
006250     WRITE FD-REG-REPORT      FROM WS-LST-CAB-LINHA.
006260*
006270     MOVE ZERO                 TO WS-IND-CONT.
006280     PERFORM P610-IMPRIME-CONTEINER THRU P610-FIM
006290         UNTIL WS-IND-CONT >= WS-QTD-CONTEINERES.
006300*
006310     WRITE FD-REG-REPORT      FROM WS-LST-NC-CAB.
006320     MOVE ZERO                 TO WS-IND-NC.
006330     PERFORM P620-IMPRIME-NAO-COLOCADO THRU P620-FIM
006340         UNTIL WS-IND-NC >= WS-QTD-NAO-COLOCADOS.
006350*
006360     MOVE WS-QTD-COLOCADOS     TO WS-LISTA-QTD-COL.
006370     MOVE WS-QTD-NAO-COLOCADOS TO WS-LISTA-QTD-NC.
006380     MOVE WS-QTD-REARRANJOS    TO WS-LISTA-QTD-REA.
006390     WRITE FD-REG-REPORT      FROM WS-LST-FINAL-1.
006400     WRITE FD-REG-REPORT      FROM WS-LST-FINAL-2.
006410     WRITE FD-REG-REPORT      FROM WS-LST-FINAL-3.
006420*
006430 P600-FIM.
006440*
006450 P610-IMPRIME-CONTEINER.
006460*
006470     ADD 1                      TO WS-IND-CONT.
006480*
006490     COMPUTE WS-VOL-TOTAL-CONTEINER =
006500         WS-TC-LARG (WS-IND-CONT) * WS-TC-PROF (WS-IND-CONT)
006510                                  * WS-TC-ALT  (WS-IND-CONT).
006520*
006530     IF WS-VOL-TOTAL-CONTEINER EQUAL ZERO
006540         MOVE ZERO               TO WS-UTIL-PCT
006550     ELSE
006560         COMPUTE WS-UTIL-PCT ROUNDED =
006570             (WS-TC-VOL-USADO (WS-IND-CONT) /
006580              WS-VOL-TOTAL-CONTEINER) * 100
006590     END-IF.
006600*
006610     MOVE WS-TC-COD-CONTEINER (WS-IND-CONT) TO
006620         WS-CT-COD-CONTEINER.
006630     MOVE WS-TC-ZONA (WS-IND-CONT)           TO WS-CT-ZONA.
006640     MOVE WS-UTIL-PCT                        TO WS-CT-UTIL-PCT.
006650     WRITE FD-REG-REPORT       FROM WS-LST-CONT-1.
006660*
006670     MOVE ZERO                  TO WS-IND-BOX.
006680     PERFORM P611-IMPRIME-BOX THRU P611-FIM
006690         UNTIL WS-IND-BOX >= WS-TC-QTD-OCUPADOS (WS-IND-CONT).
006700*
006710 P610-FIM.
006720*
006730 P611-IMPRIME-BOX.
006740*
006750     ADD 1                       TO WS-IND-BOX.
006760*
006770     MOVE WS-TO-COD-ITEM  (WS-IND-CONT WS-IND-BOX)
006780                                  TO WS-DET-COD-ITEM.
006790     MOVE WS-TO-DESC-ITEM (WS-IND-CONT WS-IND-BOX)
006800                                  TO WS-DET-DESC-ITEM.
006810*
006820     MOVE WS-TO-INI-LARG (WS-IND-CONT WS-IND-BOX) TO WS-ED-INI-LARG.
006830     MOVE WS-TO-INI-PROF (WS-IND-CONT WS-IND-BOX) TO WS-ED-INI-PROF.
006840     MOVE WS-TO-INI-ALT  (WS-IND-CONT WS-IND-BOX) TO WS-ED-INI-ALT.
006850     MOVE WS-TO-FIM-LARG (WS-IND-CONT WS-IND-BOX) TO WS-ED-FIM-LARG.
006860     MOVE WS-TO-FIM-PROF (WS-IND-CONT WS-IND-BOX) TO WS-ED-FIM-PROF.
006870     MOVE WS-TO-FIM-ALT  (WS-IND-CONT WS-IND-BOX) TO WS-ED-FIM-ALT.
006880*
006890     MOVE SPACES                  TO WS-DET-COORD.
006900     STRING "(" DELIMITED BY SIZE
006910            WS-ED-INI-LARG        DELIMITED BY SIZE
006920            ","                   DELIMITED BY SIZE
006930            WS-ED-INI-PROF        DELIMITED BY SIZE
006940            ","                   DELIMITED BY SIZE
006950            WS-ED-INI-ALT         DELIMITED BY SIZE
006960            "),("                 DELIMITED BY SIZE
006970            WS-ED-FIM-LARG        DELIMITED BY SIZE
006980            ","                   DELIMITED BY SIZE
006990            WS-ED-FIM-PROF        DELIMITED BY SIZE
007000            ","                   DELIMITED BY SIZE
007010            WS-ED-FIM-ALT         DELIMITED BY SIZE
007020            ")"                   DELIMITED BY SIZE
007030         INTO WS-DET-COORD.
007040*
007050     WRITE FD-REG-REPORT         FROM WS-LST-DET-1.
007060*
007070 P611-FIM.
007080*
007090 P620-IMPRIME-NAO-COLOCADO.
007100*
007110     ADD 1                        TO WS-IND-NC.
007120     MOVE WS-NC-COD-ITEM  (WS-IND-NC) TO WS-NC-LISTA-COD.
007130     MOVE WS-NC-DESC-ITEM (WS-IND-NC) TO WS-NC-LISTA-DESC.
007140     WRITE FD-REG-REPORT          FROM WS-LST-NC-1.
007150*
007160 P620-FIM.
007170*
007180 P900-FIM.
007190     CLOSE ITEM-TAB
007200           CONTAINER-TAB
007210           SGEO0200.
007220     GOBACK.
007230 END PROGRAM SGEP0200.
007240
