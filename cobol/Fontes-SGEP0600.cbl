000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 20/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: GRAVA UM REGISTRO NO AUDIT-LOG (ADICAO-SOMENTE). CHAMADO
000170*          POR TODOS OS PROCESSOS QUE MOVIMENTAM ITEM (SGEP0310,
000180*          SGEP0320, SGEP0400, SGEP0410, SGEP0420, SGEP0500).
000190* Alteracoes:
000200*   20/02/1986 - ARF - TK-4416 - Programa inicial.                TK4416  
000210*   14/05/1987 - LCS - TK-4491 - Corrigido OPEN: o arquivo deve   TK4491  
000220*                                ser aberto em EXTEND quando ja   TK4491  
000230*                                existe, e em OUTPUT somente na   TK4491  
000240*                                primeira gravacao da execucao do TK4491  
000250*                                lote (senao o log era truncado a TK4491  
000260*                                cada chamada).                   TK4491  
000270*   28/08/1999 - LCS - TK-4521 - Revisao Y2K: TIMESTAMP-LOG sempreTK4521  
000280*                                recebido com ano de 4 digitos do TK4521  
000290*                                chamador - sem ajuste necessario.TK4521  
000300******************************************************************
000310*-----------------------------------------------------------------
000320 IDENTIFICATION DIVISION.
000330*-----------------------------------------------------------------
000340 PROGRAM-ID.    SGEP0600.
000350 AUTHOR.        ANDRE RAFFUL.
000360 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000370 DATE-WRITTEN.  20/02/1986.
000380 DATE-COMPILED.
000390 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420*-----------------------------------------------------------------
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT AUDITORIA ASSIGN TO "AUDIT-LOG"
000500         ORGANIZATION   IS LINE SEQUENTIAL
000510         ACCESS         IS SEQUENTIAL
000520         FILE STATUS    IS WS-FS-AUDITORIA.
000530*-----------------------------------------------------------------
000540 DATA DIVISION.
000550*-----------------------------------------------------------------
000560 FILE SECTION.
000570*
000580 FD  AUDITORIA.
000590     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000600-         "oks\LogAud.cpy"
000610         REPLACING REG-LOG-AUDITORIA BY FD-REG-LOG-AUDITORIA.
000620*-----------------------------------------------------------------
000630 WORKING-STORAGE SECTION.
000640*-----------------------------------------------------------------
000650 01  WS-REG-LOG-AUDITORIA.
000660     05  WS-TIMESTAMP-LOG          PIC X(14).
000670     05  WS-TIMESTAMP-LOG-R REDEFINES WS-TIMESTAMP-LOG.
000680         10  WS-AAAA-LOG           PIC 9(04).
000690         10  WS-MM-LOG             PIC 9(02).
000700         10  WS-DD-LOG             PIC 9(02).
000710         10  WS-HH-LOG             PIC 9(02).
000720         10  WS-MN-LOG             PIC 9(02).
000730         10  WS-SS-LOG             PIC 9(02).
000740     05  WS-COD-USUARIO-LOG        PIC X(10).
000750     05  WS-TIPO-ACAO-LOG          PIC X(12).
000760     05  WS-COD-ITEM-LOG           PIC X(10).
000770     05  WS-DETALHE-LOG            PIC X(80).
000780     05  FILLER                    PIC X(02).
000790*
000800 01  WS-REG-LOG-NUMERICO REDEFINES WS-REG-LOG-AUDITORIA.
000810     05  FILLER                    PIC X(120).
000820*
000830 01  WS-CABECALHO-LOG REDEFINES WS-REG-LOG-AUDITORIA.
000840     05  WS-CAB-TIMESTAMP-LOG      PIC X(14).
000850     05  WS-CAB-RESTANTE           PIC X(106).
000860*
000870 77  WS-FS-AUDITORIA              PIC X(02).
000880     88  WS-FS-AUDITORIA-OK       VALUE "00".
000890     88  WS-FS-AUDITORIA-NAO-EXISTE VALUE "35".
000900*
000910 77  WS-JA-ABERTO                 PIC X(01) VALUE "N".
000920     88  ARQ-JA-ABERTO            VALUE "S".
000930*
000940 77  WS-QTD-GRAVACOES             PIC 9(07) COMP VALUE ZERO.
000950*-----------------------------------------------------------------
000960 LINKAGE SECTION.
000970*-----------------------------------------------------------------
000980 01  LKS-PARAMETRO.
000990     05 LKS-TIMESTAMP-LOG          PIC X(14).
001000     05 LKS-COD-USUARIO-LOG        PIC X(10).
001010     05 LKS-TIPO-ACAO-LOG          PIC X(12).
001020     05 LKS-COD-ITEM-LOG           PIC X(10).
001030     05 LKS-DETALHE-LOG            PIC X(80).
001040     05 LKS-RETORNO                PIC 9(01).
001050     05 FILLER                     PIC X(01).
001060*-----------------------------------------------------------------
001070 PROCEDURE DIVISION USING LKS-PARAMETRO.
001080*-----------------------------------------------------------------
001090 MAIN-PROCEDURE.
001100*
001110     IF NOT ARQ-JA-ABERTO
001120         PERFORM P100-ABRE-AUDITORIA THRU P100-FIM
001130         SET ARQ-JA-ABERTO           TO TRUE
001140     END-IF.
001150*
001160     MOVE LKS-TIMESTAMP-LOG         TO WS-TIMESTAMP-LOG.
001170     MOVE LKS-COD-USUARIO-LOG       TO WS-COD-USUARIO-LOG.
001180     MOVE LKS-TIPO-ACAO-LOG         TO WS-TIPO-ACAO-LOG.
001190     MOVE LKS-COD-ITEM-LOG          TO WS-COD-ITEM-LOG.
001200     MOVE LKS-DETALHE-LOG           TO WS-DETALHE-LOG.
001210*
001220     WRITE FD-REG-LOG-AUDITORIA     FROM WS-REG-LOG-AUDITORIA.
001230*
001240     IF WS-FS-AUDITORIA-OK
001250         ADD 1                       TO WS-QTD-GRAVACOES
001260         MOVE 0                      TO LKS-RETORNO
001270     ELSE
001280         MOVE 9                      TO LKS-RETORNO
001290     END-IF.
001300*
001310     GOBACK.
001320*
001330 P100-ABRE-AUDITORIA.
001340*
001350     OPEN EXTEND AUDITORIA.
001360*
001370     IF WS-FS-AUDITORIA-NAO-EXISTE
001380         OPEN OUTPUT AUDITORIA
001390     END-IF.
001400*
001410 P100-FIM.
001420*
001430 END PROGRAM SGEP0600.
001440
