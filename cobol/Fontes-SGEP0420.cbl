000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 11/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: FINALIZA A DESACOPLAGEM DE UM CONTEINER - ELIMINA DO
000170*          ITEM-TAB TODO ITEM DE LIXO ATUALMENTE ESTIVADO NO
000180*          CONTEINER DE DESACOPLAGEM INFORMADO, GRAVANDO UM
000190*          DISPOSAL NO AUDIT-LOG PARA CADA ITEM ANTES DE ELIMINAR.
000200* Alteracoes:
000210*   11/03/1986 - ARF - TK-4428 - Programa inicial.                TK4428  
000220*   30/07/1991 - LCS - TK-4519 - O DISPOSAL e gravado ANTES do    TK4519  
000230*                                DELETE, nunca depois - pedido de TK4519  
000240*                                auditoria (rastreabilidade mesmo TK4519  
000250*                                se o DELETE falhar).             TK4519  
000260******************************************************************
000270*-----------------------------------------------------------------
000280 IDENTIFICATION DIVISION.
000290*-----------------------------------------------------------------
000300 PROGRAM-ID.    SGEP0420.
000310 AUTHOR.        ANDRE RAFFUL.
000320 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000330 DATE-WRITTEN.  11/03/1986.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000460         ORGANIZATION   IS INDEXED
000470         ACCESS         IS DYNAMIC
000480         RECORD KEY     IS COD-ITEM
000490         FILE STATUS    IS WS-FS-ITEM-TAB.
000500*
000510     SELECT PARM-DESACOPLE ASSIGN TO "UNDOCK-PARM"
000520         ORGANIZATION   IS LINE SEQUENTIAL
000530         ACCESS         IS SEQUENTIAL
000540         FILE STATUS    IS WS-FS-PARM-DESACOPLE.
000550*
000560     SELECT SGEO0420 ASSIGN TO "SGEO0420"
000570         ORGANIZATION   IS LINE SEQUENTIAL
000580         ACCESS         IS SEQUENTIAL.
000590*-----------------------------------------------------------------
000600 DATA DIVISION.
000610*-----------------------------------------------------------------
000620 FILE SECTION.
000630*
000640 FD  ITEM-TAB.
000650     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000660-         "oks\Item.cpy".
000670*
000680 FD  PARM-DESACOPLE.
000690 01  FD-REG-PARM-DESACOPLE.
000700     05  FD-PARM-COD-CONTEINER-DESAC   PIC X(10).
000710     05  FD-PARM-TIMESTAMP             PIC X(14).
000720*
000730 FD  SGEO0420.
000740 01  FD-REG-REPORT                     PIC X(100).
000750*-----------------------------------------------------------------
000760 WORKING-STORAGE SECTION.
000770*-----------------------------------------------------------------
000780 01  WS-REG-PARM-DESACOPLE.
000790     05  WS-PARM-COD-CONTEINER-DESAC    PIC X(10).
000800     05  WS-PARM-TIMESTAMP              PIC X(14).
000810*
000820 01  WS-REG-PARM-DUMP REDEFINES WS-REG-PARM-DESACOPLE PIC X(24).
000830*
000840 01  WS-AREA-LOG.
000850     05  WS-LKS-AREA-LOG.
000860         10  WS-LKS-TIMESTAMP-LOG       PIC X(14).
000870         10  WS-LKS-COD-USUARIO-LOG     PIC X(10).
000880         10  WS-LKS-TIPO-ACAO-LOG       PIC X(12).
000890         10  WS-LKS-COD-ITEM-LOG        PIC X(10).
000900         10  WS-LKS-DETALHE-LOG         PIC X(80).
000910         10  WS-LKS-RETORNO-LOG         PIC 9(01).
000920         10  FILLER                     PIC X(01).
000930*
000940 01  WS-AREA-LOG-DUMP REDEFINES WS-AREA-LOG PIC X(128).
000950*
000960 01  WS-CONTADORES.
000970     05  WS-QTD-ELIMINADOS              PIC 9(05) COMP VALUE ZERO.
000980*
000990 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(05) COMP-3.
001000*
001010 01  WS-FLAGS.
001020     05  WS-FIM-DE-ARQUIVO              PIC X(01) VALUE "N".
001030         88  FLAG-EOF                  VALUE "S".
001040*
001050 01  WS-REPORT-DESACOPLE.
001060     03  WS-LST-CAB-LINHA.
001070         05 FILLER  PIC X(100) VALUE ALL "=".
001080     03  WS-LST-CAB-1.
001090         05 FILLER  PIC X(02) VALUE SPACES.
001100         05 FILLER  PIC X(98) VALUE
001110                 "SGEO0420 - FINALIZACAO DE DESACOPLAGEM".
001120     03  WS-LST-DET-1.
001130         05 FILLER  PIC X(02) VALUE SPACES.
001140         05 FILLER  PIC X(16) VALUE "ITEM ELIMINADO: ".
001150         05 WS-LST-COD          PIC X(10) VALUE SPACES.
001160         05 FILLER  PIC X(01) VALUE SPACES.
001170         05 WS-LST-DESC         PIC X(30) VALUE SPACES.
001180     03  WS-LST-FINAL.
001190         05 FILLER  PIC X(02) VALUE SPACES.
001200         05 FILLER  PIC X(30) VALUE
001210                 "TOTAL DE ITENS ELIMINADOS: ".
001220         05 WS-LST-QTD          PIC ZZZZ9 VALUE ZEROS.
001230*
001240 77  WS-FS-ITEM-TAB                  PIC X(02).
001250     88  WS-FS-ITEM-TAB-OK           VALUE "00".
001260*
001270 77  WS-FS-PARM-DESACOPLE             PIC X(02).
001280     88  WS-FS-PARM-DESACOPLE-OK      VALUE "00".
001290*-----------------------------------------------------------------
001300 PROCEDURE DIVISION.
001310*-----------------------------------------------------------------
001320 MAIN-PROCEDURE.
001330*
001340     PERFORM P100-INICIALIZA THRU P100-FIM.
001350*
001360     PERFORM P300-VARRE-ITENS THRU P300-FIM UNTIL FLAG-EOF.
001370*
001380     MOVE WS-QTD-ELIMINADOS         TO WS-LST-QTD.
001390     WRITE FD-REG-REPORT            FROM WS-LST-FINAL.
001400*
001410     PERFORM P900-FIM.
001420*
001430 P100-INICIALIZA.
001440*
001450     SET WS-FS-ITEM-TAB-OK               TO TRUE.
001460     SET WS-FS-PARM-DESACOPLE-OK         TO TRUE.
001470     MOVE ZERO                           TO WS-QTD-ELIMINADOS.
001480*
001490     OPEN I-O ITEM-TAB.
001500     IF NOT WS-FS-ITEM-TAB-OK
001510         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
001520                 WS-FS-ITEM-TAB
001530         PERFORM P900-FIM
001540     END-IF.
001550*
001560     OPEN INPUT PARM-DESACOPLE.
001570     IF NOT WS-FS-PARM-DESACOPLE-OK
001580         DISPLAY "ERRO NA ABERTURA DO UNDOCK-PARM. FS: "
001590                 WS-FS-PARM-DESACOPLE
001600         PERFORM P900-FIM
001610     END-IF.
001620*
001630     READ PARM-DESACOPLE INTO WS-REG-PARM-DESACOPLE
001640         AT END
001650             DISPLAY "SEM PARAMETRO DE DESACOPLAGEM - ABORTADO."
001660             PERFORM P900-FIM
001670     END-READ.
001680     CLOSE PARM-DESACOPLE.
001690*
001700     OPEN OUTPUT SGEO0420.
001710     WRITE FD-REG-REPORT             FROM WS-LST-CAB-LINHA.
001720     WRITE FD-REG-REPORT             FROM WS-LST-CAB-1.
001730     WRITE FD-REG-REPORT             FROM WS-LST-CAB-LINHA.
001740*
001750     MOVE LOW-VALUES                     TO COD-ITEM.
001760     START ITEM-TAB KEY IS NOT LESS THAN COD-ITEM.
001770*
001780 P100-FIM.
001790*
001800 P300-VARRE-ITENS.
001810*
001820     READ ITEM-TAB NEXT RECORD
001830         AT END
001840             SET FLAG-EOF              TO TRUE
001850         NOT AT END
001860             IF ITEM-E-LIXO AND
001870                FK-COD-CONTEINER EQUAL WS-PARM-COD-CONTEINER-DESAC
001880                 PERFORM P320-ELIMINA-ITEM THRU P320-FIM
001890             END-IF
001900     END-READ.
001910*
001920 P300-FIM.
001930*
001940 P320-ELIMINA-ITEM.
001950*
001960     MOVE WS-PARM-TIMESTAMP              TO WS-LKS-TIMESTAMP-LOG.
001970     MOVE "system"                      TO WS-LKS-COD-USUARIO-LOG.
001980     MOVE "disposal"                     TO WS-LKS-TIPO-ACAO-LOG.
001990     MOVE COD-ITEM                       TO WS-LKS-COD-ITEM-LOG.
002000     MOVE SPACES                         TO WS-LKS-DETALHE-LOG.
002010     STRING "UNDOCKED CONT="   DELIMITED BY SIZE
002020            FK-COD-CONTEINER    DELIMITED BY SIZE
002030         INTO WS-LKS-DETALHE-LOG.
002040     CALL "SGEP0600" USING WS-LKS-AREA-LOG.
002050*
002060     MOVE COD-ITEM                       TO WS-LST-COD.
002070     MOVE DESC-ITEM                      TO WS-LST-DESC.
002080     WRITE FD-REG-REPORT                  FROM WS-LST-DET-1.
002090*
002100     DELETE ITEM-TAB RECORD.
002110     IF WS-FS-ITEM-TAB-OK
002120         ADD 1                             TO WS-QTD-ELIMINADOS
002130     ELSE
002140         DISPLAY "ERRO AO ELIMINAR ITEM " COD-ITEM
002150                 " FS: " WS-FS-ITEM-TAB
002160     END-IF.
002170*
002180 P320-FIM.
002190*
002200 P900-FIM.
002210     CLOSE ITEM-TAB
002220           SGEO0420.
002230     GOBACK.
002240 END PROGRAM SGEP0420.
002250
