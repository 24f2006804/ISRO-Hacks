000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 18/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: DRIVER PRINCIPAL DO CICLO DE LOTE DO SGEP (SISTEMA DE
000170*          GERENCIAMENTO DE ESTOQUE DA ESTACAO) - SEQUENCIA A
000180*          CARGA DE ITENS E CONTEINERES, O EMPACOTAMENTO, E
000190*          DEIXA A DISPOSICAO DOS PROGRAMAS DE BUSCA/RETIRADA,
000200*          DE LIXO E DE SIMULACAO PARA EXECUCAO SOB DEMANDA DO
000210*          OPERADOR DO TURNO.
000220* Alteracoes:
000230*   18/03/1986 - ARF - TK-4430 - Programa inicial. Sequencia em   TK4430
000240*                                lote, sem tela, os passos do     TK4430
000250*                                ciclo diario do turno de         TK4430
000260*                                logistica.                      TK4430
000270*   25/08/2001 - LCS - TK-4528 - Lista de passos passou a ser     TK4528
000280*                                tabela em WORKING-STORAGE em     TK4528
000290*                                vez de CALLs individuais - foi   TK4528
000300*                                mais facil acrescentar o passo   TK4528
000310*                                de EXPORT sem duplicar codigo.   TK4528
000320******************************************************************
000330*-----------------------------------------------------------------
000340 IDENTIFICATION DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.    SGEP0000.
000370 AUTHOR.        ANDRE RAFFUL.
000380 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000390 DATE-WRITTEN.  18/03/1986.
000400 DATE-COMPILED.
000410 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*-----------------------------------------------------------------
000520 DATA DIVISION.
000530*-----------------------------------------------------------------
000540 FILE SECTION.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE SECTION.
000570*-----------------------------------------------------------------
000580 01  WS-TAB-PASSOS.
000590     05  WS-PASSO-ENTRADA OCCURS 4 TIMES.
000600         10  WS-PASSO-PROGRAMA          PIC X(08).
000610         10  WS-PASSO-DESCRICAO         PIC X(40).
000620         10  FILLER                     PIC X(02).
000630*
000640 01  WS-TAB-PASSOS-R REDEFINES WS-TAB-PASSOS.
000650     05  WS-PASSO-LINHA OCCURS 4 TIMES  PIC X(50).
000660*
000670 01  WS-INDICES.
000680     05  WS-IND-PASSO                   PIC 9(02) COMP VALUE ZERO.
000690     05  WS-QTD-PASSOS                  PIC 9(02) COMP VALUE 4.
000700     05  FILLER                         PIC X(02).
000710*
000720 01  WS-INDICES-NUM REDEFINES WS-INDICES PIC 9(04) COMP-3.
000730*
000740 01  WS-QTD-PASSOS-EXECUTADOS           PIC 9(02) COMP VALUE ZERO.
000750*
000760 01  WS-QTD-EXECUTADOS-NUM REDEFINES WS-QTD-PASSOS-EXECUTADOS
000770                                       PIC 9(02) COMP-3.
000780*-----------------------------------------------------------------
000790 PROCEDURE DIVISION.
000800*-----------------------------------------------------------------
000810 MAIN-PROCEDURE.
000820*
000830     DISPLAY "SGEP0000 - INICIO DO CICLO DE LOTE DO SGEP".
000840*
000850     PERFORM P100-MONTA-TABELA-PASSOS THRU P100-FIM.
000860*
000870     MOVE 1                             TO WS-IND-PASSO.
000880     PERFORM P200-EXECUTA-PASSO THRU P200-FIM
000890         UNTIL WS-IND-PASSO > WS-QTD-PASSOS.
000900*
000910     DISPLAY "SGEP0000 - PASSOS EXECUTADOS: "
000920             WS-QTD-PASSOS-EXECUTADOS " DE " WS-QTD-PASSOS.
000930*
000940     DISPLAY "SGEP0000 - FIM DO CICLO DE LOTE DO SGEP.".
000950     DISPLAY "SGEP0000 - OS DEMAIS PASSOS (BUSCA/RETIRADA, "
000960             "LIXO E SIMULACAO - SGEP0300 A SGEP0500) SAO "
000970             "DISPARADOS SOB DEMANDA PELO OPERADOR DO TURNO.".
000980*
000990     GOBACK.
001000*
001010 P100-MONTA-TABELA-PASSOS.
001020*
001030     MOVE "SGEP0100"                    TO WS-PASSO-PROGRAMA (1).
001040     MOVE "CARGA DE ITENS"              TO WS-PASSO-DESCRICAO (1).
001050*
001060     MOVE "SGEP0110"                    TO WS-PASSO-PROGRAMA (2).
001070     MOVE "CARGA DE CONTEINERES"        TO WS-PASSO-DESCRICAO (2).
001080*
001090     MOVE "SGEP0200"                    TO WS-PASSO-PROGRAMA (3).
001100     MOVE "EMPACOTAMENTO"               TO WS-PASSO-DESCRICAO (3).
001110*
001120     MOVE "SGEP0120"                    TO WS-PASSO-PROGRAMA (4).
001130     MOVE "EXPORT DO ARRANJO DE ESTIVAGEM" TO
001140                                         WS-PASSO-DESCRICAO (4).
001150*
001160 P100-FIM.
001170*
001180 P200-EXECUTA-PASSO.
001190*
001200     DISPLAY "SGEP0000 - PASSO " WS-IND-PASSO ": "
001210             WS-PASSO-DESCRICAO (WS-IND-PASSO)
001220             " (" WS-PASSO-PROGRAMA (WS-IND-PASSO) ")".
001230     CALL WS-PASSO-PROGRAMA (WS-IND-PASSO).
001240     ADD 1                            TO WS-QTD-PASSOS-EXECUTADOS.
001250*
001260     ADD 1                               TO WS-IND-PASSO.
001270*
001280 P200-FIM.
001290*
001300 END PROGRAM SGEP0000.
001310
