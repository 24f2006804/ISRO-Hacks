000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 10/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: MONTA O PLANO DE RETORNO (WASTE-MANIFEST) PARA UM
000170*          CONTEINER DE DESACOPLAGEM - ITENS DE LIXO ORDENADOS POR
000180*          PROFUNDIDADE E ALTURA INICIAIS CRESCENTES, ACUMULADOS
000190*          ATE O LIMITE DE PESO INFORMADO. GERA O MANIFESTO COM OS
000200*          PASSOS DE MOVIMENTACAO/RETIRADA E O RODAPE DE TOTAIS.
000210* Alteracoes:
000220*   10/03/1986 - ARF - TK-4427 - Programa inicial.                TK4427  
000230*   22/07/1990 - LCS - TK-4516 - A caminhada para o limite de pesoTK4516  
000240*                                e interrompida no primeiro item  TK4516  
000250*                                que excederia o limite - os      TK4516  
000260*                                seguintes sao descartados mesmo  TK4516  
000270*                               que mais leves (regra de negocio).TK4516  
000280******************************************************************
000290*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000310*-----------------------------------------------------------------
000320 PROGRAM-ID.    SGEP0410.
000330 AUTHOR.        ANDRE RAFFUL.
000340 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000350 DATE-WRITTEN.  10/03/1986.
000360 DATE-COMPILED.
000370 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000380*-----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400*-----------------------------------------------------------------
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440*
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000480         ORGANIZATION   IS INDEXED
000490         ACCESS         IS DYNAMIC
000500         RECORD KEY     IS COD-ITEM
000510         FILE STATUS    IS WS-FS-ITEM-TAB.
000520*
000530     SELECT PARM-RETORNO ASSIGN TO "RETURN-PLAN-PARM"
000540         ORGANIZATION   IS LINE SEQUENTIAL
000550         ACCESS         IS SEQUENTIAL
000560         FILE STATUS    IS WS-FS-PARM-RETORNO.
000570*
000580     SELECT WASTE-MANIFEST ASSIGN TO "WASTE-MANIFEST"
000590         ORGANIZATION   IS LINE SEQUENTIAL
000600         ACCESS         IS SEQUENTIAL
000610         FILE STATUS    IS WS-FS-MANIFEST.
000620*-----------------------------------------------------------------
000630 DATA DIVISION.
000640*-----------------------------------------------------------------
000650 FILE SECTION.
000660*
000670 FD  ITEM-TAB.
000680     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000690-         "oks\Item.cpy".
000700*
000710 FD  PARM-RETORNO.
000720 01  FD-REG-PARM-RETORNO.
000730     05  FD-PARM-COD-CONTEINER-DESAC   PIC X(10).
000740     05  FD-PARM-DATA-DESAC            PIC X(08).
000750     05  FD-PARM-PESO-MAXIMO           PIC S9(07)V99.
000760*
000770 FD  WASTE-MANIFEST.
000780 01  FD-REG-MANIFEST                   PIC X(100).
000790*-----------------------------------------------------------------
000800 WORKING-STORAGE SECTION.
000810*-----------------------------------------------------------------
000820 01  WS-REG-PARM-RETORNO.
000830     05  WS-PARM-COD-CONTEINER-DESAC    PIC X(10).
000840     05  WS-PARM-DATA-DESAC             PIC X(08).
000850     05  WS-PARM-PESO-MAXIMO            PIC S9(07)V99.
000860*
000870 01  WS-REG-PARM-DUMP REDEFINES WS-REG-PARM-RETORNO PIC X(25).
000880*
000890 01  WS-TAB-LIXO.
000900     05  WS-LX-ENTRADA OCCURS 200 TIMES.
000910         10  WS-LX-COD-ITEM            PIC X(10).
000920         10  WS-LX-DESC-ITEM           PIC X(30).
000930         10  WS-LX-MOTIVO             PIC X(12).
000940         10  WS-LX-COD-CONTEINER       PIC X(10).
000950         10  WS-LX-POS-INI-PROF        PIC S9(05)V99.
000960         10  WS-LX-POS-INI-ALT         PIC S9(05)V99.
000970         10  WS-LX-VOLUME              PIC S9(09)V99.
000980         10  WS-LX-PESO                PIC S9(05)V99.
000990*
001000 01  WS-LX-TEMP.
001010     05  WS-LX-TEMP-COD                PIC X(10).
001020     05  WS-LX-TEMP-DESC               PIC X(30).
001030     05  WS-LX-TEMP-MOTIVO             PIC X(12).
001040     05  WS-LX-TEMP-CONT               PIC X(10).
001050     05  WS-LX-TEMP-POS-PROF           PIC S9(05)V99.
001060     05  WS-LX-TEMP-POS-ALT            PIC S9(05)V99.
001070     05  WS-LX-TEMP-VOLUME             PIC S9(09)V99.
001080     05  WS-LX-TEMP-PESO               PIC S9(05)V99.
001090*
001100 01  WS-QTD-LIXO                       PIC 9(03) COMP VALUE ZERO.
001110*
001120 01  WS-INDICES.
001130     05  WS-IND-LX                     PIC 9(03) COMP VALUE ZERO.
001140     05  WS-NUM-PASSO                  PIC 9(05) COMP VALUE ZERO.
001150*
001160 01  WS-INDICES-NUM REDEFINES WS-INDICES PIC 9(08) COMP-3.
001170*
001180 01  WS-ACUMULADORES.
001190     05  WS-PESO-ACUMULADO             PIC S9(07)V99 VALUE ZERO.
001200     05  WS-VOLUME-TOTAL               PIC S9(09)V99 VALUE ZERO.
001210     05  WS-PESO-TOTAL                 PIC S9(07)V99 VALUE ZERO.
001220     05  WS-QTD-ACEITOS                PIC 9(05) COMP VALUE ZERO.
001230*
001240 01  WS-PESO-CANDIDATO                 PIC S9(07)V99 VALUE ZERO.
001250*
001260 01  WS-FLAGS.
001270     05  WS-TROCOU                     PIC X(01) VALUE "N".
001280     05  WS-LIMITE-ATINGIDO            PIC X(01) VALUE "N".
001290         88  LIMITE-DE-PESO-ATINGIDO   VALUE "S".
001300*
001310 01  WS-FLAGS-DUMP REDEFINES WS-FLAGS PIC X(02).
001320*
001330 01  WS-REPORT-MANIFEST.
001340     03  WS-LST-CAB-LINHA.
001350         05 FILLER  PIC X(100) VALUE ALL "=".
001360     03  WS-LST-CAB-1.
001370         05 FILLER  PIC X(02) VALUE SPACES.
001380         05 FILLER  PIC X(98) VALUE
001390                 "WASTE-MANIFEST - PLANO DE RETORNO DE LIXO".
001400     03  WS-LST-PASSO-MOV.
001410         05 FILLER  PIC X(02) VALUE SPACES.
001420         05 WS-LST-PASSO-NUM     PIC ZZZ9 VALUE ZEROS.
001430         05 FILLER  PIC X(02) VALUE SPACES.
001440         05 WS-LST-PASSO-COD     PIC X(10) VALUE SPACES.
001450         05 FILLER  PIC X(01) VALUE SPACES.
001460         05 WS-LST-PASSO-DESC    PIC X(30) VALUE SPACES.
001470         05 FILLER  PIC X(02) VALUE SPACES.
001480         05 FILLER  PIC X(03) VALUE "DE ".
001490         05 WS-LST-PASSO-DE      PIC X(10) VALUE SPACES.
001500         05 FILLER  PIC X(05) VALUE " PARA ".
001510         05 WS-LST-PASSO-PARA    PIC X(10) VALUE SPACES.
001520     03  WS-LST-PASSO-RET.
001530         05 FILLER  PIC X(02) VALUE SPACES.
001540         05 WS-LST-RET-NUM       PIC ZZZ9 VALUE ZEROS.
001550         05 FILLER  PIC X(02) VALUE SPACES.
001560         05 FILLER  PIC X(10) VALUE "retrieve".
001570         05 FILLER  PIC X(02) VALUE SPACES.
001580         05 WS-LST-RET-COD       PIC X(10) VALUE SPACES.
001590     03  WS-LST-TRAILER-1.
001600         05 FILLER  PIC X(02) VALUE SPACES.
001610         05 FILLER  PIC X(24) VALUE "CONTEINER DESACOPLAGEM: ".
001620         05 WS-LST-TR-CONT       PIC X(10) VALUE SPACES.
001630         05 FILLER  PIC X(03) VALUE SPACES.
001640         05 FILLER  PIC X(08) VALUE "DATA: ".
001650         05 WS-LST-TR-DATA       PIC X(08) VALUE SPACES.
001660     03  WS-LST-TRAILER-2.
001670         05 FILLER  PIC X(02) VALUE SPACES.
001680         05 FILLER  PIC X(16) VALUE "VOLUME TOTAL: ".
001690         05 WS-LST-TR-VOL        PIC ZZZZZZZ9.99 VALUE ZEROS.
001700         05 FILLER  PIC X(03) VALUE SPACES.
001710         05 FILLER  PIC X(14) VALUE "PESO TOTAL: ".
001720         05 WS-LST-TR-PESO       PIC ZZZZZ9.99 VALUE ZEROS.
001730         05 FILLER  PIC X(03) VALUE SPACES.
001740         05 FILLER  PIC X(12) VALUE "QTD ITENS: ".
001750         05 WS-LST-TR-QTD        PIC ZZZZ9 VALUE ZEROS.
001760*
001770 77  WS-FS-ITEM-TAB                 PIC X(02).
001780     88  WS-FS-ITEM-TAB-OK          VALUE "00".
001790*
001800 77  WS-FS-PARM-RETORNO              PIC X(02).
001810     88  WS-FS-PARM-RETORNO-OK       VALUE "00".
001820*
001830 77  WS-FS-MANIFEST                  PIC X(02).
001840     88  WS-FS-MANIFEST-OK           VALUE "00".
001850*
001860 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
001870     88  FLAG-EOF                    VALUE "S".
001880*-----------------------------------------------------------------
001890 PROCEDURE DIVISION.
001900*-----------------------------------------------------------------
001910 MAIN-PROCEDURE.
001920*
001930     PERFORM P100-INICIALIZA THRU P100-FIM.
001940*
001950     PERFORM P200-CARREGA-LIXO THRU P200-FIM.
001960*
001970     PERFORM P300-ORDENA-LIXO THRU P300-FIM.
001980*
001990     PERFORM P400-MONTA-PLANO THRU P400-FIM.
002000*
002010     PERFORM P600-GRAVA-TRAILER THRU P600-FIM.
002020*
002030     PERFORM P900-FIM.
002040*
002050 P100-INICIALIZA.
002060*
002070     SET WS-FS-ITEM-TAB-OK             TO TRUE.
002080     SET WS-FS-PARM-RETORNO-OK         TO TRUE.
002090     MOVE ZERO                         TO WS-QTD-LIXO
002100                                           WS-PESO-ACUMULADO
002110                                           WS-VOLUME-TOTAL
002120                                           WS-PESO-TOTAL
002130                                           WS-QTD-ACEITOS
002140                                           WS-NUM-PASSO.
002150*
002160     OPEN INPUT ITEM-TAB.
002170     IF NOT WS-FS-ITEM-TAB-OK
002180         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
002190                 WS-FS-ITEM-TAB
002200         PERFORM P900-FIM
002210     END-IF.
002220*
002230     OPEN INPUT PARM-RETORNO.
002240     IF NOT WS-FS-PARM-RETORNO-OK
002250         DISPLAY "ERRO NA ABERTURA DO RETURN-PLAN-PARM. FS: "
002260                 WS-FS-PARM-RETORNO
002270         PERFORM P900-FIM
002280     END-IF.
002290     READ PARM-RETORNO INTO WS-REG-PARM-RETORNO
002300         AT END
002310             DISPLAY "SEM PARAMETRO DE RETORNO - LOTE ABORTADO."
002320             PERFORM P900-FIM
002330     END-READ.
002340     CLOSE PARM-RETORNO.
002350*
002360     OPEN OUTPUT WASTE-MANIFEST.
002370     IF NOT WS-FS-MANIFEST-OK
002380         DISPLAY "ERRO NA ABERTURA DO WASTE-MANIFEST. FS: "
002390                 WS-FS-MANIFEST
002400         PERFORM P900-FIM
002410     END-IF.
002420     WRITE FD-REG-MANIFEST            FROM WS-LST-CAB-LINHA.
002430     WRITE FD-REG-MANIFEST            FROM WS-LST-CAB-1.
002440     WRITE FD-REG-MANIFEST            FROM WS-LST-CAB-LINHA.
002450*
002460 P100-FIM.
002470*
002480 P200-CARREGA-LIXO.
002490*
002500     MOVE LOW-VALUES                   TO COD-ITEM.
002510     START ITEM-TAB KEY IS NOT LESS THAN COD-ITEM.
002520     MOVE "N"                          TO WS-FIM-DE-ARQUIVO.
002530     PERFORM P210-LE-ITEM THRU P210-FIM UNTIL FLAG-EOF.
002540*
002550 P200-FIM.
002560*
002570 P210-LE-ITEM.
002580*
002590     READ ITEM-TAB NEXT RECORD
002600         AT END
002610             SET FLAG-EOF                 TO TRUE
002620         NOT AT END
002630             IF ITEM-E-LIXO AND WS-QTD-LIXO < 200
002640                 PERFORM P220-ACRESCENTA-LIXO THRU P220-FIM
002650             END-IF
002660     END-READ.
002670*
002680 P210-FIM.
002690*
002700 P220-ACRESCENTA-LIXO.
002710*
002720     ADD 1                              TO WS-QTD-LIXO.
002730*
002740     MOVE COD-ITEM           TO WS-LX-COD-ITEM      (WS-QTD-LIXO).
002750     MOVE DESC-ITEM          TO WS-LX-DESC-ITEM     (WS-QTD-LIXO).
002760     MOVE FK-COD-CONTEINER   TO WS-LX-COD-CONTEINER (WS-QTD-LIXO).
002770     MOVE POS-INI-PROF-ITEM  TO WS-LX-POS-INI-PROF  (WS-QTD-LIXO).
002780     MOVE POS-INI-ALT-ITEM   TO WS-LX-POS-INI-ALT   (WS-QTD-LIXO).
002790     MOVE PESO-ITEM          TO WS-LX-PESO          (WS-QTD-LIXO).
002800     COMPUTE WS-LX-VOLUME (WS-QTD-LIXO) =
002810         LARG-ITEM * PROF-ITEM * ALT-ITEM.
002820*
002830     IF DT-VALIDADE-ITEM NOT EQUAL SPACES AND
002840        DT-VALIDADE-ITEM NOT EQUAL "00000000" AND
002850        DT-VALIDADE-ITEM <= WS-PARM-DATA-DESAC
002860         MOVE "Expired"         TO WS-LX-MOTIVO (WS-QTD-LIXO)
002870     ELSE
002880         MOVE "Out of Uses"     TO WS-LX-MOTIVO (WS-QTD-LIXO)
002890     END-IF.
002900*
002910 P220-FIM.
002920*
002930 P300-ORDENA-LIXO.
002940*
002950     MOVE "S"                            TO WS-TROCOU.
002960     PERFORM P310-PASSADA THRU P310-FIM UNTIL WS-TROCOU EQUAL "N".
002970*
002980 P300-FIM.
002990*
003000 P310-PASSADA.
003010*
003020     MOVE "N"                            TO WS-TROCOU.
003030     MOVE 1                              TO WS-IND-LX.
003040     PERFORM P311-COMPARA-TROCA THRU P311-FIM
003050         UNTIL WS-IND-LX >= WS-QTD-LIXO.
003060*
003070 P310-FIM.
003080*
003090 P311-COMPARA-TROCA.
003100*
003110     IF WS-LX-POS-INI-PROF (WS-IND-LX) >
003120            WS-LX-POS-INI-PROF (WS-IND-LX + 1)
003130        OR (WS-LX-POS-INI-PROF (WS-IND-LX) =
003140            WS-LX-POS-INI-PROF (WS-IND-LX + 1) AND
003150            WS-LX-POS-INI-ALT  (WS-IND-LX) >
003160            WS-LX-POS-INI-ALT  (WS-IND-LX + 1))
003170         MOVE WS-LX-ENTRADA (WS-IND-LX)       TO WS-LX-TEMP
003180         MOVE WS-LX-ENTRADA (WS-IND-LX + 1)
003190                             TO WS-LX-ENTRADA (WS-IND-LX)
003200         MOVE WS-LX-TEMP     TO WS-LX-ENTRADA (WS-IND-LX + 1)
003210         MOVE "S"                              TO WS-TROCOU
003220     END-IF.
003230*
003240     ADD 1                                     TO WS-IND-LX.
003250*
003260 P311-FIM.
003270*
003280 P400-MONTA-PLANO.
003290*
003300     MOVE "N"                         TO WS-LIMITE-ATINGIDO.
003310     MOVE ZERO                        TO WS-IND-LX.
003320     MOVE 1                           TO WS-NUM-PASSO.
003330*
003340     PERFORM P410-TESTA-ACEITA THRU P410-FIM
003350         UNTIL WS-IND-LX >= WS-QTD-LIXO OR
003360             LIMITE-DE-PESO-ATINGIDO.
003370*
003380 P400-FIM.
003390*
003400 P410-TESTA-ACEITA.
003410*
003420     ADD 1                             TO WS-IND-LX.
003430*
003440     COMPUTE WS-PESO-CANDIDATO =
003450         WS-PESO-ACUMULADO + WS-LX-PESO (WS-IND-LX).
003460*
003470     IF WS-PESO-CANDIDATO > WS-PARM-PESO-MAXIMO
003480         SET LIMITE-DE-PESO-ATINGIDO     TO TRUE
003490     ELSE
003500         MOVE WS-PESO-CANDIDATO           TO WS-PESO-ACUMULADO
003510         PERFORM P420-EMITE-ITEM THRU P420-FIM
003520     END-IF.
003530*
003540 P410-FIM.
003550*
003560 P420-EMITE-ITEM.
003570*
003580     ADD 1                             TO WS-QTD-ACEITOS.
003590     ADD WS-LX-VOLUME (WS-IND-LX)       TO WS-VOLUME-TOTAL.
003600     ADD WS-LX-PESO   (WS-IND-LX)       TO WS-PESO-TOTAL.
003610*
003620     MOVE WS-NUM-PASSO                   TO WS-LST-PASSO-NUM.
003630     MOVE WS-LX-COD-ITEM  (WS-IND-LX)   TO WS-LST-PASSO-COD.
003640     MOVE WS-LX-DESC-ITEM (WS-IND-LX)   TO WS-LST-PASSO-DESC.
003650     MOVE WS-LX-COD-CONTEINER (WS-IND-LX) TO WS-LST-PASSO-DE.
003660     MOVE WS-PARM-COD-CONTEINER-DESAC    TO WS-LST-PASSO-PARA.
003670     WRITE FD-REG-MANIFEST               FROM WS-LST-PASSO-MOV.
003680     ADD 1                                TO WS-NUM-PASSO.
003690*
003700     MOVE WS-NUM-PASSO                   TO WS-LST-RET-NUM.
003710     MOVE WS-LX-COD-ITEM  (WS-IND-LX)   TO WS-LST-RET-COD.
003720     WRITE FD-REG-MANIFEST               FROM WS-LST-PASSO-RET.
003730     ADD 1                                TO WS-NUM-PASSO.
003740*
003750 P420-FIM.
003760*
003770 P600-GRAVA-TRAILER.
003780*
003790     MOVE WS-PARM-COD-CONTEINER-DESAC     TO WS-LST-TR-CONT.
003800     MOVE WS-PARM-DATA-DESAC              TO WS-LST-TR-DATA.
003810     WRITE FD-REG-MANIFEST                FROM WS-LST-TRAILER-1.
003820*
003830     MOVE WS-VOLUME-TOTAL                  TO WS-LST-TR-VOL.
003840     MOVE WS-PESO-TOTAL                    TO WS-LST-TR-PESO.
003850     MOVE WS-QTD-ACEITOS                   TO WS-LST-TR-QTD.
003860     WRITE FD-REG-MANIFEST                 FROM WS-LST-TRAILER-2.
003870*
003880 P600-FIM.
003890*
003900 P900-FIM.
003910     CLOSE ITEM-TAB
003920           WASTE-MANIFEST.
003930     GOBACK.
003940 END PROGRAM SGEP0410.
003950
