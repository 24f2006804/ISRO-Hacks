000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 21/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: CONSULTA O AUDIT-LOG POR FAIXA DE DATA E, OPCIONALMENTE,
000170*         ITEM / USUARIO / TIPO DE ACAO. GERA O RELATORIO SGEO0610
000180*          COM AS LINHAS SELECIONADAS EM ORDEM DE TIMESTAMP.
000190* Alteracoes:
000200*   21/02/1986 - ARF - TK-4417 - Programa inicial. Le o AUDIT-LOG TK4417
000210*                                sequencialmente e grava no       TK4417
000220*                                relatorio SGEO0610 somente as    TK4417
000230*                                linhas dentro da faixa de data e TK4417
000240*                                dos filtros informados.          TK4417
000250*   17/05/1987 - LCS - TK-4492 - Acrescentado filtro por tipo de  TK4492  
000260*                               acao, validado contra os 88-niveisTK4492  
000270*                                do copybook LOGAUD.              TK4492  
000280*   02/09/1999 - LCS - TK-4522 - Revisao Y2K: comparacao de datas TK4522  
000290*                                feita sempre com AAAAMMDD de 4   TK4522  
000300*                                digitos de ano - nenhum ajuste.  TK4522  
000310******************************************************************
000320*-----------------------------------------------------------------
000330 IDENTIFICATION DIVISION.
000340*-----------------------------------------------------------------
000350 PROGRAM-ID.    SGEP0610.
000360 AUTHOR.        ANDRE RAFFUL.
000370 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000380 DATE-WRITTEN.  21/02/1986.
000390 DATE-COMPILED.
000400 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT AUDITORIA ASSIGN TO "AUDIT-LOG"
000510         ORGANIZATION   IS LINE SEQUENTIAL
000520         ACCESS         IS SEQUENTIAL
000530         FILE STATUS    IS WS-FS-AUDITORIA.
000540*
000550     SELECT SGEO0610 ASSIGN TO "SGEO0610"
000560         ORGANIZATION   IS LINE SEQUENTIAL
000570         ACCESS         IS SEQUENTIAL.
000580*-----------------------------------------------------------------
000590 DATA DIVISION.
000600*-----------------------------------------------------------------
000610 FILE SECTION.
000620*
000630 FD  AUDITORIA.
000640     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000650-         "oks\LogAud.cpy"
000660         REPLACING REG-LOG-AUDITORIA BY FD-REG-LOG-AUDITORIA.
000670*
000680 FD  SGEO0610.
000690 01  REG-REPORT                    PIC X(100).
000700*-----------------------------------------------------------------
000710 WORKING-STORAGE SECTION.
000720*-----------------------------------------------------------------
000730 01  WS-REG-LOG-AUDITORIA.
000740     05  WS-TIMESTAMP-LOG          PIC X(14).
000750     05  WS-COD-USUARIO-LOG        PIC X(10).
000760     05  WS-TIPO-ACAO-LOG          PIC X(12).
000770     05  WS-COD-ITEM-LOG           PIC X(10).
000780     05  WS-DETALHE-LOG            PIC X(80).
000790     05  FILLER                    PIC X(02).
000800*
000810 01  WS-REG-LOG-AUDITORIA-DUMP REDEFINES WS-REG-LOG-AUDITORIA
000820                               PIC X(128).
000830*
000840 01  WS-FILTROS.
000850     05  WS-FLT-DATA-INI           PIC X(14) VALUE SPACES.
000860     05  WS-FLT-DATA-FIM           PIC X(14) VALUE SPACES.
000870     05  WS-FLT-COD-ITEM           PIC X(10) VALUE SPACES.
000880     05  WS-FLT-COD-USUARIO        PIC X(10) VALUE SPACES.
000890     05  WS-FLT-TIPO-ACAO          PIC X(12) VALUE SPACES.
000900     05  FILLER                    PIC X(02).
000910*
000920 01  WS-FILTROS-R REDEFINES WS-FILTROS.
000930     05  FILLER                    PIC X(64).
000940*
000950 77  WS-FS-AUDITORIA              PIC X(02).
000960     88  WS-FS-AUDITORIA-OK       VALUE "00".
000970*
000980 01  WS-FLAGS.
000990     05  WS-FIM-DE-ARQUIVO        PIC X(01).
001000         88  FLAG-EOF             VALUE "S".
001010     05  WS-SELECIONA-LINHA       PIC X(01).
001020         88  LINHA-SELECIONADA    VALUE "S".
001030*
001040 01  WS-FLAGS-DUMP REDEFINES WS-FLAGS PIC X(02).
001050*
001060 77  WS-QTD-SELECIONADOS          PIC 9(07) COMP VALUE ZERO.
001070 77  WS-PROMPT                    PIC X(01).
001080*
001090 01  WS-RELATORIO.
001100     03  WS-LST-CAB-1.
001110         05 FILLER   PIC X(01) VALUE SPACES.
001120         05 FILLER   PIC X(98) VALUE ALL "=".
001130         05 FILLER   PIC X(01) VALUE SPACES.
001140     03  WS-LST-CAB-2.
001150         05 FILLER   PIC X(01) VALUE SPACES.
001160         05 FILLER   PIC X(30) VALUE
001170                               "SGEO0610 - CONSULTA DE LOG".
001180         05 FILLER   PIC X(68) VALUE SPACES.
001190     03  WS-LST-CAB-3.
001200         05 FILLER   PIC X(01) VALUE SPACES.
001210         05 FILLER   PIC X(14) VALUE "TIMESTAMP".
001220         05 FILLER   PIC X(01) VALUE SPACES.
001230         05 FILLER   PIC X(10) VALUE "USUARIO".
001240         05 FILLER   PIC X(01) VALUE SPACES.
001250         05 FILLER   PIC X(12) VALUE "ACAO".
001260         05 FILLER   PIC X(01) VALUE SPACES.
001270         05 FILLER   PIC X(10) VALUE "ITEM".
001280         05 FILLER   PIC X(01) VALUE SPACES.
001290         05 FILLER   PIC X(49) VALUE "DETALHE".
001300     03  WS-LST-DET-1.
001310         05 FILLER               PIC X(01) VALUE SPACES.
001320         05 WS-DET-TIMESTAMP      PIC X(14) VALUE SPACES.
001330         05 FILLER               PIC X(01) VALUE SPACES.
001340         05 WS-DET-USUARIO        PIC X(10) VALUE SPACES.
001350         05 FILLER               PIC X(01) VALUE SPACES.
001360         05 WS-DET-ACAO           PIC X(12) VALUE SPACES.
001370         05 FILLER               PIC X(01) VALUE SPACES.
001380         05 WS-DET-ITEM           PIC X(10) VALUE SPACES.
001390         05 FILLER               PIC X(01) VALUE SPACES.
001400         05 WS-DET-DETALHE        PIC X(49) VALUE SPACES.
001410     03  WS-LST-FINAL-0.
001420         05 FILLER               PIC X(05) VALUE SPACES.
001430         05 FILLER               PIC X(50) VALUE
001440                                 "NENHUM REGISTRO SELECIONADO".
001450     03  WS-LST-FINAL-1.
001460         05 FILLER               PIC X(05) VALUE SPACES.
001470         05 FILLER               PIC X(24) VALUE
001480                                 "REGISTROS SELECIONADOS: ".
001490         05 WS-LISTA-QTD-REG     PIC ZZZZ999 VALUE ZEROS.
001500*-----------------------------------------------------------------
001510 LINKAGE SECTION.
001520*-----------------------------------------------------------------
001530 01  LKS-PARAMETRO.
001540     05 LKS-DATA-INI               PIC X(14).
001550     05 LKS-DATA-FIM               PIC X(14).
001560     05 LKS-COD-ITEM               PIC X(10).
001570     05 LKS-COD-USUARIO            PIC X(10).
001580     05 LKS-TIPO-ACAO              PIC X(12).
001590     05 FILLER                     PIC X(02).
001600*-----------------------------------------------------------------
001610 PROCEDURE DIVISION USING LKS-PARAMETRO.
001620*-----------------------------------------------------------------
001630 MAIN-PROCEDURE.
001640*
001650     PERFORM P100-INICIALIZA THRU P100-FIM.
001660*
001670     PERFORM P300-LISTA THRU P300-FIM UNTIL FLAG-EOF.
001680*
001690     PERFORM P590-FINALIZA-REPORT THRU P590-FIM.
001700*
001710     PERFORM P900-FIM.
001720*
001730 P100-INICIALIZA.
001740*
001750     SET WS-FS-AUDITORIA-OK      TO TRUE.
001760     MOVE "N"                    TO WS-FIM-DE-ARQUIVO.
001770     MOVE ZERO                   TO WS-QTD-SELECIONADOS.
001780     MOVE LKS-DATA-INI           TO WS-FLT-DATA-INI.
001790     MOVE LKS-DATA-FIM           TO WS-FLT-DATA-FIM.
001800     MOVE LKS-COD-ITEM           TO WS-FLT-COD-ITEM.
001810     MOVE LKS-COD-USUARIO        TO WS-FLT-COD-USUARIO.
001820     MOVE LKS-TIPO-ACAO          TO WS-FLT-TIPO-ACAO.
001830*
001840     OPEN INPUT AUDITORIA.
001850*
001860     IF NOT WS-FS-AUDITORIA-OK
001870         DISPLAY "ERRO NA ABERTURA DO AUDIT-LOG. FS: "
001880                 WS-FS-AUDITORIA
001890         PERFORM P900-FIM
001900     END-IF.
001910*
001920     OPEN OUTPUT SGEO0610.
001930*
001940     WRITE REG-REPORT    FROM WS-LST-CAB-1.
001950     WRITE REG-REPORT    FROM WS-LST-CAB-2.
001960     WRITE REG-REPORT    FROM WS-LST-CAB-1.
001970     WRITE REG-REPORT    FROM WS-LST-CAB-3.
001980*
001990 P100-FIM.
002000*
002010 P300-LISTA.
002020*
002030     READ AUDITORIA INTO WS-REG-LOG-AUDITORIA
002040         AT END
002050             SET FLAG-EOF            TO TRUE
002060         NOT AT END
002070             PERFORM P310-TESTA-FILTROS THRU P310-FIM
002080             IF LINHA-SELECIONADA
002090                 PERFORM P320-GRAVA-LINHA THRU P320-FIM
002100             END-IF
002110     END-READ.
002120*
002130 P300-FIM.
002140*
002150 P310-TESTA-FILTROS.
002160*
002170     MOVE "S"                        TO WS-SELECIONA-LINHA.
002180*
002190     IF WS-TIMESTAMP-LOG < WS-FLT-DATA-INI OR
002200        WS-TIMESTAMP-LOG > WS-FLT-DATA-FIM
002210         MOVE "N"                    TO WS-SELECIONA-LINHA
002220     END-IF.
002230*
002240     IF WS-FLT-COD-ITEM NOT EQUAL SPACES AND
002250        WS-COD-ITEM-LOG NOT EQUAL WS-FLT-COD-ITEM
002260         MOVE "N"                    TO WS-SELECIONA-LINHA
002270     END-IF.
002280*
002290     IF WS-FLT-COD-USUARIO NOT EQUAL SPACES AND
002300        WS-COD-USUARIO-LOG NOT EQUAL WS-FLT-COD-USUARIO
002310         MOVE "N"                    TO WS-SELECIONA-LINHA
002320     END-IF.
002330*
002340     IF WS-FLT-TIPO-ACAO NOT EQUAL SPACES AND
002350        WS-TIPO-ACAO-LOG NOT EQUAL WS-FLT-TIPO-ACAO
002360         MOVE "N"                    TO WS-SELECIONA-LINHA
002370     END-IF.
002380*
002390 P310-FIM.
002400*
002410 P320-GRAVA-LINHA.
002420*
002430     ADD 1                           TO WS-QTD-SELECIONADOS.
002440     MOVE WS-TIMESTAMP-LOG           TO WS-DET-TIMESTAMP.
002450     MOVE WS-COD-USUARIO-LOG         TO WS-DET-USUARIO.
002460     MOVE WS-TIPO-ACAO-LOG           TO WS-DET-ACAO.
002470     MOVE WS-COD-ITEM-LOG            TO WS-DET-ITEM.
002480     MOVE WS-DETALHE-LOG (1:49)      TO WS-DET-DETALHE.
002490*
002500     WRITE REG-REPORT                FROM WS-LST-DET-1.
002510*
002520 P320-FIM.
002530*
002540 P590-FINALIZA-REPORT.
002550*
002560     IF WS-QTD-SELECIONADOS = ZERO
002570         WRITE REG-REPORT        FROM WS-LST-FINAL-0
002580     ELSE
002590         MOVE WS-QTD-SELECIONADOS TO WS-LISTA-QTD-REG
002600         WRITE REG-REPORT        FROM WS-LST-FINAL-1
002610     END-IF.
002620*
002630 P590-FIM.
002640*
002650 P900-FIM.
002660     CLOSE AUDITORIA
002670           SGEO0610.
002680     GOBACK.
002690 END PROGRAM SGEP0610.
002700
