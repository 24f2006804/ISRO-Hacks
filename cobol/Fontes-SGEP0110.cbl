000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 23/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: CARGA DO ARQUIVO CONTAINER-MASTER. VALIDA CADA LINHA,
000170*          GERA ID SEQUENCIAL PARA CONTEINER CUJO CODIGO DE ORIGEM
000180*          NAO COMECA COM "cont" E SUBSTITUI POR COMPLETO A TABELA
000190*          CONTAINER-TAB. GERA RELATORIO SGEO0110 COM OS ERROS.
000200* Alteracoes:
000210*   23/02/1986 - ARF - TK-4419 - Programa inicial, mesma forma da TK4419  
000220*                                carga de itens (SGEP0100), regrasTK4419  
000230*                              de validacao proprias de conteiner.TK4419  
000240*   12/04/1986 - ARF - TK-4456 - Acrescentada geracao de ID via   TK4456  
000250*                               CALL "SGEP0902" para conteiner semTK4456  
000260*                                prefixo "cont".                  TK4456  
000270******************************************************************
000280*-----------------------------------------------------------------
000290 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000310 PROGRAM-ID.    SGEP0110.
000320 AUTHOR.        ANDRE RAFFUL.
000330 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000340 DATE-WRITTEN.  23/02/1986.
000350 DATE-COMPILED.
000360 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000370*-----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390*-----------------------------------------------------------------
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000430     C01 IS TOP-OF-FORM.
000440*
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT CARGA-CONTEINER ASSIGN TO "CONTAINER-MASTER"
000480         ORGANIZATION   IS LINE SEQUENTIAL
000490         ACCESS         IS SEQUENTIAL
000500         FILE STATUS    IS WS-FS-CARGA-CONT.
000510*
000520     SELECT CONTAINER-TAB ASSIGN TO "CONTAINER-TAB"
000530         ORGANIZATION   IS INDEXED
000540         ACCESS         IS RANDOM
000550         RECORD KEY     IS COD-CONTEINER
000560         FILE STATUS    IS WS-FS-CONTAINER-TAB.
000570*
000580     SELECT SGEO0110 ASSIGN TO "SGEO0110"
000590         ORGANIZATION   IS LINE SEQUENTIAL
000600         ACCESS         IS SEQUENTIAL.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*
000660 FD  CARGA-CONTEINER.
000670 01  FD-REG-CARGA-CONTEINER        PIC X(80).
000680*
000690 FD  CONTAINER-TAB.
000700     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000710-         "oks\Conteiner.cpy".
000720*
000730 FD  SGEO0110.
000740 01  FD-REG-REPORT                 PIC X(100).
000750*-----------------------------------------------------------------
000760 WORKING-STORAGE SECTION.
000770*-----------------------------------------------------------------
000780 01  WS-REG-CARGA-CONTEINER         PIC X(80).
000790*
000800 01  WS-CAMPOS-CARGA-CONTEINER.
000810     05  WS-CAMPO-COD-CONTEINER     PIC X(10).
000820     05  WS-CAMPO-ZONA-CONTEINER    PIC X(15).
000830     05  WS-CAMPO-LARG-CONTEINER    PIC X(07).
000840     05  WS-CAMPO-LARG-NUM REDEFINES WS-CAMPO-LARG-CONTEINER
000850                                    PIC 9(05)V99.
000860     05  WS-CAMPO-PROF-CONTEINER    PIC X(07).
000870     05  WS-CAMPO-PROF-NUM REDEFINES WS-CAMPO-PROF-CONTEINER
000880                                    PIC 9(05)V99.
000890     05  WS-CAMPO-ALT-CONTEINER     PIC X(07).
000900     05  WS-CAMPO-ALT-NUM  REDEFINES WS-CAMPO-ALT-CONTEINER
000910                                    PIC 9(05)V99.
000920     05  FILLER                    PIC X(19).
000930*
000940 01  WS-CAMPOS-DUMP REDEFINES WS-CAMPOS-CARGA-CONTEINER PIC X(73).
000950*
000960 01  WS-CONTADORES.
000970     05  WS-NUM-LINHA               PIC 9(05) COMP VALUE ZERO.
000980     05  WS-QTD-CAMPOS              PIC 9(02) COMP VALUE ZERO.
000990     05  WS-QTD-GRAVADOS            PIC 9(05) COMP VALUE ZERO.
001000     05  WS-QTD-ERROS               PIC 9(05) COMP VALUE ZERO.
001010*
001020 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(14) COMP-3.
001030*
001040 01  WS-AREA-VALIDACAO.
001050     05  WS-VALIDA-REGISTRO         PIC X(01) VALUE SPACES.
001060         88  FLAG-REGISTRO-OK       VALUE "S".
001070         88  FLAG-REGISTRO-COM-ERRO VALUE SPACES.
001080     05  WS-LINHA-DE-ERRO           PIC X(72) VALUE SPACES.
001090*
001100 01  WS-AREA-GERACAO-ID.
001110     05  WS-LKS-COD-CONTEINER-GERADO PIC X(10).
001120     05  WS-LKS-RETORNO-ID          PIC 9(01).
001130     05  FILLER                     PIC X(01).
001140*
001150 01  WS-REPORT-CARGA.
001160     03  WS-LST-CAB-LINHA.
001170         05 FILLER   PIC X(100) VALUE ALL "=".
001180     03  WS-LST-CAB-1.
001190         05 FILLER   PIC X(02) VALUE SPACES.
001200         05 FILLER   PIC X(98) VALUE
001210              "SGEO0110 - RELATORIO DA CARGA DE CONTEINERES".
001220     03  WS-LST-CAB-2.
001230         05 FILLER   PIC X(02) VALUE SPACES.
001240         05 FILLER   PIC X(08) VALUE "LINHA".
001250         05 FILLER   PIC X(03) VALUE SPACES.
001260         05 FILLER   PIC X(10) VALUE "COD-CONT".
001270         05 FILLER   PIC X(03) VALUE SPACES.
001280         05 FILLER   PIC X(70) VALUE "SITUACAO".
001290     03  WS-LST-DET-OK.
001300         05 FILLER                  PIC X(02) VALUE SPACES.
001310         05 WS-LISTA-LINHA-OK       PIC ZZZZ9 VALUE ZEROS.
001320         05 FILLER                  PIC X(06) VALUE SPACES.
001330         05 WS-LISTA-COD-OK         PIC X(10) VALUE SPACES.
001340         05 FILLER                  PIC X(03) VALUE SPACES.
001350         05 FILLER                  PIC X(70) VALUE
001360                                 "REGISTRO GRAVADO OK.".
001370     03  WS-LST-DET-ERRO.
001380         05 FILLER                  PIC X(02) VALUE SPACES.
001390         05 WS-LISTA-LINHA-ERRO     PIC ZZZZ9 VALUE ZEROS.
001400         05 FILLER                  PIC X(06) VALUE SPACES.
001410         05 WS-LISTA-COD-ERRO       PIC X(10) VALUE SPACES.
001420         05 FILLER                  PIC X(03) VALUE SPACES.
001430         05 WS-LISTA-ERRO-REPORT    PIC X(70) VALUE SPACES.
001440     03  WS-LST-FINAL-0.
001450         05 FILLER                  PIC X(02) VALUE SPACES.
001460         05 FILLER                  PIC X(50) VALUE
001470                                 "NENHUM REGISTRO NA CARGA".
001480     03  WS-LST-FINAL-GRAVADOS.
001490         05 FILLER               PIC X(02) VALUE SPACES.
001500         05 FILLER               PIC X(24) VALUE
001510                                 "CONTEINERES GRAVADOS: ".
001520         05 WS-LISTA-QTD-GRV     PIC ZZZZ9 VALUE ZEROS.
001530     03  WS-LST-FINAL-ERRADOS.
001540         05 FILLER               PIC X(02) VALUE SPACES.
001550         05 FILLER               PIC X(24) VALUE
001560                                 "LINHAS COM ERRO: ".
001570         05 WS-LISTA-QTD-ERR     PIC ZZZZ9 VALUE ZEROS.
001580*
001590 77  WS-FS-CARGA-CONT              PIC X(02).
001600     88  WS-FS-CARGA-CONT-OK       VALUE "00".
001610*
001620 77  WS-FS-CONTAINER-TAB           PIC X(02).
001630     88  WS-FS-CONTAINER-TAB-OK    VALUE "00".
001640*
001650 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
001660     88  FLAG-EOF                  VALUE "S".
001670*-----------------------------------------------------------------
001680 PROCEDURE DIVISION.
001690*-----------------------------------------------------------------
001700 MAIN-PROCEDURE.
001710*
001720     PERFORM P100-INICIALIZA THRU P100-FIM.
001730*
001740     PERFORM P400-PROCESSA-CARGA THRU P400-FIM UNTIL FLAG-EOF.
001750*
001760     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
001770*
001780     PERFORM P900-FIM.
001790*
001800 P100-INICIALIZA.
001810*
001820     SET WS-FS-CARGA-CONT-OK        TO TRUE.
001830     MOVE ZERO                      TO WS-NUM-LINHA
001840                                        WS-QTD-GRAVADOS
001850                                        WS-QTD-ERROS.
001860*
001870     OPEN INPUT  CARGA-CONTEINER.
001880     IF NOT WS-FS-CARGA-CONT-OK
001890         DISPLAY "ERRO NA ABERTURA DO CONTAINER-MASTER. FS: "
001900                 WS-FS-CARGA-CONT
001910         PERFORM P900-FIM
001920     END-IF.
001930*
001940* A carga substitui por completo a tabela de conteineres.
001950     OPEN OUTPUT CONTAINER-TAB.
001960     CLOSE CONTAINER-TAB.
001970     OPEN I-O CONTAINER-TAB.
001980     IF NOT WS-FS-CONTAINER-TAB-OK
001990         DISPLAY "ERRO NA ABERTURA DO CONTAINER-TAB. FS: "
002000                 WS-FS-CONTAINER-TAB
002010         PERFORM P900-FIM
002020     END-IF.
002030*
002040     OPEN OUTPUT SGEO0110.
002050     WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
002060     WRITE FD-REG-REPORT    FROM WS-LST-CAB-1.
002070     WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
002080     WRITE FD-REG-REPORT    FROM WS-LST-CAB-2.
002090*
002100 P100-FIM.
002110*
002120 P400-PROCESSA-CARGA.
002130*
002140     READ CARGA-CONTEINER INTO WS-REG-CARGA-CONTEINER
002150         AT END
002160             SET FLAG-EOF            TO TRUE
002170         NOT AT END
002180             ADD 1                   TO WS-NUM-LINHA
002190             SET FLAG-REGISTRO-OK    TO TRUE
002200             MOVE SPACES             TO WS-LINHA-DE-ERRO
002210             PERFORM P410-SEPARA-CAMPOS  THRU P410-FIM
002220             IF FLAG-REGISTRO-OK
002230                 PERFORM P420-VALIDA-CAMPOS THRU P420-FIM
002240             END-IF
002250             IF FLAG-REGISTRO-OK
002260                 PERFORM P430-GERA-ID       THRU P430-FIM
002270             END-IF
002280             IF FLAG-REGISTRO-OK
002290                 PERFORM P460-GRAVA-CONTEINER THRU P460-FIM
002300             ELSE
002310                 PERFORM P500-GRAVA-RPT-ERRO THRU P500-FIM
002320             END-IF
002330     END-READ.
002340*
002350 P400-FIM.
002360*
002370 P410-SEPARA-CAMPOS.
002380*
002390     MOVE ZERO                      TO WS-QTD-CAMPOS.
002400*
002410     UNSTRING WS-REG-CARGA-CONTEINER DELIMITED BY ","
002420         INTO WS-CAMPO-COD-CONTEINER
002430              WS-CAMPO-ZONA-CONTEINER
002440              WS-CAMPO-LARG-CONTEINER
002450              WS-CAMPO-PROF-CONTEINER
002460              WS-CAMPO-ALT-CONTEINER
002470         TALLYING IN WS-QTD-CAMPOS
002480     END-UNSTRING.
002490*
002500     IF WS-QTD-CAMPOS < 5
002510         MOVE "LINHA COM MENOS DE 5 CAMPOS." TO WS-LINHA-DE-ERRO
002520         SET FLAG-REGISTRO-COM-ERRO     TO TRUE
002530     END-IF.
002540*
002550 P410-FIM.
002560*
002570 P420-VALIDA-CAMPOS.
002580*
002590     IF WS-CAMPO-COD-CONTEINER EQUAL SPACES
002600         MOVE "CODIGO DE CONTEINER EM BRANCO." TO WS-LINHA-DE-ERRO
002610         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
002620     END-IF.
002630*
002640     IF FLAG-REGISTRO-OK AND WS-CAMPO-LARG-CONTEINER NOT NUMERIC
002650         MOVE "LARGURA NAO NUMERICA."     TO WS-LINHA-DE-ERRO
002660         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
002670     END-IF.
002680*
002690     IF FLAG-REGISTRO-OK AND WS-CAMPO-PROF-CONTEINER NOT NUMERIC
002700         MOVE "PROFUNDIDADE NAO NUMERICA." TO WS-LINHA-DE-ERRO
002710         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
002720     END-IF.
002730*
002740     IF FLAG-REGISTRO-OK AND WS-CAMPO-ALT-CONTEINER NOT NUMERIC
002750         MOVE "ALTURA NAO NUMERICA."      TO WS-LINHA-DE-ERRO
002760         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
002770     END-IF.
002780*
002790 P420-FIM.
002800*
002810 P430-GERA-ID.
002820*
002830     IF WS-CAMPO-COD-CONTEINER (1:4) EQUAL "cont"
002840         CONTINUE
002850     ELSE
002860         CALL "SGEP0902" USING WS-AREA-GERACAO-ID
002870         IF WS-LKS-RETORNO-ID EQUAL ZERO
002880             MOVE WS-LKS-COD-CONTEINER-GERADO
002890                                      TO WS-CAMPO-COD-CONTEINER
002900         ELSE
002910             MOVE "LIMITE DE GERACAO DE ID DE CONTEINER EXCEDIDO."
002920                                      TO WS-LINHA-DE-ERRO
002930             SET FLAG-REGISTRO-COM-ERRO TO TRUE
002940         END-IF
002950     END-IF.
002960*
002970 P430-FIM.
002980*
002990 P460-GRAVA-CONTEINER.
003000*
003010     MOVE WS-CAMPO-COD-CONTEINER      TO COD-CONTEINER.
003020     MOVE WS-CAMPO-ZONA-CONTEINER     TO ZONA-CONTEINER.
003030     MOVE WS-CAMPO-LARG-NUM           TO LARG-CONTEINER.
003040     MOVE WS-CAMPO-PROF-NUM           TO PROF-CONTEINER.
003050     MOVE WS-CAMPO-ALT-NUM            TO ALT-CONTEINER.
003060     MOVE ZERO                        TO VOL-OCUPADO-CONTEINER.
003070*
003080     WRITE REG-CONTEINER
003090         INVALID KEY
003100             MOVE "CODIGO DE CONTEINER DUPLICADO NA CARGA."
003110                                      TO WS-LINHA-DE-ERRO
003120             SET FLAG-REGISTRO-COM-ERRO TO TRUE
003130             PERFORM P500-GRAVA-RPT-ERRO THRU P500-FIM
003140         NOT INVALID KEY
003150             PERFORM P505-GRAVA-RPT-OK THRU P505-FIM
003160     END-WRITE.
003170*
003180 P460-FIM.
003190*
003200 P500-GRAVA-RPT-ERRO.
003210*
003220     ADD 1                            TO WS-QTD-ERROS.
003230     MOVE WS-NUM-LINHA                TO WS-LISTA-LINHA-ERRO.
003240     MOVE WS-CAMPO-COD-CONTEINER      TO WS-LISTA-COD-ERRO.
003250     MOVE WS-LINHA-DE-ERRO            TO WS-LISTA-ERRO-REPORT.
003260     WRITE FD-REG-REPORT              FROM WS-LST-DET-ERRO.
003270*
003280 P500-FIM.
003290*
003300 P505-GRAVA-RPT-OK.
003310*
003320     ADD 1                            TO WS-QTD-GRAVADOS.
003330     MOVE WS-NUM-LINHA                TO WS-LISTA-LINHA-OK.
003340     MOVE WS-CAMPO-COD-CONTEINER      TO WS-LISTA-COD-OK.
003350     WRITE FD-REG-REPORT              FROM WS-LST-DET-OK.
003360*
003370 P505-FIM.
003380*
003390 P520-FINALIZA-RELATORIO.
003400*
003410     IF WS-NUM-LINHA EQUAL ZERO
003420         WRITE FD-REG-REPORT    FROM WS-LST-FINAL-0
003430     ELSE
003440         MOVE WS-QTD-GRAVADOS   TO WS-LISTA-QTD-GRV
003450         MOVE WS-QTD-ERROS      TO WS-LISTA-QTD-ERR
003460         WRITE FD-REG-REPORT    FROM WS-LST-FINAL-GRAVADOS
003470         WRITE FD-REG-REPORT    FROM WS-LST-FINAL-ERRADOS
003480     END-IF.
003490*
003500 P520-FIM.
003510*
003520 P900-FIM.
003530     CLOSE CARGA-CONTEINER
003540           CONTAINER-TAB
003550           SGEO0110.
003560     GOBACK.
003570 END PROGRAM SGEP0110.
003580
