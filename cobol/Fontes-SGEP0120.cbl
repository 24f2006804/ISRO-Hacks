000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 24/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: EXPORTA O ARRANJO ATUAL (ITEM -> CONTEINER -> POSICAO)
000170*         PARA O ARQUIVO ARRANGEMENT-OUT EM FORMATO DELIMITADO POR
000180*          VIRGULA, COM CABECALHO. SO EXPORTA ITEM JA ESTOCADO.
000190* Alteracoes:
000200*   24/02/1986 - ARF - TK-4421 - Programa inicial. Le a tabela    TK4421
000210*                                ITEM-TAB em memoria e gera o     TK4421
000220*                                arquivo CSV de arranjo para o   TK4421
000230*                                relatorio do turno.              TK4421
000240*   18/05/1987 - LCS - TK-4493 - Acrescentado cabecalho fixo na   TK4493  
000250*                                primeira linha do arquivo gerado.TK4493  
000260******************************************************************
000270*-----------------------------------------------------------------
000280 IDENTIFICATION DIVISION.
000290*-----------------------------------------------------------------
000300 PROGRAM-ID.    SGEP0120.
000310 AUTHOR.        ANDRE RAFFUL.
000320 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000330 DATE-WRITTEN.  24/02/1986.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000460         ORGANIZATION   IS INDEXED
000470         ACCESS         IS SEQUENTIAL
000480         RECORD KEY     IS COD-ITEM
000490         FILE STATUS    IS WS-FS-ITEM-TAB.
000500*
000510     SELECT ARRANJO-OUT ASSIGN TO "ARRANGEMENT-OUT"
000520         ORGANIZATION   IS LINE SEQUENTIAL
000530         ACCESS         IS SEQUENTIAL
000540         FILE STATUS    IS WS-FS-ARRANJO-OUT.
000550*-----------------------------------------------------------------
000560 DATA DIVISION.
000570*-----------------------------------------------------------------
000580 FILE SECTION.
000590*
000600 FD  ITEM-TAB.
000610     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000620-         "oks\Item.cpy".
000630*
000640 FD  ARRANJO-OUT.
000650 01  FD-REG-ARRANJO-OUT            PIC X(82).
000660*-----------------------------------------------------------------
000670 WORKING-STORAGE SECTION.
000680*-----------------------------------------------------------------
000690 01  WS-REG-ARRANJO.
000700     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000710-         "oks\Arranjo.cpy".
000720*
000730 01  WS-CABECALHO-ARRANJO          PIC X(33) VALUE
000740         "Item ID,Container ID,Coordinates".
000750*
000760 01  WS-COORD-EDITADA.
000770     05  WS-ED-INI-LARG            PIC 9(05).99.
000780     05  WS-ED-INI-PROF            PIC 9(05).99.
000790     05  WS-ED-INI-ALT             PIC 9(05).99.
000800     05  WS-ED-FIM-LARG            PIC 9(05).99.
000810     05  WS-ED-FIM-PROF            PIC 9(05).99.
000820     05  WS-ED-FIM-ALT             PIC 9(05).99.
000830*
000840 01  WS-COORD-EDITADA-DUMP REDEFINES WS-COORD-EDITADA PIC X(48).
000850*
000860 01  WS-CONTADORES.
000870     05  WS-QTD-EXPORTADOS         PIC 9(07) COMP VALUE ZERO.
000880*
000890 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(07) COMP-3.
000900*
000910 77  WS-FS-ITEM-TAB                PIC X(02).
000920     88  WS-FS-ITEM-TAB-OK         VALUE "00".
000930*
000940 77  WS-FS-ARRANJO-OUT             PIC X(02).
000950     88  WS-FS-ARRANJO-OUT-OK      VALUE "00".
000960*
000970 01  WS-FLAGS.
000980     05  WS-FIM-DE-ARQUIVO         PIC X(01) VALUE "N".
000990         88  FLAG-EOF              VALUE "S".
001000     05  FILLER                    PIC X(01).
001010*
001020 01  WS-FLAGS-DUMP REDEFINES WS-FLAGS PIC X(02).
001030*-----------------------------------------------------------------
001040 PROCEDURE DIVISION.
001050*-----------------------------------------------------------------
001060 MAIN-PROCEDURE.
001070*
001080     PERFORM P100-INICIALIZA THRU P100-FIM.
001090*
001100     PERFORM P300-LISTA THRU P300-FIM UNTIL FLAG-EOF.
001110*
001120     PERFORM P900-FIM.
001130*
001140 P100-INICIALIZA.
001150*
001160     SET WS-FS-ITEM-TAB-OK          TO TRUE.
001170     MOVE ZERO                      TO WS-QTD-EXPORTADOS.
001180*
001190     OPEN INPUT ITEM-TAB.
001200     IF NOT WS-FS-ITEM-TAB-OK
001210         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
001220                 WS-FS-ITEM-TAB
001230         PERFORM P900-FIM
001240     END-IF.
001250*
001260     OPEN OUTPUT ARRANJO-OUT.
001270     IF NOT WS-FS-ARRANJO-OUT-OK
001280         DISPLAY "ERRO NA ABERTURA DO ARRANGEMENT-OUT. FS: "
001290                 WS-FS-ARRANJO-OUT
001300         PERFORM P900-FIM
001310     END-IF.
001320*
001330     WRITE FD-REG-ARRANJO-OUT       FROM WS-CABECALHO-ARRANJO.
001340*
001350 P100-FIM.
001360*
001370 P300-LISTA.
001380*
001390     READ ITEM-TAB NEXT RECORD
001400         AT END
001410             SET FLAG-EOF            TO TRUE
001420         NOT AT END
001430             IF FK-COD-CONTEINER NOT EQUAL SPACES
001440                 PERFORM P310-GRAVA-LINHA THRU P310-FIM
001450             END-IF
001460     END-READ.
001470*
001480 P300-FIM.
001490*
001500 P310-GRAVA-LINHA.
001510*
001520     ADD 1                            TO WS-QTD-EXPORTADOS.
001530*
001540     MOVE POS-INI-LARG-ITEM           TO WS-ED-INI-LARG.
001550     MOVE POS-INI-PROF-ITEM           TO WS-ED-INI-PROF.
001560     MOVE POS-INI-ALT-ITEM            TO WS-ED-INI-ALT.
001570     MOVE POS-FIM-LARG-ITEM           TO WS-ED-FIM-LARG.
001580     MOVE POS-FIM-PROF-ITEM           TO WS-ED-FIM-PROF.
001590     MOVE POS-FIM-ALT-ITEM            TO WS-ED-FIM-ALT.
001600*
001610     MOVE SPACES                      TO COORDENADAS-ARR.
001620     STRING "(" DELIMITED BY SIZE
001630            WS-ED-INI-LARG            DELIMITED BY SIZE
001640            ","                       DELIMITED BY SIZE
001650            WS-ED-INI-PROF            DELIMITED BY SIZE
001660            ","                       DELIMITED BY SIZE
001670            WS-ED-INI-ALT             DELIMITED BY SIZE
001680            "),("                     DELIMITED BY SIZE
001690            WS-ED-FIM-LARG            DELIMITED BY SIZE
001700            ","                       DELIMITED BY SIZE
001710            WS-ED-FIM-PROF            DELIMITED BY SIZE
001720            ","                       DELIMITED BY SIZE
001730            WS-ED-FIM-ALT             DELIMITED BY SIZE
001740            ")"                       DELIMITED BY SIZE
001750         INTO COORDENADAS-ARR.
001760*
001770     MOVE COD-ITEM                    TO COD-ITEM-ARR.
001780     MOVE FK-COD-CONTEINER             TO COD-CONTEINER-ARR.
001790*
001800     WRITE FD-REG-ARRANJO-OUT          FROM WS-REG-ARRANJO.
001810*
001820 P310-FIM.
001830*
001840 P900-FIM.
001850     CLOSE ITEM-TAB
001860           ARRANJO-OUT.
001870     GOBACK.
001880 END PROGRAM SGEP0120.
001890
