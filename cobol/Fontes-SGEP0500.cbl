000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 14/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: SIMULA A PASSAGEM DE N DIAS DE USO PROGRAMADO DE ITENS -
000170*         PARA CADA ITEM DA LISTA SIM-SCHEDULE, CONSOME UM USO POR
000180*          DIA DURANTE N DIAS (ATE ESGOTAR), GRAVA UM RETRIEVAL NO
000190*          AUDIT-LOG POR DIA CONSUMIDO, DETECTA ESGOTAMENTO E
000200*          VALIDADE VENCIDA NA DATA-ALVO, MARCANDO LIXO E GRAVANDO
000210*          O DISPOSAL CORRESPONDENTE. EMITE AS TRES LISTAS DE
000220*          MUDANCA (USADOS / ESGOTADOS / VENCIDOS) E A NOVA DATA.
000230* Alteracoes:
000240*   14/03/1986 - ARF - TK-4429 - Programa inicial.                TK4429  
000250*  02/08/1992 - LCS - TK-4522 - Usuario das gravacoes de RETRIEVALTK4522  
000260*                                e DISPOSAL da simulacao e sempre TK4522  
000270*                                "simulation", nunca o usuario do TK4522  
000280*                                lote.                            TK4522  
000290*  09/08/1992 - LCS - TK-4525 - Item ja marcado como lixo antes daTK4525  
000300*                                simulacao e ignorado na lista de TK4525  
000310*                                agendamento (nao consome uso).   TK4525  
000320******************************************************************
000330*-----------------------------------------------------------------
000340 IDENTIFICATION DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.    SGEP0500.
000370 AUTHOR.        ANDRE RAFFUL.
000380 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000390 DATE-WRITTEN.  14/03/1986.
000400 DATE-COMPILED.
000410 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000520         ORGANIZATION   IS INDEXED
000530         ACCESS         IS DYNAMIC
000540         RECORD KEY     IS COD-ITEM
000550         FILE STATUS    IS WS-FS-ITEM-TAB.
000560*
000570     SELECT SIM-SCHEDULE ASSIGN TO "SIM-SCHEDULE"
000580         ORGANIZATION   IS LINE SEQUENTIAL
000590         ACCESS         IS SEQUENTIAL
000600         FILE STATUS    IS WS-FS-SIM-SCHEDULE.
000610*
000620     SELECT SGEO0500 ASSIGN TO "SGEO0500"
000630         ORGANIZATION   IS LINE SEQUENTIAL
000640         ACCESS         IS SEQUENTIAL.
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670*-----------------------------------------------------------------
000680 FILE SECTION.
000690*
000700 FD  ITEM-TAB.
000710     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000720-         "oks\Item.cpy".
000730*
000740 FD  SIM-SCHEDULE.
000750 01  FD-REG-SCHEDULE                  PIC X(30).
000760*
000770 FD  SGEO0500.
000780 01  FD-REG-REPORT                    PIC X(100).
000790*-----------------------------------------------------------------
000800 WORKING-STORAGE SECTION.
000810*-----------------------------------------------------------------
000820 01  WS-CAB-SIMULACAO.
000830     05  WS-CAB-NUM-DIAS               PIC 9(05).
000840     05  FILLER                        PIC X(01).
000850     05  WS-CAB-DATA-ATUAL              PIC 9(08).
000860     05  FILLER                        PIC X(01).
000870     05  WS-CAB-TIMESTAMP               PIC X(14).
000880*
000890 01  WS-DATA-ALVO-R.
000900     05  WS-ALVO-AAAA                  PIC 9(04).
000910     05  WS-ALVO-MM                     PIC 9(02).
000920     05  WS-ALVO-DD                     PIC 9(02).
000930*
000940 01  WS-DATA-ALVO REDEFINES WS-DATA-ALVO-R PIC 9(08).
000950*
000960 01  WS-DIAS-NO-MES.
000970     05  FILLER  PIC 9(02) VALUE 31.
000980     05  FILLER  PIC 9(02) VALUE 28.
000990     05  FILLER  PIC 9(02) VALUE 31.
001000     05  FILLER  PIC 9(02) VALUE 30.
001010     05  FILLER  PIC 9(02) VALUE 31.
001020     05  FILLER  PIC 9(02) VALUE 30.
001030     05  FILLER  PIC 9(02) VALUE 31.
001040     05  FILLER  PIC 9(02) VALUE 31.
001050     05  FILLER  PIC 9(02) VALUE 30.
001060     05  FILLER  PIC 9(02) VALUE 31.
001070     05  FILLER  PIC 9(02) VALUE 30.
001080     05  FILLER  PIC 9(02) VALUE 31.
001090*
001100 01  WS-TAB-DIAS-NO-MES REDEFINES WS-DIAS-NO-MES.
001110     05  WS-DIAS-MES OCCURS 12 TIMES   PIC 9(02).
001120*
001130 01  WS-AREA-LOG.
001140     05  WS-LKS-AREA-LOG.
001150         10  WS-LKS-TIMESTAMP-LOG       PIC X(14).
001160         10  WS-LKS-COD-USUARIO-LOG     PIC X(10).
001170         10  WS-LKS-TIPO-ACAO-LOG       PIC X(12).
001180         10  WS-LKS-COD-ITEM-LOG        PIC X(10).
001190         10  WS-LKS-DETALHE-LOG         PIC X(80).
001200         10  WS-LKS-RETORNO-LOG         PIC 9(01).
001210         10  FILLER                     PIC X(01).
001220*
001230 01  WS-AREA-LOG-DUMP REDEFINES WS-AREA-LOG PIC X(128).
001240*
001250 01  WS-USO-ANTIGO                     PIC 9(05) COMP VALUE ZERO.
001260 01  WS-USO-NOVO                       PIC 9(05) COMP VALUE ZERO.
001270 01  WS-USOS-NUM REDEFINES WS-USO-ANTIGO PIC 9(05) COMP-3.
001280*
001290 01  WS-ED-USO-ANTIGO                  PIC ZZZZ9.
001300 01  WS-ED-USO-NOVO                    PIC ZZZZ9.
001310*
001320 01  WS-INDICES.
001330     05  WS-IND-DIA                    PIC 9(03) COMP VALUE ZERO.
001340     05  WS-DIAS-CONSUMIDOS            PIC 9(03) COMP VALUE ZERO.
001350*
001360 01  WS-INDICES-NUM REDEFINES WS-INDICES PIC 9(06) COMP-3.
001370*
001380 01  WS-CONTADORES.
001390     05  WS-QTD-USADOS                 PIC 9(05) COMP VALUE ZERO.
001400     05  WS-QTD-ESGOTADOS              PIC 9(05) COMP VALUE ZERO.
001410     05  WS-QTD-VENCIDOS               PIC 9(05) COMP VALUE ZERO.
001420*
001430 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(15) COMP-3.
001440*
001450 01  WS-FLAGS.
001460     05  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
001470         88  FLAG-EOF                  VALUE "S".
001480     05  WS-ITEM-ENCONTRADO            PIC X(01) VALUE "N".
001490         88  ITEM-FOI-ENCONTRADO       VALUE "S".
001500*
001510 01  WS-REPORT-SIMULACAO.
001520     03  WS-LST-CAB-LINHA.
001530         05 FILLER  PIC X(100) VALUE ALL "=".
001540     03  WS-LST-CAB-1.
001550         05 FILLER  PIC X(02) VALUE SPACES.
001560         05 FILLER  PIC X(98) VALUE
001570                 "SGEO0500 - SIMULACAO DE USO PROGRAMADO".
001580     03  WS-LST-CAB-2.
001590         05 FILLER  PIC X(02) VALUE SPACES.
001600         05 FILLER  PIC X(18) VALUE "NOVA DATA-ALVO: ".
001610         05 WS-LST-DATA-ALVO    PIC 9999/99/99.
001620     03  WS-LST-SEC-1.
001630         05 FILLER  PIC X(02) VALUE SPACES.
001640         05 FILLER  PIC X(20) VALUE "ITENS USADOS".
001650     03  WS-LST-USADO.
001660         05 FILLER  PIC X(02) VALUE SPACES.
001670         05 WS-LST-U-COD        PIC X(10) VALUE SPACES.
001680         05 FILLER  PIC X(01) VALUE SPACES.
001690         05 FILLER  PIC X(07) VALUE "CONS: ".
001700         05 WS-LST-U-CONS       PIC ZZ9 VALUE ZEROS.
001710         05 FILLER  PIC X(03) VALUE SPACES.
001720         05 FILLER  PIC X(07) VALUE "REST: ".
001730         05 WS-LST-U-REST       PIC ZZZZ9 VALUE ZEROS.
001740     03  WS-LST-SEC-2.
001750         05 FILLER  PIC X(02) VALUE SPACES.
001760         05 FILLER  PIC X(20) VALUE "ITENS ESGOTADOS".
001770     03  WS-LST-ESGOTADO.
001780         05 FILLER  PIC X(02) VALUE SPACES.
001790         05 WS-LST-E-COD        PIC X(10) VALUE SPACES.
001800         05 FILLER  PIC X(01) VALUE SPACES.
001810         05 WS-LST-E-DESC       PIC X(30) VALUE SPACES.
001820     03  WS-LST-SEC-3.
001830         05 FILLER  PIC X(02) VALUE SPACES.
001840         05 FILLER  PIC X(20) VALUE "ITENS VENCIDOS".
001850     03  WS-LST-VENCIDO.
001860         05 FILLER  PIC X(02) VALUE SPACES.
001870         05 WS-LST-V-COD        PIC X(10) VALUE SPACES.
001880         05 FILLER  PIC X(01) VALUE SPACES.
001890         05 WS-LST-V-DESC       PIC X(30) VALUE SPACES.
001900*
001910 77  WS-FS-ITEM-TAB                  PIC X(02).
001920     88  WS-FS-ITEM-TAB-OK           VALUE "00".
001930*
001940 77  WS-FS-SIM-SCHEDULE               PIC X(02).
001950     88  WS-FS-SIM-SCHEDULE-OK        VALUE "00".
001960*-----------------------------------------------------------------
001970 PROCEDURE DIVISION.
001980*-----------------------------------------------------------------
001990 MAIN-PROCEDURE.
002000*
002010     PERFORM P100-INICIALIZA THRU P100-FIM.
002020*
002030     PERFORM P300-PROCESSA-AGENDA THRU P300-FIM UNTIL FLAG-EOF.
002040*
002050     PERFORM P500-VARRE-VENCIDOS THRU P500-FIM.
002060*
002070     PERFORM P900-FIM.
002080*
002090 P100-INICIALIZA.
002100*
002110     SET WS-FS-ITEM-TAB-OK               TO TRUE.
002120     SET WS-FS-SIM-SCHEDULE-OK           TO TRUE.
002130     MOVE ZERO                           TO WS-QTD-USADOS
002140                                             WS-QTD-ESGOTADOS
002150                                             WS-QTD-VENCIDOS.
002160*
002170     OPEN I-O ITEM-TAB.
002180     IF NOT WS-FS-ITEM-TAB-OK
002190         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
002200                 WS-FS-ITEM-TAB
002210         PERFORM P900-FIM
002220     END-IF.
002230*
002240     OPEN INPUT SIM-SCHEDULE.
002250     IF NOT WS-FS-SIM-SCHEDULE-OK
002260         DISPLAY "ERRO NA ABERTURA DO SIM-SCHEDULE. FS: "
002270                 WS-FS-SIM-SCHEDULE
002280         PERFORM P900-FIM
002290     END-IF.
002300*
002310     READ SIM-SCHEDULE INTO WS-CAB-SIMULACAO
002320         AT END
002330             DISPLAY "SEM CABECALHO DE SIMULACAO - ABORTADO."
002340             PERFORM P900-FIM
002350     END-READ.
002360*
002370     PERFORM P110-CALCULA-DATA-ALVO THRU P110-FIM.
002380*
002390     OPEN OUTPUT SGEO0500.
002400     WRITE FD-REG-REPORT             FROM WS-LST-CAB-LINHA.
002410     WRITE FD-REG-REPORT             FROM WS-LST-CAB-1.
002420     MOVE WS-DATA-ALVO                TO WS-LST-DATA-ALVO.
002430     WRITE FD-REG-REPORT             FROM WS-LST-CAB-2.
002440     WRITE FD-REG-REPORT             FROM WS-LST-CAB-LINHA.
002450     WRITE FD-REG-REPORT             FROM WS-LST-SEC-1.
002460*
002470 P100-FIM.
002480*
002490 P110-CALCULA-DATA-ALVO.
002500*
002510     MOVE WS-CAB-DATA-ATUAL            TO WS-DATA-ALVO.
002520     MOVE WS-CAB-NUM-DIAS              TO WS-IND-DIA.
002530     PERFORM P111-SOMA-UM-DIA THRU P111-FIM
002540         UNTIL WS-IND-DIA EQUAL ZERO.
002550*
002560 P110-FIM.
002570*
002580 P111-SOMA-UM-DIA.
002590*
002600     ADD 1                              TO WS-ALVO-DD.
002610     IF WS-ALVO-DD > WS-DIAS-MES (WS-ALVO-MM)
002620         MOVE 1                          TO WS-ALVO-DD
002630         ADD 1                            TO WS-ALVO-MM
002640         IF WS-ALVO-MM > 12
002650             MOVE 1                       TO WS-ALVO-MM
002660             ADD 1                        TO WS-ALVO-AAAA
002670         END-IF
002680     END-IF.
002690*
002700     SUBTRACT 1                          FROM WS-IND-DIA.
002710*
002720 P111-FIM.
002730*
002740 P300-PROCESSA-AGENDA.
002750*
002760     READ SIM-SCHEDULE INTO WS-LKS-COD-ITEM-LOG
002770         AT END
002780             SET FLAG-EOF                  TO TRUE
002790         NOT AT END
002800             PERFORM P310-CONSOME-ITEM THRU P310-FIM
002810     END-READ.
002820*
002830 P300-FIM.
002840*
002850 P310-CONSOME-ITEM.
002860*
002870     MOVE "N"                            TO WS-ITEM-ENCONTRADO.
002880     MOVE WS-LKS-COD-ITEM-LOG             TO COD-ITEM.
002890     READ ITEM-TAB
002900         INVALID KEY
002910             CONTINUE
002920         NOT INVALID KEY
002930             IF ITEM-NAO-E-LIXO
002940                 SET ITEM-FOI-ENCONTRADO      TO TRUE
002950             END-IF
002960     END-READ.
002970*
002980     IF ITEM-FOI-ENCONTRADO AND LIMITE-USO-ITEM NOT EQUAL ZERO
002990         MOVE USO-RESTANTE-ITEM           TO WS-USO-ANTIGO
003000         IF WS-USO-ANTIGO < WS-CAB-NUM-DIAS
003010             MOVE WS-USO-ANTIGO              TO WS-DIAS-CONSUMIDOS
003020         ELSE
003030             MOVE WS-CAB-NUM-DIAS            TO WS-DIAS-CONSUMIDOS
003040         END-IF
003050         IF WS-DIAS-CONSUMIDOS > ZERO
003060             MOVE WS-USO-ANTIGO               TO WS-USO-NOVO
003070             MOVE 1                           TO WS-IND-DIA
003080             PERFORM P320-CONSOME-UM-DIA THRU P320-FIM
003090                 UNTIL WS-IND-DIA > WS-DIAS-CONSUMIDOS
003100             MOVE WS-USO-NOVO                 TO USO-RESTANTE-ITEM
003110             REWRITE REG-ITEM
003120             ADD 1                             TO WS-QTD-USADOS
003130             MOVE COD-ITEM                     TO WS-LST-U-COD
003140             MOVE WS-DIAS-CONSUMIDOS            TO WS-LST-U-CONS
003150             MOVE WS-USO-NOVO                   TO WS-LST-U-REST
003160             WRITE FD-REG-REPORT                FROM WS-LST-USADO
003170             IF WS-USO-NOVO EQUAL ZERO AND WS-USO-ANTIGO > ZERO
003180                 PERFORM P330-MARCA-ESGOTADO THRU P330-FIM
003190             END-IF
003200         END-IF
003210     END-IF.
003220*
003230 P310-FIM.
003240*
003250 P320-CONSOME-UM-DIA.
003260*
003270     COMPUTE WS-USO-NOVO = WS-USO-ANTIGO - WS-IND-DIA.
003280     IF WS-USO-NOVO < ZERO
003290         MOVE ZERO                         TO WS-USO-NOVO
003300     END-IF.
003310*
003320     MOVE WS-USO-ANTIGO                    TO WS-ED-USO-ANTIGO.
003330     MOVE WS-USO-NOVO                      TO WS-ED-USO-NOVO.
003340     MOVE WS-CAB-TIMESTAMP                TO WS-LKS-TIMESTAMP-LOG.
003350     MOVE "simulation"                  TO WS-LKS-COD-USUARIO-LOG.
003360     MOVE "retrieval"                     TO WS-LKS-TIPO-ACAO-LOG.
003370     MOVE SPACES                            TO WS-LKS-DETALHE-LOG.
003380     STRING "DIA " DELIMITED BY SIZE
003390            WS-IND-DIA            DELIMITED BY SIZE
003400            " USO ANT=" DELIMITED BY SIZE
003410            WS-ED-USO-ANTIGO      DELIMITED BY SIZE
003420            " NOVO="    DELIMITED BY SIZE
003430            WS-ED-USO-NOVO        DELIMITED BY SIZE
003440         INTO WS-LKS-DETALHE-LOG.
003450     CALL "SGEP0600" USING WS-LKS-AREA-LOG.
003460*
003470     ADD 1                                 TO WS-IND-DIA.
003480*
003490 P320-FIM.
003500*
003510 P330-MARCA-ESGOTADO.
003520*
003530     SET ITEM-E-LIXO                      TO TRUE.
003540     REWRITE REG-ITEM.
003550     ADD 1                                 TO WS-QTD-ESGOTADOS.
003560*
003570     MOVE COD-ITEM                         TO WS-LST-E-COD.
003580     MOVE DESC-ITEM                        TO WS-LST-E-DESC.
003590*
003600     MOVE WS-CAB-TIMESTAMP                TO WS-LKS-TIMESTAMP-LOG.
003610     MOVE "simulation"                  TO WS-LKS-COD-USUARIO-LOG.
003620     MOVE "disposal"                      TO WS-LKS-TIPO-ACAO-LOG.
003630     MOVE "Out of Uses"                     TO WS-LKS-DETALHE-LOG.
003640     CALL "SGEP0600" USING WS-LKS-AREA-LOG.
003650*
003660 P330-FIM.
003670*
003680 P500-VARRE-VENCIDOS.
003690*
003700     WRITE FD-REG-REPORT              FROM WS-LST-SEC-2.
003710     MOVE LOW-VALUES                   TO COD-ITEM.
003720     START ITEM-TAB KEY IS NOT LESS THAN COD-ITEM.
003730     MOVE "N"                          TO WS-FIM-DE-ARQUIVO.
003740     PERFORM P510-LE-ITEM THRU P510-FIM UNTIL FLAG-EOF.
003750*
003760 P500-FIM.
003770*
003780     WRITE FD-REG-REPORT              FROM WS-LST-SEC-3.
003790*
003800 P510-LE-ITEM.
003810*
003820     READ ITEM-TAB NEXT RECORD
003830         AT END
003840             SET FLAG-EOF                  TO TRUE
003850         NOT AT END
003860             IF ITEM-NAO-E-LIXO AND
003870                DT-VALIDADE-ITEM NOT EQUAL SPACES AND
003880                DT-VALIDADE-ITEM NOT EQUAL "00000000" AND
003890                DT-VALIDADE-ITEM <= WS-DATA-ALVO
003900                 PERFORM P520-MARCA-VENCIDO THRU P520-FIM
003910             END-IF
003920     END-READ.
003930*
003940 P510-FIM.
003950*
003960 P520-MARCA-VENCIDO.
003970*
003980     SET ITEM-E-LIXO                      TO TRUE.
003990     REWRITE REG-ITEM.
004000     ADD 1                                 TO WS-QTD-VENCIDOS.
004010*
004020     MOVE COD-ITEM                         TO WS-LST-V-COD.
004030     MOVE DESC-ITEM                        TO WS-LST-V-DESC.
004040     WRITE FD-REG-REPORT                    FROM WS-LST-VENCIDO.
004050*
004060     MOVE WS-CAB-TIMESTAMP                TO WS-LKS-TIMESTAMP-LOG.
004070     MOVE "system"                      TO WS-LKS-COD-USUARIO-LOG.
004080     MOVE "disposal"                      TO WS-LKS-TIPO-ACAO-LOG.
004090     MOVE COD-ITEM                         TO WS-LKS-COD-ITEM-LOG.
004100     MOVE "Expired"                         TO WS-LKS-DETALHE-LOG.
004110     CALL "SGEP0600" USING WS-LKS-AREA-LOG.
004120*
004130 P520-FIM.
004140*
004150 P900-FIM.
004160     CLOSE ITEM-TAB
004170           SGEO0500.
004180     GOBACK.
004190 END PROGRAM SGEP0500.
004200
