000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 15/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: NORMALIZA O CODIGO DE ITEM LIDO NA CARGA - MANTEM COMO
000170*          ESTA SE O PRIMEIRO CARACTERE FOR '0', CASO CONTRARIO
000180*          COMPLETA COM ZEROS A ESQUERDA ATE 3 DIGITOS NUMERICOS.
000190* Alteracoes:
000200*   15/02/1986 - ARF - TK-4443 - Programa inicial.                TK4443  
000210*  11/06/1988 - LCS - TK-4502 - Corrigido caso de codigo com menosTK4502  
000220*                                de 3 digitos e mais de 1 digito -TK4502  
000230*                                faltava zerar a sobra da direita TK4502  
000240*                                antes do deslocamento.           TK4502  
000250******************************************************************
000260*-----------------------------------------------------------------
000270 IDENTIFICATION DIVISION.
000280*-----------------------------------------------------------------
000290 PROGRAM-ID.    SGEP0903.
000300 AUTHOR.        ANDRE RAFFUL.
000310 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000320 DATE-WRITTEN.  15/02/1986.
000330 DATE-COMPILED.
000340 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000350*-----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370*-----------------------------------------------------------------
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000410*-----------------------------------------------------------------
000420 DATA DIVISION.
000430*-----------------------------------------------------------------
000440 WORKING-STORAGE SECTION.
000450*-----------------------------------------------------------------
000460 01  WS-AUXILIARES.
000470     05  WS-COD-ENTRADA            PIC X(010).
000480     05  WS-COD-ENTRADA-R REDEFINES WS-COD-ENTRADA.
000490         10  WS-1O-CARACTERE        PIC X(001).
000500         10  FILLER                 PIC X(009).
000510     05  WS-IND-POS                PIC 9(002) COMP VALUE ZERO.
000520     05  WS-TAM-COD                PIC 9(002) COMP VALUE ZERO.
000530     05  FILLER                    PIC X(002).
000540*
000550 01  WS-COD-SAIDA.
000560     05  WS-COD-SAIDA-DIG          PIC 9(003).
000570     05  WS-COD-SAIDA-ALFA REDEFINES WS-COD-SAIDA-DIG PIC X(003).
000580*
000590 01  WS-AUXILIARES-DUMP REDEFINES WS-AUXILIARES PIC X(014).
000600*-----------------------------------------------------------------
000610 LINKAGE SECTION.
000620*-----------------------------------------------------------------
000630 01  LKS-PARAMETRO.
000640     05 LKS-COD-ITEM-ORIGINAL      PIC X(010).
000650     05 LKS-COD-ITEM-NORMALIZADO   PIC X(010).
000660     05 FILLER                     PIC X(002).
000670*-----------------------------------------------------------------
000680 PROCEDURE DIVISION USING LKS-PARAMETRO.
000690*-----------------------------------------------------------------
000700 MAIN-PROCEDURE.
000710*
000720     MOVE LKS-COD-ITEM-ORIGINAL     TO WS-COD-ENTRADA.
000730*
000740     IF WS-1O-CARACTERE EQUAL "0"
000750         MOVE WS-COD-ENTRADA         TO LKS-COD-ITEM-NORMALIZADO
000760     ELSE
000770         PERFORM P300-CALCULA-TAMANHO THRU P300-FIM
000780         IF WS-TAM-COD < 3
000790             MOVE SPACES               TO LKS-COD-ITEM-NORMALIZADO
000800             MOVE WS-COD-ENTRADA (1:WS-TAM-COD) TO
000810                 WS-COD-SAIDA-DIG
000820             MOVE WS-COD-SAIDA-ALFA    TO LKS-COD-ITEM-NORMALIZADO
000830                                            (1:3)
000840         ELSE
000850             MOVE WS-COD-ENTRADA       TO LKS-COD-ITEM-NORMALIZADO
000860         END-IF
000870     END-IF.
000880*
000890     GOBACK.
000900*
000910 P300-CALCULA-TAMANHO.
000920*
000930     MOVE ZERO                      TO WS-TAM-COD.
000940     MOVE ZERO                      TO WS-IND-POS.
000950*
000960     PERFORM P310-TESTA-POSICAO THRU P310-FIM
000970         UNTIL WS-IND-POS = 10.
000980*
000990 P300-FIM.
001000*
001010 P310-TESTA-POSICAO.
001020*
001030     ADD 1                           TO WS-IND-POS.
001040     IF WS-COD-ENTRADA (WS-IND-POS:1) NOT EQUAL SPACE
001050         MOVE WS-IND-POS              TO WS-TAM-COD
001060     END-IF.
001070*
001080 P310-FIM.
001090*
001100 END PROGRAM SGEP0903.
001110
