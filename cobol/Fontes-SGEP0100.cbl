000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 22/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: CARGA DO ARQUIVO ITEM-MASTER (ITENS DE CARGA DA ESTACAO).
000170*        VALIDA CADA LINHA, NORMALIZA O CODIGO DO ITEM, INICIALIZA
000180*          O CONTADOR DE USOS E SUBSTITUI POR COMPLETO A TABELA
000190*         ITEM-TAB. GERA RELATORIO SGEO0100 COM OS ERROS DE CARGA.
000200* Alteracoes:
000210* 22/02/1986 - ARF - TK-4418 - Programa inicial. Le o arquivo de  TK4418
000220*                                carga linha a linha, valida e    TK4418
000230*                                normaliza cada item e grava o    TK4418
000240*                                relatorio de erros de carga      TK4418
000250*                                SGEO0100.                        TK4418
000260* 10/03/1986 - ARF - TK-4434 - Acrescentada normalizacao do codigoTK4434  
000270*                                do item via CALL "SGEP0903".     TK4434  
000280*   22/03/1986 - ARF - TK-4435 - Acrescentada validacao da data deTK4435  
000290*                                validade via CALL "SGEP0901"     TK4435  
000300*                                (so quando informada).           TK4435  
000310*  24/06/1988 - LCS - TK-4503 - Corrigido: limite de uso em brancoTK4503  
000320*                               deve gravar LIMITE-USO-ITEM = ZEROTK4503  
000330*                                (sentinela de "sem limite") e naoTK4503  
000340*                               deixar o campo com espacos, pois oTK4503  
000350*                                campo do cadastro e numerico.    TK4503  
000360* 15/09/1999 - LCS - TK-4525 - Revisao Y2K: DT-VALIDADE-ITEM sempreTK4525
000370*                                recebida com ano de 4 digitos no   TK4525
000380*                                arquivo de carga - sem ajuste.     TK4525
000390******************************************************************
000400*-----------------------------------------------------------------
000410 IDENTIFICATION DIVISION.
000420*-----------------------------------------------------------------
000430 PROGRAM-ID.    SGEP0100.
000440 AUTHOR.        ANDRE RAFFUL.
000450 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000460 DATE-WRITTEN.  22/02/1986.
000470 DATE-COMPILED.
000480 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000490*-----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000550     C01 IS TOP-OF-FORM.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT CARGA-ITEM ASSIGN TO "ITEM-MASTER"
000600         ORGANIZATION   IS LINE SEQUENTIAL
000610         ACCESS         IS SEQUENTIAL
000620         FILE STATUS    IS WS-FS-CARGA-ITEM.
000630*
000640     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000650         ORGANIZATION   IS INDEXED
000660         ACCESS         IS RANDOM
000670         RECORD KEY     IS COD-ITEM
000680         FILE STATUS    IS WS-FS-ITEM-TAB.
000690*
000700     SELECT SGEO0100 ASSIGN TO "SGEO0100"
000710         ORGANIZATION   IS LINE SEQUENTIAL
000720         ACCESS         IS SEQUENTIAL.
000730*-----------------------------------------------------------------
000740 DATA DIVISION.
000750*-----------------------------------------------------------------
000760 FILE SECTION.
000770*
000780 FD  CARGA-ITEM.
000790 01  FD-REG-CARGA-ITEM             PIC X(200).
000800*
000810 FD  ITEM-TAB.
000820     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000830-         "oks\Item.cpy".
000840*
000850 FD  SGEO0100.
000860 01  FD-REG-REPORT                 PIC X(100).
000870*-----------------------------------------------------------------
000880 WORKING-STORAGE SECTION.
000890*-----------------------------------------------------------------
000900 01  WS-REG-CARGA-ITEM              PIC X(200).
000910*
000920 01  WS-CAMPOS-CARGA-ITEM.
000930     05  WS-CAMPO-COD-ITEM          PIC X(10).
000940     05  WS-CAMPO-NOME-ITEM         PIC X(30).
000950     05  WS-CAMPO-LARG-ITEM         PIC X(07).
000960     05  WS-CAMPO-LARG-NUM REDEFINES WS-CAMPO-LARG-ITEM
000970                                    PIC 9(05)V99.
000980     05  WS-CAMPO-PROF-ITEM         PIC X(07).
000990     05  WS-CAMPO-PROF-NUM REDEFINES WS-CAMPO-PROF-ITEM
001000                                    PIC 9(05)V99.
001010     05  WS-CAMPO-ALT-ITEM          PIC X(07).
001020     05  WS-CAMPO-ALT-NUM  REDEFINES WS-CAMPO-ALT-ITEM
001030                                    PIC 9(05)V99.
001040     05  WS-CAMPO-PESO-ITEM         PIC X(07).
001050     05  WS-CAMPO-PESO-NUM REDEFINES WS-CAMPO-PESO-ITEM
001060                                    PIC 9(05)V99.
001070     05  WS-CAMPO-PRIOR-ITEM        PIC X(03).
001080     05  WS-CAMPO-VALIDADE-ITEM     PIC X(08).
001090     05  WS-CAMPO-LIMITE-USO-ITEM   PIC X(05).
001100     05  WS-CAMPO-ZONA-ITEM         PIC X(15).
001110     05  FILLER                     PIC X(10).
001120*
001130 01  WS-CAMPOS-DUMP REDEFINES WS-CAMPOS-CARGA-ITEM PIC X(111).
001140*
001150 01  WS-CONTADORES.
001160     05  WS-NUM-LINHA               PIC 9(05) COMP VALUE ZERO.
001170     05  WS-QTD-CAMPOS              PIC 9(02) COMP VALUE ZERO.
001180     05  WS-QTD-GRAVADOS            PIC 9(05) COMP VALUE ZERO.
001190     05  WS-QTD-ERROS               PIC 9(05) COMP VALUE ZERO.
001200*
001210 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(14) COMP-3.
001220*
001230 01  WS-AREA-VALIDACAO.
001240     05  WS-VALIDA-REGISTRO         PIC X(01) VALUE SPACES.
001250         88  FLAG-REGISTRO-OK       VALUE "S".
001260         88  FLAG-REGISTRO-COM-ERRO VALUE SPACES.
001270     05  WS-LINHA-DE-ERRO           PIC X(72) VALUE SPACES.
001280*
001290 01  WS-AREA-NORMALIZACAO.
001300     05  WS-LKS-AREA-ID.
001310         10  WS-LKS-COD-ORIGINAL    PIC X(10).
001320         10  WS-LKS-COD-NORMALIZADO PIC X(10).
001330         10  FILLER                 PIC X(02).
001340     05  WS-LKS-AREA-DT.
001350         10  WS-LKS-DATA            PIC X(08).
001360         10  WS-LKS-RETORNO-DT      PIC 9(01).
001370         10  FILLER                 PIC X(01).
001380*
001390 01  WS-REPORT-CARGA.
001400     03  WS-LST-CAB-LINHA.
001410         05 FILLER   PIC X(100) VALUE ALL "=".
001420     03  WS-LST-CAB-1.
001430         05 FILLER   PIC X(02) VALUE SPACES.
001440         05 FILLER   PIC X(98) VALUE
001450              "SGEO0100 - RELATORIO DA CARGA DE ITENS".
001460     03  WS-LST-CAB-2.
001470         05 FILLER   PIC X(02) VALUE SPACES.
001480         05 FILLER   PIC X(08) VALUE "LINHA".
001490         05 FILLER   PIC X(03) VALUE SPACES.
001500         05 FILLER   PIC X(10) VALUE "COD-ITEM".
001510         05 FILLER   PIC X(03) VALUE SPACES.
001520         05 FILLER   PIC X(70) VALUE "SITUACAO".
001530     03  WS-LST-DET-OK.
001540         05 FILLER                  PIC X(02) VALUE SPACES.
001550         05 WS-LISTA-LINHA-OK       PIC ZZZZ9 VALUE ZEROS.
001560         05 FILLER                  PIC X(06) VALUE SPACES.
001570         05 WS-LISTA-COD-OK         PIC X(10) VALUE SPACES.
001580         05 FILLER                  PIC X(03) VALUE SPACES.
001590         05 FILLER                  PIC X(70) VALUE
001600                                 "REGISTRO GRAVADO OK.".
001610     03  WS-LST-DET-ERRO.
001620         05 FILLER                  PIC X(02) VALUE SPACES.
001630         05 WS-LISTA-LINHA-ERRO     PIC ZZZZ9 VALUE ZEROS.
001640         05 FILLER                  PIC X(06) VALUE SPACES.
001650         05 WS-LISTA-COD-ERRO       PIC X(10) VALUE SPACES.
001660         05 FILLER                  PIC X(03) VALUE SPACES.
001670         05 WS-LISTA-ERRO-REPORT    PIC X(70) VALUE SPACES.
001680     03  WS-LST-FINAL-0.
001690         05 FILLER                  PIC X(02) VALUE SPACES.
001700         05 FILLER                  PIC X(50) VALUE
001710                                 "NENHUM REGISTRO NA CARGA".
001720     03  WS-LST-FINAL-GRAVADOS.
001730         05 FILLER               PIC X(02) VALUE SPACES.
001740         05 FILLER               PIC X(24) VALUE
001750                                 "ITENS GRAVADOS: ".
001760         05 WS-LISTA-QTD-GRV     PIC ZZZZ9 VALUE ZEROS.
001770     03  WS-LST-FINAL-ERRADOS.
001780         05 FILLER               PIC X(02) VALUE SPACES.
001790         05 FILLER               PIC X(24) VALUE
001800                                 "LINHAS COM ERRO: ".
001810         05 WS-LISTA-QTD-ERR     PIC ZZZZ9 VALUE ZEROS.
001820*
001830 77  WS-FS-CARGA-ITEM              PIC X(02).
001840     88  WS-FS-CARGA-ITEM-OK       VALUE "00".
001850*
001860 77  WS-FS-ITEM-TAB                PIC X(02).
001870     88  WS-FS-ITEM-TAB-OK         VALUE "00".
001880     88  WS-FS-ITEM-TAB-NAO-EXISTE VALUE "35".
001890*
001900 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
001910     88  FLAG-EOF                  VALUE "S".
001920*-----------------------------------------------------------------
001930 PROCEDURE DIVISION.
001940*-----------------------------------------------------------------
001950 MAIN-PROCEDURE.
001960*
001970     PERFORM P100-INICIALIZA THRU P100-FIM.
001980*
001990     PERFORM P400-PROCESSA-CARGA THRU P400-FIM UNTIL FLAG-EOF.
002000*
002010     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
002020*
002030     PERFORM P900-FIM.
002040*
002050 P100-INICIALIZA.
002060*
002070     SET WS-FS-CARGA-ITEM-OK        TO TRUE.
002080     MOVE ZERO                      TO WS-NUM-LINHA
002090                                        WS-QTD-GRAVADOS
002100                                        WS-QTD-ERROS.
002110*
002120     OPEN INPUT  CARGA-ITEM.
002130     IF NOT WS-FS-CARGA-ITEM-OK
002140         DISPLAY "ERRO NA ABERTURA DO ITEM-MASTER. FS: "
002150                 WS-FS-CARGA-ITEM
002160         PERFORM P900-FIM
002170     END-IF.
002180*
002190* A carga substitui por completo a tabela - abre em OUTPUT para
002200* descartar o conteudo anterior de ITEM-TAB, depois reabre em
002210* I-O para poder gravar registro a registro com chave.
002220     OPEN OUTPUT ITEM-TAB.
002230     CLOSE ITEM-TAB.
002240     OPEN I-O ITEM-TAB.
002250     IF NOT WS-FS-ITEM-TAB-OK
002260         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
002270                 WS-FS-ITEM-TAB
002280         PERFORM P900-FIM
002290     END-IF.
002300*
002310     OPEN OUTPUT SGEO0100.
002320     WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
002330     WRITE FD-REG-REPORT    FROM WS-LST-CAB-1.
002340     WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
002350     WRITE FD-REG-REPORT    FROM WS-LST-CAB-2.
002360*
002370 P100-FIM.
002380*
002390 P400-PROCESSA-CARGA.
002400*
002410     READ CARGA-ITEM INTO WS-REG-CARGA-ITEM
002420         AT END
002430             SET FLAG-EOF            TO TRUE
002440         NOT AT END
002450             ADD 1                   TO WS-NUM-LINHA
002460             SET FLAG-REGISTRO-OK    TO TRUE
002470             MOVE SPACES             TO WS-LINHA-DE-ERRO
002480             PERFORM P410-SEPARA-CAMPOS  THRU P410-FIM
002490             IF FLAG-REGISTRO-OK
002500                 PERFORM P420-VALIDA-CAMPOS THRU P420-FIM
002510             END-IF
002520             IF FLAG-REGISTRO-OK
002530                 PERFORM P440-NORMALIZA-ID  THRU P440-FIM
002540             END-IF
002550             IF FLAG-REGISTRO-OK
002560                 PERFORM P460-GRAVA-ITEM    THRU P460-FIM
002570             ELSE
002580                 PERFORM P500-GRAVA-RPT-ERRO THRU P500-FIM
002590             END-IF
002600     END-READ.
002610*
002620 P400-FIM.
002630*
002640 P410-SEPARA-CAMPOS.
002650*
002660     MOVE ZERO                      TO WS-QTD-CAMPOS.
002670*
002680     UNSTRING WS-REG-CARGA-ITEM DELIMITED BY ","
002690         INTO WS-CAMPO-COD-ITEM
002700              WS-CAMPO-NOME-ITEM
002710              WS-CAMPO-LARG-ITEM
002720              WS-CAMPO-PROF-ITEM
002730              WS-CAMPO-ALT-ITEM
002740              WS-CAMPO-PESO-ITEM
002750              WS-CAMPO-PRIOR-ITEM
002760              WS-CAMPO-VALIDADE-ITEM
002770              WS-CAMPO-LIMITE-USO-ITEM
002780              WS-CAMPO-ZONA-ITEM
002790         TALLYING IN WS-QTD-CAMPOS
002800     END-UNSTRING.
002810*
002820     IF WS-QTD-CAMPOS < 10
002830         MOVE "LINHA COM MENOS DE 10 CAMPOS." TO WS-LINHA-DE-ERRO
002840         SET FLAG-REGISTRO-COM-ERRO     TO TRUE
002850     END-IF.
002860*
002870 P410-FIM.
002880*
002890 P420-VALIDA-CAMPOS.
002900*
002910     IF WS-CAMPO-COD-ITEM EQUAL SPACES
002920         MOVE "CODIGO DE ITEM EM BRANCO." TO WS-LINHA-DE-ERRO
002930         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
002940     END-IF.
002950*
002960     IF FLAG-REGISTRO-OK AND WS-CAMPO-LARG-ITEM NOT NUMERIC
002970         MOVE "LARGURA NAO NUMERICA."     TO WS-LINHA-DE-ERRO
002980         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
002990     END-IF.
003000*
003010     IF FLAG-REGISTRO-OK AND WS-CAMPO-PROF-ITEM NOT NUMERIC
003020         MOVE "PROFUNDIDADE NAO NUMERICA." TO WS-LINHA-DE-ERRO
003030         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
003040     END-IF.
003050*
003060     IF FLAG-REGISTRO-OK AND WS-CAMPO-ALT-ITEM NOT NUMERIC
003070         MOVE "ALTURA NAO NUMERICA."      TO WS-LINHA-DE-ERRO
003080         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
003090     END-IF.
003100*
003110     IF FLAG-REGISTRO-OK AND WS-CAMPO-PESO-ITEM NOT NUMERIC
003120         MOVE "PESO NAO NUMERICO."        TO WS-LINHA-DE-ERRO
003130         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
003140     END-IF.
003150*
003160     IF FLAG-REGISTRO-OK AND WS-CAMPO-PRIOR-ITEM NOT NUMERIC
003170         MOVE "PRIORIDADE NAO NUMERICA."  TO WS-LINHA-DE-ERRO
003180         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
003190     END-IF.
003200*
003210     IF FLAG-REGISTRO-OK AND
003220        (WS-CAMPO-PRIOR-ITEM NUMERIC AND WS-CAMPO-PRIOR-ITEM >
003230            100)
003240         MOVE "PRIORIDADE FORA DA FAIXA 0-100." TO
003250             WS-LINHA-DE-ERRO
003260         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
003270     END-IF.
003280*
003290     IF FLAG-REGISTRO-OK AND
003300        WS-CAMPO-LIMITE-USO-ITEM NOT EQUAL SPACES AND
003310        WS-CAMPO-LIMITE-USO-ITEM NOT NUMERIC
003320         MOVE "LIMITE DE USO NAO NUMERICO." TO WS-LINHA-DE-ERRO
003330         SET FLAG-REGISTRO-COM-ERRO       TO TRUE
003340     END-IF.
003350*
003360     IF FLAG-REGISTRO-OK AND
003370        WS-CAMPO-VALIDADE-ITEM NOT EQUAL SPACES AND
003380        WS-CAMPO-VALIDADE-ITEM NOT EQUAL "00000000"
003390         MOVE WS-CAMPO-VALIDADE-ITEM    TO WS-LKS-DATA
003400         CALL "SGEP0901" USING WS-LKS-AREA-DT
003410         IF WS-LKS-RETORNO-DT NOT EQUAL ZERO
003420             MOVE "DATA DE VALIDADE INVALIDA." TO WS-LINHA-DE-ERRO
003430             SET FLAG-REGISTRO-COM-ERRO   TO TRUE
003440         END-IF
003450     END-IF.
003460*
003470 P420-FIM.
003480*
003490 P440-NORMALIZA-ID.
003500*
003510     MOVE WS-CAMPO-COD-ITEM          TO WS-LKS-COD-ORIGINAL.
003520     CALL "SGEP0903" USING WS-LKS-AREA-ID.
003530     MOVE WS-LKS-COD-NORMALIZADO      TO WS-CAMPO-COD-ITEM.
003540*
003550 P440-FIM.
003560*
003570 P460-GRAVA-ITEM.
003580*
003590     MOVE WS-CAMPO-COD-ITEM           TO COD-ITEM.
003600     MOVE WS-CAMPO-NOME-ITEM          TO DESC-ITEM.
003610     MOVE WS-CAMPO-LARG-NUM           TO LARG-ITEM.
003620     MOVE WS-CAMPO-PROF-NUM           TO PROF-ITEM.
003630     MOVE WS-CAMPO-ALT-NUM            TO ALT-ITEM.
003640     MOVE WS-CAMPO-PESO-NUM           TO PESO-ITEM.
003650     MOVE WS-CAMPO-PRIOR-ITEM         TO PRIORIDADE-ITEM.
003660     MOVE WS-CAMPO-ZONA-ITEM          TO ZONA-PREF-ITEM.
003670     MOVE SPACES                      TO FK-COD-CONTEINER.
003680     MOVE ZERO                        TO POS-INI-LARG-ITEM
003690                                          POS-INI-PROF-ITEM
003700                                          POS-INI-ALT-ITEM
003710                                          POS-FIM-LARG-ITEM
003720                                          POS-FIM-PROF-ITEM
003730                                          POS-FIM-ALT-ITEM.
003740     SET ITEM-NAO-E-LIXO              TO TRUE.
003750*
003760     IF WS-CAMPO-VALIDADE-ITEM EQUAL SPACES OR
003770        WS-CAMPO-VALIDADE-ITEM EQUAL "00000000"
003780         MOVE "00000000"              TO DT-VALIDADE-ITEM
003790     ELSE
003800         MOVE WS-CAMPO-VALIDADE-ITEM  TO DT-VALIDADE-ITEM
003810     END-IF.
003820*
003830     IF WS-CAMPO-LIMITE-USO-ITEM EQUAL SPACES
003840         MOVE ZERO                    TO LIMITE-USO-ITEM
003850                                          USO-RESTANTE-ITEM
003860     ELSE
003870         MOVE WS-CAMPO-LIMITE-USO-ITEM TO LIMITE-USO-ITEM
003880         MOVE WS-CAMPO-LIMITE-USO-ITEM TO USO-RESTANTE-ITEM
003890     END-IF.
003900*
003910     WRITE REG-ITEM
003920         INVALID KEY
003930             MOVE "CODIGO DE ITEM DUPLICADO NA CARGA."
003940                                      TO WS-LINHA-DE-ERRO
003950             SET FLAG-REGISTRO-COM-ERRO TO TRUE
003960             PERFORM P500-GRAVA-RPT-ERRO THRU P500-FIM
003970         NOT INVALID KEY
003980             PERFORM P505-GRAVA-RPT-OK THRU P505-FIM
003990     END-WRITE.
004000*
004010 P460-FIM.
004020*
004030 P500-GRAVA-RPT-ERRO.
004040*
004050     ADD 1                            TO WS-QTD-ERROS.
004060     MOVE WS-NUM-LINHA                TO WS-LISTA-LINHA-ERRO.
004070     MOVE WS-CAMPO-COD-ITEM           TO WS-LISTA-COD-ERRO.
004080     MOVE WS-LINHA-DE-ERRO            TO WS-LISTA-ERRO-REPORT.
004090     WRITE FD-REG-REPORT              FROM WS-LST-DET-ERRO.
004100*
004110 P500-FIM.
004120*
004130 P505-GRAVA-RPT-OK.
004140*
004150     ADD 1                            TO WS-QTD-GRAVADOS.
004160     MOVE WS-NUM-LINHA                TO WS-LISTA-LINHA-OK.
004170     MOVE WS-CAMPO-COD-ITEM           TO WS-LISTA-COD-OK.
004180     WRITE FD-REG-REPORT              FROM WS-LST-DET-OK.
004190*
004200 P505-FIM.
004210*
004220 P520-FINALIZA-RELATORIO.
004230*
004240     IF WS-NUM-LINHA EQUAL ZERO
004250         WRITE FD-REG-REPORT    FROM WS-LST-FINAL-0
004260     ELSE
004270         MOVE WS-QTD-GRAVADOS   TO WS-LISTA-QTD-GRV
004280         MOVE WS-QTD-ERROS      TO WS-LISTA-QTD-ERR
004290         WRITE FD-REG-REPORT    FROM WS-LST-FINAL-GRAVADOS
004300         WRITE FD-REG-REPORT    FROM WS-LST-FINAL-ERRADOS
004310     END-IF.
004320*
004330 P520-FIM.
004340*
004350 P900-FIM.
004360     CLOSE CARGA-ITEM
004370           ITEM-TAB
004380           SGEO0100.
004390     GOBACK.
004400 END PROGRAM SGEP0100.
004410
