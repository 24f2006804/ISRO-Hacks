000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 05/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: ESTIVAGEM MANUAL - SOBRESCREVE O CONTEINER E A POSICAO
000170*          DE UM ITEM JA CADASTRADO E GRAVA UM PLACEMENT NO
000180*          AUDIT-LOG COM O CONTEINER ANTIGO E O NOVO.
000190* Alteracoes:
000200*   05/03/1986 - ARF - TK-4425 - Programa inicial.                TK4425  
000210*  09/07/1990 - LCS - TK-4514 - Falha (sem gravacao) quando o itemTK4514  
000220*                                informado nao existe na tabela - TK4514  
000230*                                antes o programa abortava o lote.TK4514  
000240******************************************************************
000250*-----------------------------------------------------------------
000260 IDENTIFICATION DIVISION.
000270*-----------------------------------------------------------------
000280 PROGRAM-ID.    SGEP0320.
000290 AUTHOR.        ANDRE RAFFUL.
000300 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000310 DATE-WRITTEN.  05/03/1986.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000340*-----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360*-----------------------------------------------------------------
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400*
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000440         ORGANIZATION   IS INDEXED
000450         ACCESS         IS DYNAMIC
000460         RECORD KEY     IS COD-ITEM
000470         FILE STATUS    IS WS-FS-ITEM-TAB.
000480*
000490     SELECT PARM-ESTIVAGEM ASSIGN TO "PLACE-PARM"
000500         ORGANIZATION   IS LINE SEQUENTIAL
000510         ACCESS         IS SEQUENTIAL
000520         FILE STATUS    IS WS-FS-PARM-ESTIVAGEM.
000530*
000540     SELECT SGEO0320 ASSIGN TO "SGEO0320"
000550         ORGANIZATION   IS LINE SEQUENTIAL
000560         ACCESS         IS SEQUENTIAL.
000570*-----------------------------------------------------------------
000580 DATA DIVISION.
000590*-----------------------------------------------------------------
000600 FILE SECTION.
000610*
000620 FD  ITEM-TAB.
000630     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000640-         "oks\Item.cpy".
000650*
000660 FD  PARM-ESTIVAGEM.
000670 01  FD-REG-PARM-ESTIVAGEM.
000680     05  FD-PARM-COD-ITEM               PIC X(10).
000690     05  FD-PARM-COD-USUARIO            PIC X(10).
000700     05  FD-PARM-COD-CONTEINER          PIC X(10).
000710     05  FD-PARM-POS-INI-LARG           PIC S9(05)V99.
000720     05  FD-PARM-POS-INI-PROF           PIC S9(05)V99.
000730     05  FD-PARM-POS-INI-ALT            PIC S9(05)V99.
000740     05  FD-PARM-POS-FIM-LARG           PIC S9(05)V99.
000750     05  FD-PARM-POS-FIM-PROF           PIC S9(05)V99.
000760     05  FD-PARM-POS-FIM-ALT            PIC S9(05)V99.
000770     05  FD-PARM-TIMESTAMP              PIC X(14).
000780*
000790 FD  SGEO0320.
000800 01  FD-REG-REPORT                      PIC X(100).
000810*-----------------------------------------------------------------
000820 WORKING-STORAGE SECTION.
000830*-----------------------------------------------------------------
000840 01  WS-REG-PARM-ESTIVAGEM.
000850     05  WS-PARM-COD-ITEM               PIC X(10).
000860     05  WS-PARM-COD-USUARIO            PIC X(10).
000870     05  WS-PARM-COD-CONTEINER          PIC X(10).
000880     05  WS-PARM-POS-INI-LARG           PIC S9(05)V99.
000890     05  WS-PARM-POS-INI-PROF           PIC S9(05)V99.
000900     05  WS-PARM-POS-INI-ALT            PIC S9(05)V99.
000910     05  WS-PARM-POS-FIM-LARG           PIC S9(05)V99.
000920     05  WS-PARM-POS-FIM-PROF           PIC S9(05)V99.
000930     05  WS-PARM-POS-FIM-ALT            PIC S9(05)V99.
000940     05  WS-PARM-TIMESTAMP              PIC X(14).
000950*
000960 01  WS-REG-PARM-DUMP REDEFINES WS-REG-PARM-ESTIVAGEM PIC X(86).
000970*
000980 01  WS-COD-CONTEINER-ANTIGO             PIC X(10).
000990*
001000 01  WS-AREA-LOG.
001010     05  WS-LKS-AREA-LOG.
001020         10  WS-LKS-TIMESTAMP-LOG        PIC X(14).
001030         10  WS-LKS-COD-USUARIO-LOG      PIC X(10).
001040         10  WS-LKS-TIPO-ACAO-LOG        PIC X(12).
001050         10  WS-LKS-COD-ITEM-LOG         PIC X(10).
001060         10  WS-LKS-DETALHE-LOG          PIC X(80).
001070         10  WS-LKS-RETORNO-LOG          PIC 9(01).
001080         10  FILLER                      PIC X(01).
001090*
001100 01  WS-AREA-LOG-DUMP REDEFINES WS-AREA-LOG PIC X(128).
001110*
001120 01  WS-CONTADORES.
001130     05  WS-QTD-PROCESSADOS             PIC 9(05) COMP VALUE ZERO.
001140     05  WS-QTD-FALHAS                  PIC 9(05) COMP VALUE ZERO.
001150*
001160 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(10) COMP-3.
001170*
001180 01  WS-REPORT-ESTIVAGEM.
001190     03  WS-LST-CAB-LINHA.
001200         05 FILLER  PIC X(100) VALUE ALL "=".
001210     03  WS-LST-CAB-1.
001220         05 FILLER  PIC X(02) VALUE SPACES.
001230         05 FILLER  PIC X(98) VALUE
001240                 "SGEO0320 - RELATORIO DE ESTIVAGEM MANUAL".
001250     03  WS-LST-DET-OK.
001260         05 FILLER  PIC X(02) VALUE SPACES.
001270         05 WS-LST-COD          PIC X(10) VALUE SPACES.
001280         05 FILLER  PIC X(02) VALUE SPACES.
001290         05 FILLER  PIC X(12) VALUE "DE CONT: ".
001300         05 WS-LST-CONT-ANT     PIC X(10) VALUE SPACES.
001310         05 FILLER  PIC X(02) VALUE SPACES.
001320         05 FILLER  PIC X(12) VALUE "PARA CONT: ".
001330         05 WS-LST-CONT-NOVO    PIC X(10) VALUE SPACES.
001340     03  WS-LST-DET-ERRO.
001350         05 FILLER  PIC X(02) VALUE SPACES.
001360         05 WS-LST-COD-ERRO     PIC X(10) VALUE SPACES.
001370         05 FILLER  PIC X(02) VALUE SPACES.
001380         05 FILLER  PIC X(40) VALUE
001390                 "ITEM NAO ENCONTRADO - ESTIVAGEM NEGADA.".
001400*
001410 77  WS-FS-ITEM-TAB                 PIC X(02).
001420     88  WS-FS-ITEM-TAB-OK          VALUE "00".
001430*
001440 77  WS-FS-PARM-ESTIVAGEM           PIC X(02).
001450     88  WS-FS-PARM-ESTIVAGEM-OK    VALUE "00".
001460*
001470 77  WS-FIM-DE-ARQUIVO               PIC X(01) VALUE "N".
001480     88  FLAG-EOF                   VALUE "S".
001490*-----------------------------------------------------------------
001500 PROCEDURE DIVISION.
001510*-----------------------------------------------------------------
001520 MAIN-PROCEDURE.
001530*
001540     PERFORM P100-INICIALIZA THRU P100-FIM.
001550*
001560     PERFORM P300-PROCESSA-ESTIVAGENS THRU P300-FIM UNTIL
001570         FLAG-EOF.
001580*
001590     PERFORM P900-FIM.
001600*
001610 P100-INICIALIZA.
001620*
001630     SET WS-FS-ITEM-TAB-OK            TO TRUE.
001640     SET WS-FS-PARM-ESTIVAGEM-OK      TO TRUE.
001650     MOVE ZERO                        TO WS-QTD-PROCESSADOS
001660                                          WS-QTD-FALHAS.
001670*
001680     OPEN I-O ITEM-TAB.
001690     IF NOT WS-FS-ITEM-TAB-OK
001700         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
001710                 WS-FS-ITEM-TAB
001720         PERFORM P900-FIM
001730     END-IF.
001740*
001750     OPEN INPUT PARM-ESTIVAGEM.
001760     IF NOT WS-FS-PARM-ESTIVAGEM-OK
001770         DISPLAY "ERRO NA ABERTURA DO PLACE-PARM. FS: "
001780                 WS-FS-PARM-ESTIVAGEM
001790         PERFORM P900-FIM
001800     END-IF.
001810*
001820     OPEN OUTPUT SGEO0320.
001830     WRITE FD-REG-REPORT         FROM WS-LST-CAB-LINHA.
001840     WRITE FD-REG-REPORT         FROM WS-LST-CAB-1.
001850     WRITE FD-REG-REPORT         FROM WS-LST-CAB-LINHA.
001860*
001870 P100-FIM.
001880*
001890 P300-PROCESSA-ESTIVAGENS.
001900*
001910     READ PARM-ESTIVAGEM INTO WS-REG-PARM-ESTIVAGEM
001920         AT END
001930             SET FLAG-EOF                 TO TRUE
001940         NOT AT END
001950             PERFORM P320-ESTIVA-ITEM THRU P320-FIM
001960     END-READ.
001970*
001980 P300-FIM.
001990*
002000 P320-ESTIVA-ITEM.
002010*
002020     MOVE WS-PARM-COD-ITEM               TO COD-ITEM.
002030*
002040     READ ITEM-TAB
002050         KEY IS COD-ITEM
002060         INVALID KEY
002070             ADD 1                         TO WS-QTD-FALHAS
002080             MOVE WS-PARM-COD-ITEM          TO WS-LST-COD-ERRO
002090             WRITE FD-REG-REPORT            FROM WS-LST-DET-ERRO
002100         NOT INVALID KEY
002110             PERFORM P330-GRAVA-NOVA-POSICAO THRU P330-FIM
002120     END-READ.
002130*
002140 P320-FIM.
002150*
002160 P330-GRAVA-NOVA-POSICAO.
002170*
002180     ADD 1                                  TO WS-QTD-PROCESSADOS.
002190     MOVE FK-COD-CONTEINER             TO WS-COD-CONTEINER-ANTIGO.
002200*
002210     MOVE WS-PARM-COD-CONTEINER             TO FK-COD-CONTEINER.
002220     MOVE WS-PARM-POS-INI-LARG              TO POS-INI-LARG-ITEM.
002230     MOVE WS-PARM-POS-INI-PROF              TO POS-INI-PROF-ITEM.
002240     MOVE WS-PARM-POS-INI-ALT               TO POS-INI-ALT-ITEM.
002250     MOVE WS-PARM-POS-FIM-LARG              TO POS-FIM-LARG-ITEM.
002260     MOVE WS-PARM-POS-FIM-PROF              TO POS-FIM-PROF-ITEM.
002270     MOVE WS-PARM-POS-FIM-ALT               TO POS-FIM-ALT-ITEM.
002280*
002290     REWRITE REG-ITEM.
002300*
002310     MOVE WS-PARM-TIMESTAMP               TO WS-LKS-TIMESTAMP-LOG.
002320     MOVE WS-PARM-COD-USUARIO           TO WS-LKS-COD-USUARIO-LOG.
002330     MOVE "placement"                     TO WS-LKS-TIPO-ACAO-LOG.
002340     MOVE COD-ITEM                         TO WS-LKS-COD-ITEM-LOG.
002350     MOVE SPACES                            TO WS-LKS-DETALHE-LOG.
002360     STRING "DE CONT=" DELIMITED BY SIZE
002370            WS-COD-CONTEINER-ANTIGO DELIMITED BY SIZE
002380            " PARA CONT=" DELIMITED BY SIZE
002390            WS-PARM-COD-CONTEINER DELIMITED BY SIZE
002400         INTO WS-LKS-DETALHE-LOG.
002410     CALL "SGEP0600" USING WS-LKS-AREA-LOG.
002420*
002430     MOVE COD-ITEM                           TO WS-LST-COD.
002440     MOVE WS-COD-CONTEINER-ANTIGO             TO WS-LST-CONT-ANT.
002450     MOVE WS-PARM-COD-CONTEINER               TO WS-LST-CONT-NOVO.
002460     WRITE FD-REG-REPORT                      FROM WS-LST-DET-OK.
002470*
002480 P330-FIM.
002490*
002500 P900-FIM.
002510     CLOSE ITEM-TAB
002520           PARM-ESTIVAGEM
002530           SGEO0320.
002540     GOBACK.
002550 END PROGRAM SGEP0320.
002560
