000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 14/02/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: GERA IDENTIFICADOR DE CONTEINER SEQUENCIAL (cont+LETRA)
000170*          PARA REGISTROS DE CARGA CUJO COD-CONTEINER NAO COMECA
000180*          COM "cont". MANTEM CONTADOR PERSISTENTE ENQUANTO O
000190*          PROGRAMA CHAMADOR NAO FOR FINALIZADO (SEM CANCEL).
000200* Alteracoes:
000210*   14/02/1986 - ARF - TK-4442 - Programa inicial, adaptado do    TK4442  
000220*                                validador de digito verificador  TK4442  
000230*                                do codigo de barras (mesma ideia TK4442  
000240*                                de subrotina utilitaria chamada  TK4442  
000250*                               por CALL, troca de regra interna).TK4442  
000260*   05/04/1986 - ARF - TK-4455 - Contador limitado a 26 cargas porTK4455  
000270*                                execucao (A a Z); acima disso    TK4455  
000280*                                retorna codigo de erro 9.        TK4455  
000290*   30/08/1999 - LCS - TK-4520 - Revisao Y2K: sem impacto - rotinaTK4520  
000300*                                nao manipula datas.              TK4520  
000310******************************************************************
000320*-----------------------------------------------------------------
000330 IDENTIFICATION DIVISION.
000340*-----------------------------------------------------------------
000350 PROGRAM-ID.    SGEP0902.
000360 AUTHOR.        ANDRE RAFFUL.
000370 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000380 DATE-WRITTEN.  14/02/1986.
000390 DATE-COMPILED.
000400 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     CLASS CLASSE-ALFABETICA IS "A" THRU "Z".
000470*-----------------------------------------------------------------
000480 DATA DIVISION.
000490*-----------------------------------------------------------------
000500 WORKING-STORAGE SECTION.
000510*-----------------------------------------------------------------
000520* WS-IND-LETRA persiste entre chamadas (nao inicializado aqui) -
000530* cada carga de CONTAINER-MASTER comeca com uma nova execucao do
000540* programa chamador (SGEP0110), o que reinicia o contador.
000550 01  WS-CONTADOR-GERACAO.
000560     05  WS-IND-LETRA              PIC 9(002) COMP VALUE ZERO.
000570     05  WS-TAB-LETRAS             PIC X(026)
000580             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000590     05  WS-TAB-LETRAS-R REDEFINES WS-TAB-LETRAS.
000600         10  WS-LETRA OCCURS 26 TIMES PIC X(001).
000610     05  FILLER                    PIC X(002).
000620*
000630 01  WS-ID-GERADO.
000640     05  WS-ID-PREFIXO             PIC X(004) VALUE "cont".
000650     05  WS-ID-LETRA-GERADA        PIC X(001).
000660     05  FILLER                    PIC X(005).
000670 01  WS-ID-GERADO-DUMP REDEFINES WS-ID-GERADO PIC X(010).
000680*
000690 01  WS-CONTADOR-NUMERICO REDEFINES WS-CONTADOR-GERACAO.
000700     05  FILLER                    PIC X(030).
000710*-----------------------------------------------------------------
000720 LINKAGE SECTION.
000730*-----------------------------------------------------------------
000740 01  LKS-PARAMETRO.
000750     05 LKS-COD-CONTEINER-GERADO   PIC X(010).
000760     05 LKS-RETORNO                PIC 9(001).
000770     05 FILLER                     PIC X(001).
000780*-----------------------------------------------------------------
000790* LKS-RETORNO = 0 - Identificador gerado com sucesso
000800* LKS-RETORNO = 9 - Limite de 26 geracoes por execucao excedido
000810*-----------------------------------------------------------------
000820 PROCEDURE DIVISION USING LKS-PARAMETRO.
000830*-----------------------------------------------------------------
000840 MAIN-PROCEDURE.
000850*
000860     ADD 1 TO WS-IND-LETRA.
000870*
000880     IF WS-IND-LETRA > 26
000890         MOVE 9                          TO LKS-RETORNO
000900     ELSE
000910         MOVE WS-LETRA(WS-IND-LETRA)      TO WS-ID-LETRA-GERADA
000920         MOVE SPACES                   TO LKS-COD-CONTEINER-GERADO
000930         STRING WS-ID-PREFIXO DELIMITED BY SIZE
000940                WS-ID-LETRA-GERADA DELIMITED BY SIZE
000950                INTO LKS-COD-CONTEINER-GERADO
000960         MOVE 0                           TO LKS-RETORNO
000970     END-IF.
000980*
000990     GOBACK.
001000 END PROGRAM SGEP0902.
001010
