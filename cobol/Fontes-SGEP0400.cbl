000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 08/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: IDENTIFICA ITENS DE LIXO - VARRE TODOS OS ITENS NAO
000170*          MARCADOS COMO LIXO, TESTA VALIDADE VENCIDA E USO
000180*          ESGOTADO, MARCA IND-DESCARTE E GRAVA UM DISPOSAL NO
000190*          AUDIT-LOG PARA CADA ITEM IDENTIFICADO.
000200* Alteracoes:
000210*   08/03/1986 - ARF - TK-4426 - Programa inicial.                TK4426  
000220*   15/07/1990 - LCS - TK-4515 - Precedencia de motivo: validade  TK4515  
000230*                                vencida prevalece sobre uso      TK4515  
000240*                                esgotado quando ambos ocorrem no TK4515  
000250*                                mesmo item.                      TK4515  
000260******************************************************************
000270*-----------------------------------------------------------------
000280 IDENTIFICATION DIVISION.
000290*-----------------------------------------------------------------
000300 PROGRAM-ID.    SGEP0400.
000310 AUTHOR.        ANDRE RAFFUL.
000320 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000330 DATE-WRITTEN.  08/03/1986.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000460         ORGANIZATION   IS INDEXED
000470         ACCESS         IS DYNAMIC
000480         RECORD KEY     IS COD-ITEM
000490         FILE STATUS    IS WS-FS-ITEM-TAB.
000500*
000510     SELECT PARM-DATA ASSIGN TO "WASTE-DATE-PARM"
000520         ORGANIZATION   IS LINE SEQUENTIAL
000530         ACCESS         IS SEQUENTIAL
000540         FILE STATUS    IS WS-FS-PARM-DATA.
000550*
000560     SELECT SGEO0400 ASSIGN TO "SGEO0400"
000570         ORGANIZATION   IS LINE SEQUENTIAL
000580         ACCESS         IS SEQUENTIAL.
000590*-----------------------------------------------------------------
000600 DATA DIVISION.
000610*-----------------------------------------------------------------
000620 FILE SECTION.
000630*
000640 FD  ITEM-TAB.
000650     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000660-         "oks\Item.cpy".
000670*
000680 FD  PARM-DATA.
000690 01  FD-REG-PARM-DATA                 PIC X(14).
000700*
000710 FD  SGEO0400.
000720 01  FD-REG-REPORT                    PIC X(100).
000730*-----------------------------------------------------------------
000740 WORKING-STORAGE SECTION.
000750*-----------------------------------------------------------------
000760 01  WS-DATA-HOJE                     PIC X(14).
000770 01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE.
000780     05  WS-HOJE-AAAAMMDD              PIC 9(08).
000790     05  WS-HOJE-HHMMSS                PIC 9(06).
000800*
000810 01  WS-AREA-LOG.
000820     05  WS-LKS-AREA-LOG.
000830         10  WS-LKS-TIMESTAMP-LOG       PIC X(14).
000840         10  WS-LKS-COD-USUARIO-LOG     PIC X(10).
000850         10  WS-LKS-TIPO-ACAO-LOG       PIC X(12).
000860         10  WS-LKS-COD-ITEM-LOG        PIC X(10).
000870         10  WS-LKS-DETALHE-LOG         PIC X(80).
000880         10  WS-LKS-RETORNO-LOG         PIC 9(01).
000890         10  FILLER                     PIC X(01).
000900*
000910 01  WS-AREA-LOG-DUMP REDEFINES WS-AREA-LOG PIC X(128).
000920*
000930 01  WS-MOTIVO-LIXO                   PIC X(12).
000940*
000950 01  WS-CONTADORES.
000960     05  WS-QTD-IDENTIFICADOS          PIC 9(05) COMP VALUE ZERO.
000970*
000980 01  WS-CONTADORES-NUM REDEFINES WS-CONTADORES PIC 9(05) COMP-3.
000990*
001000 01  WS-FLAGS.
001010     05  WS-VENCEU                      PIC X(01) VALUE "N".
001020         88  VALIDADE-VENCEU           VALUE "S".
001030*
001040 01  WS-REPORT-LIXO.
001050     03  WS-LST-CAB-LINHA.
001060         05 FILLER  PIC X(100) VALUE ALL "=".
001070     03  WS-LST-CAB-1.
001080         05 FILLER  PIC X(02) VALUE SPACES.
001090         05 FILLER  PIC X(98) VALUE
001100                 "SGEO0400 - RELATORIO DE IDENTIFICACAO DE LIXO".
001110     03  WS-LST-DET-1.
001120         05 FILLER  PIC X(02) VALUE SPACES.
001130         05 WS-LST-COD          PIC X(10) VALUE SPACES.
001140         05 FILLER  PIC X(01) VALUE SPACES.
001150         05 WS-LST-DESC         PIC X(30) VALUE SPACES.
001160         05 FILLER  PIC X(02) VALUE SPACES.
001170         05 WS-LST-MOTIVO       PIC X(12) VALUE SPACES.
001180         05 FILLER  PIC X(02) VALUE SPACES.
001190         05 WS-LST-CONT         PIC X(10) VALUE SPACES.
001200     03  WS-LST-FINAL.
001210         05 FILLER  PIC X(02) VALUE SPACES.
001220         05 FILLER  PIC X(24) VALUE
001230                 "ITENS IDENTIFICADOS: ".
001240         05 WS-LST-QTD          PIC ZZZZ9 VALUE ZEROS.
001250*
001260 77  WS-FS-ITEM-TAB                  PIC X(02).
001270     88  WS-FS-ITEM-TAB-OK           VALUE "00".
001280*
001290 77  WS-FS-PARM-DATA                 PIC X(02).
001300     88  WS-FS-PARM-DATA-OK          VALUE "00".
001310*
001320 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
001330     88  FLAG-EOF                    VALUE "S".
001340*-----------------------------------------------------------------
001350 PROCEDURE DIVISION.
001360*-----------------------------------------------------------------
001370 MAIN-PROCEDURE.
001380*
001390     PERFORM P100-INICIALIZA THRU P100-FIM.
001400*
001410     PERFORM P300-VARRE-ITENS THRU P300-FIM UNTIL FLAG-EOF.
001420*
001430     MOVE WS-QTD-IDENTIFICADOS     TO WS-LST-QTD.
001440     WRITE FD-REG-REPORT           FROM WS-LST-FINAL.
001450*
001460     PERFORM P900-FIM.
001470*
001480 P100-INICIALIZA.
001490*
001500     SET WS-FS-ITEM-TAB-OK              TO TRUE.
001510     SET WS-FS-PARM-DATA-OK             TO TRUE.
001520     MOVE ZERO                          TO WS-QTD-IDENTIFICADOS.
001530*
001540     OPEN I-O ITEM-TAB.
001550     IF NOT WS-FS-ITEM-TAB-OK
001560         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
001570                 WS-FS-ITEM-TAB
001580         PERFORM P900-FIM
001590     END-IF.
001600*
001610     OPEN INPUT PARM-DATA.
001620     IF NOT WS-FS-PARM-DATA-OK
001630         DISPLAY "ERRO NA ABERTURA DO WASTE-DATE-PARM. FS: "
001640                 WS-FS-PARM-DATA
001650         PERFORM P900-FIM
001660     END-IF.
001670*
001680     READ PARM-DATA INTO WS-DATA-HOJE
001690         AT END
001700             MOVE ZERO                   TO WS-DATA-HOJE
001710     END-READ.
001720     CLOSE PARM-DATA.
001730*
001740     OPEN OUTPUT SGEO0400.
001750     WRITE FD-REG-REPORT           FROM WS-LST-CAB-LINHA.
001760     WRITE FD-REG-REPORT           FROM WS-LST-CAB-1.
001770     WRITE FD-REG-REPORT           FROM WS-LST-CAB-LINHA.
001780*
001790     MOVE LOW-VALUES                TO COD-ITEM.
001800     START ITEM-TAB KEY IS NOT LESS THAN COD-ITEM.
001810*
001820 P100-FIM.
001830*
001840 P300-VARRE-ITENS.
001850*
001860     READ ITEM-TAB NEXT RECORD
001870         AT END
001880             SET FLAG-EOF              TO TRUE
001890         NOT AT END
001900             IF ITEM-NAO-E-LIXO
001910                 PERFORM P310-TESTA-LIXO THRU P310-FIM
001920             END-IF
001930     END-READ.
001940*
001950 P300-FIM.
001960*
001970 P310-TESTA-LIXO.
001980*
001990     MOVE "N"                         TO WS-VENCEU.
002000*
002010     IF DT-VALIDADE-ITEM NOT EQUAL SPACES AND
002020        DT-VALIDADE-ITEM NOT EQUAL "00000000" AND
002030        DT-VALIDADE-ITEM <= WS-HOJE-AAAAMMDD
002040         SET VALIDADE-VENCEU            TO TRUE
002050     END-IF.
002060*
002070     IF VALIDADE-VENCEU
002080         MOVE "Expired"                  TO WS-MOTIVO-LIXO
002090         PERFORM P320-GRAVA-LIXO THRU P320-FIM
002100     ELSE
002110         IF LIMITE-USO-ITEM NOT EQUAL ZERO AND
002120            USO-RESTANTE-ITEM <= ZERO
002130             MOVE "Out of Uses"            TO WS-MOTIVO-LIXO
002140             PERFORM P320-GRAVA-LIXO THRU P320-FIM
002150         END-IF
002160     END-IF.
002170*
002180 P310-FIM.
002190*
002200 P320-GRAVA-LIXO.
002210*
002220     SET ITEM-E-LIXO                    TO TRUE.
002230     REWRITE REG-ITEM.
002240*
002250     ADD 1                               TO WS-QTD-IDENTIFICADOS.
002260*
002270     MOVE COD-ITEM                       TO WS-LST-COD.
002280     MOVE DESC-ITEM                      TO WS-LST-DESC.
002290     MOVE WS-MOTIVO-LIXO                 TO WS-LST-MOTIVO.
002300     IF FK-COD-CONTEINER EQUAL SPACES
002310         MOVE "unknown"                   TO WS-LST-CONT
002320     ELSE
002330         MOVE FK-COD-CONTEINER            TO WS-LST-CONT
002340     END-IF.
002350     WRITE FD-REG-REPORT                  FROM WS-LST-DET-1.
002360*
002370     MOVE WS-DATA-HOJE                    TO WS-LKS-TIMESTAMP-LOG.
002380     MOVE "system"                      TO WS-LKS-COD-USUARIO-LOG.
002390     MOVE "disposal"                      TO WS-LKS-TIPO-ACAO-LOG.
002400     MOVE COD-ITEM                         TO WS-LKS-COD-ITEM-LOG.
002410     MOVE SPACES                           TO WS-LKS-DETALHE-LOG.
002420     STRING WS-MOTIVO-LIXO   DELIMITED BY SIZE
002430            " CONT="          DELIMITED BY SIZE
002440            WS-LST-CONT       DELIMITED BY SIZE
002450         INTO WS-LKS-DETALHE-LOG.
002460     CALL "SGEP0600" USING WS-LKS-AREA-LOG.
002470*
002480 P320-FIM.
002490*
002500 P900-FIM.
002510     CLOSE ITEM-TAB
002520           SGEO0400.
002530     GOBACK.
002540 END PROGRAM SGEP0400.
002550
