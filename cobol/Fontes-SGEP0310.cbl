000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: ESTACAO - SETOR DE LOGISTICA DE BORDO
000130* Date-Written: 03/03/1986
000140* Date-Compiled:
000150* Security: CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA
000160* Purpose: REGISTRA A RETIRADA EFETIVA DE UM ITEM PELO TRIPULANTE.
000170*          DECREMENTA O USO-RESTANTE-ITEM (PISO ZERO), GRAVA UM
000180*          REGISTRO DE RETRIEVAL NO AUDIT-LOG E, SE O USO CHEGAR A
000190*          ZERO, MARCA O ITEM COMO LIXO E GRAVA UM DISPOSAL.
000200* Alteracoes:
000210*   03/03/1986 - ARF - TK-4424 - Programa inicial.                TK4424  
000220* 27/06/1988 - LCS - TK-4505 - Itens sem limite de uso (LIMITE-USOTK4505  
000230*                                -ITEM = ZERO) sao retirados sem  TK4505  
000240*                                decremento e sem gravacao de log,TK4505  
000250*                               conforme regra de negocio revista.TK4505  
000260******************************************************************
000270*-----------------------------------------------------------------
000280 IDENTIFICATION DIVISION.
000290*-----------------------------------------------------------------
000300 PROGRAM-ID.    SGEP0310.
000310 AUTHOR.        ANDRE RAFFUL.
000320 INSTALLATION.  ESTACAO - SETOR DE LOGISTICA DE BORDO.
000330 DATE-WRITTEN.  03/03/1986.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE LOGISTICA.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT ITEM-TAB ASSIGN TO "ITEM-TAB"
000460         ORGANIZATION   IS INDEXED
000470         ACCESS         IS DYNAMIC
000480         RECORD KEY     IS COD-ITEM
000490         FILE STATUS    IS WS-FS-ITEM-TAB.
000500*
000510     SELECT PARM-RETIRADA ASSIGN TO "RETRIEVAL-PARM"
000520         ORGANIZATION   IS LINE SEQUENTIAL
000530         ACCESS         IS SEQUENTIAL
000540         FILE STATUS    IS WS-FS-PARM-RETIRADA.
000550*
000560     SELECT SGEO0310 ASSIGN TO "SGEO0310"
000570         ORGANIZATION   IS LINE SEQUENTIAL
000580         ACCESS         IS SEQUENTIAL.
000590*-----------------------------------------------------------------
000600 DATA DIVISION.
000610*-----------------------------------------------------------------
000620 FILE SECTION.
000630*
000640 FD  ITEM-TAB.
000650     COPY "F:\ESTACAO ORBITAL\SETOR LOGISTICA DE BORDO\SGEP\Copybo
000660-         "oks\Item.cpy".
000670*
000680 FD  PARM-RETIRADA.
000690 01  FD-REG-PARM-RETIRADA.
000700     05  FD-PARM-COD-ITEM               PIC X(10).
000710     05  FD-PARM-COD-USUARIO            PIC X(10).
000720     05  FD-PARM-TIMESTAMP              PIC X(14).
000730*
000740 FD  SGEO0310.
000750 01  FD-REG-REPORT                      PIC X(100).
000760*-----------------------------------------------------------------
000770 WORKING-STORAGE SECTION.
000780*-----------------------------------------------------------------
000790 01  WS-REG-PARM-RETIRADA.
000800     05  WS-PARM-COD-ITEM                PIC X(10).
000810     05  WS-PARM-COD-USUARIO             PIC X(10).
000820     05  WS-PARM-TIMESTAMP               PIC X(14).
000830*
000840 01  WS-REG-PARM-DUMP REDEFINES WS-REG-PARM-RETIRADA PIC X(34).
000850*
000860 01  WS-AREA-LOG.
000870     05  WS-LKS-AREA-LOG.
000880         10  WS-LKS-TIMESTAMP-LOG        PIC X(14).
000890         10  WS-LKS-COD-USUARIO-LOG      PIC X(10).
000900         10  WS-LKS-TIPO-ACAO-LOG        PIC X(12).
000910         10  WS-LKS-COD-ITEM-LOG         PIC X(10).
000920         10  WS-LKS-DETALHE-LOG          PIC X(80).
000930         10  WS-LKS-RETORNO-LOG          PIC 9(01).
000940         10  FILLER                      PIC X(01).
000950*
000960 01  WS-AREA-LOG-DUMP REDEFINES WS-AREA-LOG PIC X(128).
000970*
000980 01  WS-USO-ANTIGO                      PIC 9(05) COMP VALUE ZERO.
000990 01  WS-USO-NOVO                        PIC 9(05) COMP VALUE ZERO.
001000*
001010 01  WS-USOS-NUM REDEFINES WS-USO-ANTIGO PIC 9(05) COMP-3.
001020*
001030 01  WS-ED-USO-ANTIGO                    PIC ZZZZ9.
001040 01  WS-ED-USO-NOVO                      PIC ZZZZ9.
001050*
001060 01  WS-CONTADORES.
001070     05  WS-QTD-PROCESSADOS             PIC 9(05) COMP VALUE ZERO.
001080     05  WS-QTD-FALHAS                  PIC 9(05) COMP VALUE ZERO.
001090*
001100 01  WS-REPORT-RETIRADA.
001110     03  WS-LST-CAB-LINHA.
001120         05 FILLER  PIC X(100) VALUE ALL "=".
001130     03  WS-LST-CAB-1.
001140         05 FILLER  PIC X(02) VALUE SPACES.
001150         05 FILLER  PIC X(98) VALUE
001160                 "SGEO0310 - RELATORIO DE RETIRADA DE ITEM".
001170     03  WS-LST-DET-OK.
001180         05 FILLER  PIC X(02) VALUE SPACES.
001190         05 WS-LST-COD          PIC X(10) VALUE SPACES.
001200         05 FILLER  PIC X(02) VALUE SPACES.
001210         05 FILLER  PIC X(20) VALUE "RETIRADO COM SUCESSO".
001220         05 FILLER  PIC X(02) VALUE SPACES.
001230         05 FILLER  PIC X(10) VALUE "USO ANT: ".
001240         05 WS-LST-USO-ANT      PIC ZZZZ9 VALUE ZEROS.
001250         05 FILLER  PIC X(02) VALUE SPACES.
001260         05 FILLER  PIC X(10) VALUE "USO NOVO: ".
001270         05 WS-LST-USO-NOVO     PIC ZZZZ9 VALUE ZEROS.
001280     03  WS-LST-DET-LIXO.
001290         05 FILLER  PIC X(02) VALUE SPACES.
001300         05 FILLER  PIC X(60) VALUE
001310                 "ITEM ACIMA MARCADO COMO LIXO (OUT OF USES).".
001320     03  WS-LST-DET-ERRO.
001330         05 FILLER  PIC X(02) VALUE SPACES.
001340         05 WS-LST-COD-ERRO     PIC X(10) VALUE SPACES.
001350         05 FILLER  PIC X(02) VALUE SPACES.
001360         05 FILLER  PIC X(40) VALUE
001370                 "ITEM NAO ENCONTRADO - RETIRADA NEGADA.".
001380*
001390 77  WS-FS-ITEM-TAB                  PIC X(02).
001400     88  WS-FS-ITEM-TAB-OK           VALUE "00".
001410*
001420 77  WS-FS-PARM-RETIRADA             PIC X(02).
001430     88  WS-FS-PARM-RETIRADA-OK      VALUE "00".
001440*
001450 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
001460     88  FLAG-EOF                    VALUE "S".
001470*-----------------------------------------------------------------
001480 PROCEDURE DIVISION.
001490*-----------------------------------------------------------------
001500 MAIN-PROCEDURE.
001510*
001520     PERFORM P100-INICIALIZA THRU P100-FIM.
001530*
001540     PERFORM P300-PROCESSA-RETIRADAS THRU P300-FIM UNTIL FLAG-EOF.
001550*
001560     PERFORM P900-FIM.
001570*
001580 P100-INICIALIZA.
001590*
001600     SET WS-FS-ITEM-TAB-OK             TO TRUE.
001610     SET WS-FS-PARM-RETIRADA-OK        TO TRUE.
001620     MOVE ZERO                         TO WS-QTD-PROCESSADOS
001630                                           WS-QTD-FALHAS.
001640*
001650     OPEN I-O ITEM-TAB.
001660     IF NOT WS-FS-ITEM-TAB-OK
001670         DISPLAY "ERRO NA ABERTURA DO ITEM-TAB. FS: "
001680                 WS-FS-ITEM-TAB
001690         PERFORM P900-FIM
001700     END-IF.
001710*
001720     OPEN INPUT PARM-RETIRADA.
001730     IF NOT WS-FS-PARM-RETIRADA-OK
001740         DISPLAY "ERRO NA ABERTURA DO RETRIEVAL-PARM. FS: "
001750                 WS-FS-PARM-RETIRADA
001760         PERFORM P900-FIM
001770     END-IF.
001780*
001790     OPEN OUTPUT SGEO0310.
001800     WRITE FD-REG-REPORT        FROM WS-LST-CAB-LINHA.
001810     WRITE FD-REG-REPORT        FROM WS-LST-CAB-1.
001820     WRITE FD-REG-REPORT        FROM WS-LST-CAB-LINHA.
001830*
001840 P100-FIM.
001850*
001860 P300-PROCESSA-RETIRADAS.
001870*
001880     READ PARM-RETIRADA INTO WS-REG-PARM-RETIRADA
001890         AT END
001900             SET FLAG-EOF                TO TRUE
001910         NOT AT END
001920             PERFORM P320-RETIRA-ITEM THRU P320-FIM
001930     END-READ.
001940*
001950 P300-FIM.
001960*
001970 P320-RETIRA-ITEM.
001980*
001990     MOVE WS-PARM-COD-ITEM              TO COD-ITEM.
002000*
002010     READ ITEM-TAB
002020         KEY IS COD-ITEM
002030         INVALID KEY
002040             ADD 1                        TO WS-QTD-FALHAS
002050             MOVE WS-PARM-COD-ITEM         TO WS-LST-COD-ERRO
002060             WRITE FD-REG-REPORT           FROM WS-LST-DET-ERRO
002070         NOT INVALID KEY
002080             PERFORM P330-APLICA-RETIRADA THRU P330-FIM
002090     END-READ.
002100*
002110 P320-FIM.
002120*
002130 P330-APLICA-RETIRADA.
002140*
002150     ADD 1                                TO WS-QTD-PROCESSADOS.
002160*
002170     IF LIMITE-USO-ITEM EQUAL ZERO
002180         MOVE COD-ITEM                     TO WS-LST-COD
002190         MOVE ZERO                         TO WS-LST-USO-ANT
002200                                               WS-LST-USO-NOVO
002210         WRITE FD-REG-REPORT                FROM WS-LST-DET-OK
002220     ELSE
002230         MOVE USO-RESTANTE-ITEM            TO WS-USO-ANTIGO
002240         COMPUTE WS-USO-NOVO = WS-USO-ANTIGO - 1
002250         IF WS-USO-NOVO < ZERO
002260             MOVE ZERO                     TO WS-USO-NOVO
002270         END-IF
002280         MOVE WS-USO-NOVO                  TO USO-RESTANTE-ITEM
002290         REWRITE REG-ITEM.
002300*
002310         MOVE WS-PARM-TIMESTAMP           TO WS-LKS-TIMESTAMP-LOG.
002320         MOVE WS-PARM-COD-USUARIO       TO WS-LKS-COD-USUARIO-LOG.
002330         MOVE "retrieval"                 TO WS-LKS-TIPO-ACAO-LOG.
002340         MOVE COD-ITEM                     TO WS-LKS-COD-ITEM-LOG.
002350         MOVE SPACES                        TO WS-LKS-DETALHE-LOG.
002360         MOVE WS-USO-ANTIGO                 TO WS-ED-USO-ANTIGO.
002370         MOVE WS-USO-NOVO                   TO WS-ED-USO-NOVO.
002380         STRING "USO ANT="  DELIMITED BY SIZE
002390                WS-ED-USO-ANTIGO DELIMITED BY SIZE
002400                " NOVO="    DELIMITED BY SIZE
002410                WS-ED-USO-NOVO   DELIMITED BY SIZE
002420             INTO WS-LKS-DETALHE-LOG.
002430         CALL "SGEP0600" USING WS-LKS-AREA-LOG.
002440*
002450         MOVE COD-ITEM                      TO WS-LST-COD.
002460         MOVE WS-USO-ANTIGO                  TO WS-LST-USO-ANT.
002470         MOVE WS-USO-NOVO                    TO WS-LST-USO-NOVO.
002480         WRITE FD-REG-REPORT                 FROM WS-LST-DET-OK.
002490*
002500         IF WS-USO-NOVO EQUAL ZERO
002510             SET ITEM-E-LIXO                  TO TRUE
002520             REWRITE REG-ITEM
002530             MOVE WS-PARM-TIMESTAMP        TO WS-LKS-TIMESTAMP-LOG
002540             MOVE "system"               TO WS-LKS-COD-USUARIO-LOG
002550             MOVE "disposal"               TO WS-LKS-TIPO-ACAO-LOG
002560             MOVE COD-ITEM                  TO WS-LKS-COD-ITEM-LOG
002570             MOVE "Out of Uses"              TO WS-LKS-DETALHE-LOG
002580             CALL "SGEP0600" USING WS-LKS-AREA-LOG
002590             WRITE FD-REG-REPORT              FROM WS-LST-DET-LIXO
002600         END-IF
002610     END-IF.
002620*
002630 P330-FIM.
002640*
002650 P900-FIM.
002660     CLOSE ITEM-TAB
002670           PARM-RETIRADA
002680           SGEO0310.
002690     GOBACK.
002700 END PROGRAM SGEP0310.
002710
