000100******************************************************************
000110* Copybook: ARRANJO.CPY
000120* Autor:    A. RAFFUL
000130* Data:     22/02/1986
000140* Finalidade: Layout do registro de saida do arquivo ARRANGEMENT-OUT
000150*             (exportacao do arranjo atual item->conteiner->posicao),
000160*             gerado pelo SGEP0120 em texto delimitado por virgula.
000170* Alteracoes:
000180*   22/02/1986 - ARF - TK-4420 - Layout inicial.                  TK4420  
000190******************************************************************
000200 01  REG-ARRANJO.
000210     05  COD-ITEM-ARR                    PIC X(10).
000220     05  FILLER                           PIC X(01) VALUE ",".
000230     05  COD-CONTEINER-ARR                PIC X(10).
000240     05  FILLER                           PIC X(01) VALUE ",".
000250     05  COORDENADAS-ARR                  PIC X(60).
000260
