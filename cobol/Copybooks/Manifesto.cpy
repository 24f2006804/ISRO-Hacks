000100******************************************************************
000110* Copybook: MANIFESTO.CPY
000120* Autor:    A. RAFFUL
000130* Data:     25/02/1986
000140* Finalidade: Layout das linhas do plano de retorno / manifesto de
000150*             lixo (arquivo WASTE-MANIFEST) gerado pelo SGEP0410:
000160*             uma linha por passo do plano e uma linha de totais.
000170* Alteracoes:
000180*   25/02/1986 - ARF - TK-4425 - Layout inicial (passo do plano). TK4425  
000190*   30/04/1986 - LCS - TK-4470 - Acrescentada linha de totais do  TK4470  
000200*                                manifesto (volume/peso/itens).   TK4470  
000210******************************************************************
000220 01  REG-PASSO-PLANO.
000230     05  NUM-PASSO-PLANO                 PIC 9(03).
000240     05  COD-ITEM-PLANO                   PIC X(10).
000250     05  DESC-ITEM-PLANO                  PIC X(30).
000260     05  CONTEINER-ORIGEM-PLANO           PIC X(10).
000270     05  CONTEINER-DESTINO-PLANO          PIC X(10).
000280     05  FILLER                           PIC X(17).
000290
000300 01  REG-TOTAIS-MANIFESTO.
000310     05  COD-CONTEINER-UNDOCK             PIC X(10).
000320     05  DATA-UNDOCK                      PIC X(08).
000330     05  VOLUME-TOTAL-MANIFESTO           PIC S9(09)V99.
000340     05  PESO-TOTAL-MANIFESTO             PIC S9(07)V99.
000350     05  QTD-ITENS-MANIFESTO              PIC 9(05).
000360     05  FILLER                           PIC X(30).
000370
