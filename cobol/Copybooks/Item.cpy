000100******************************************************************
000110* Copybook: ITEM.CPY
000120* Autor:    A. RAFFUL
000130* Data:     14/02/1986
000140* Finalidade: Layout do registro mestre de ITEM de carga (tabela
000150*             indexada ITEM-TAB, chave COD-ITEM). Usado pelo FD de
000160*             ITEM-TAB e, em WORKING-STORAGE, por qualquer programa
000170*             que precise montar/alterar um registro de item.
000180* Alteracoes:
000190*   14/02/1986 - ARF - TK-4410 - Layout inicial (carga de itens). TK4410  
000200*   02/03/1986 - ARF - TK-4432 - Acrescidas posicoes de estocagem TK4432  
000210*                                (POS-INI/POS-FIM) e flag de      TK4432  
000220*                                descarte IND-DESCARTE.           TK4432  
000230*   19/06/1988 - LCS - TK-4501 - Ajuste de largura de ZONA-PREF-ITEM
000240*                                para 15 posicoes (pedido da ADM).TK4501  
000250******************************************************************
000260 01  REG-ITEM.
000270     05  COD-ITEM                        PIC X(10).
000280     05  DESC-ITEM                       PIC X(30).
000290     05  DIM-ITEM.
000300         10  LARG-ITEM                   PIC S9(05)V99.
000310         10  PROF-ITEM                   PIC S9(05)V99.
000320         10  ALT-ITEM                    PIC S9(05)V99.
000330     05  PESO-ITEM                       PIC S9(05)V99.
000340     05  PRIORIDADE-ITEM                 PIC 9(03).
000350     05  DT-VALIDADE-ITEM                PIC X(08).
000360     05  DT-VALIDADE-ITEM-R REDEFINES DT-VALIDADE-ITEM.
000370         10  AAAA-VALIDADE-ITEM          PIC 9(04).
000380         10  MM-VALIDADE-ITEM            PIC 9(02).
000390         10  DD-VALIDADE-ITEM            PIC 9(02).
000400     05  LIMITE-USO-ITEM                 PIC 9(05).
000410     05  USO-RESTANTE-ITEM               PIC 9(05).
000420     05  ZONA-PREF-ITEM                  PIC X(15).
000430     05  FK-COD-CONTEINER                PIC X(10).
000440     05  POS-INI-ITEM.
000450         10  POS-INI-LARG-ITEM           PIC S9(05)V99.
000460         10  POS-INI-PROF-ITEM           PIC S9(05)V99.
000470         10  POS-INI-ALT-ITEM            PIC S9(05)V99.
000480     05  POS-FIM-ITEM.
000490         10  POS-FIM-LARG-ITEM           PIC S9(05)V99.
000500         10  POS-FIM-PROF-ITEM           PIC S9(05)V99.
000510         10  POS-FIM-ALT-ITEM            PIC S9(05)V99.
000520     05  IND-DESCARTE                    PIC X(01).
000530         88  ITEM-E-LIXO                 VALUE "Y".
000540         88  ITEM-NAO-E-LIXO             VALUE "N".
000550     05  FILLER                          PIC X(28).
000560
