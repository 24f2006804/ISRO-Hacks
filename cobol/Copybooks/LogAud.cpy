000100******************************************************************
000110* Copybook: LOGAUD.CPY
000120* Autor:    A. RAFFUL
000130* Data:     20/02/1986
000140* Finalidade: Layout do registro do AUDIT-LOG (arquivo sequencial
000150*             de adicao-somente, gravado por todos os processos de
000160*             movimentacao e lido pela consulta de logs SGEP0610).
000170* Alteracoes:
000180*   20/02/1986 - ARF - TK-4415 - Layout inicial.                  TK4415  
000190*   11/05/1987 - LCS - TK-4490 - Padronizados os 4 tipos de ACAO  TK4490  
000200*                                (placement/retrieval/rearrangement/
000210*                                disposal) com 88-niveis.         TK4490  
000220******************************************************************
000230 01  REG-LOG-AUDITORIA.
000240     05  TIMESTAMP-LOG                   PIC X(14).
000250     05  TIMESTAMP-LOG-R REDEFINES TIMESTAMP-LOG.
000260         10  AAAA-LOG                    PIC 9(04).
000270         10  MM-LOG                      PIC 9(02).
000280         10  DD-LOG                      PIC 9(02).
000290         10  HH-LOG                      PIC 9(02).
000300         10  MN-LOG                      PIC 9(02).
000310         10  SS-LOG                      PIC 9(02).
000320     05  COD-USUARIO-LOG                 PIC X(10).
000330     05  TIPO-ACAO-LOG                   PIC X(12).
000340         88  ACAO-PLACEMENT              VALUE "placement".
000350         88  ACAO-RETRIEVAL              VALUE "retrieval".
000360         88  ACAO-DISPOSAL               VALUE "disposal".
000370* "rearrangement" (13 posicoes) consta das 4 acoes possiveis mas
000380* nunca e gravada por este sistema - o empacotamento e sempre
000390* first-fit, sem passo de rearranjo (ver SGEP0200).
000400     05  COD-ITEM-LOG                    PIC X(10).
000410     05  DETALHE-LOG                     PIC X(80).
000420     05  FILLER                          PIC X(02).
000430
