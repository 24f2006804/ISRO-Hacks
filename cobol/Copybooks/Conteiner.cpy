000100******************************************************************
000110* Copybook: CONTEINER.CPY
000120* Autor:    A. RAFFUL
000130* Data:     14/02/1986
000140* Finalidade: Layout do registro mestre de CONTEINER (tabela
000150*             indexada CONTAINER-TAB, chave COD-CONTEINER). Usado
000160*             pelo FD de CONTAINER-TAB e pelo WORKING-STORAGE de
000170*             qualquer programa que precise montar o registro.
000180* Alteracoes:
000190*   14/02/1986 - ARF - TK-4411 - Layout inicial (carga de conteiners).
000200*   02/03/1986 - ARF - TK-4433 - Acrescido contador de ocupados   TK4433  
000210*                                (VOL-OCUPADO-CONTEINER) para apoio
000220*                                ao relatorio de ocupacao.        TK4433  
000230******************************************************************
000240 01  REG-CONTEINER.
000250     05  COD-CONTEINER                   PIC X(10).
000260     05  ZONA-CONTEINER                   PIC X(15).
000270     05  DIM-CONTEINER.
000280         10  LARG-CONTEINER               PIC S9(05)V99.
000290         10  PROF-CONTEINER               PIC S9(05)V99.
000300         10  ALT-CONTEINER                PIC S9(05)V99.
000310     05  VOL-OCUPADO-CONTEINER            PIC S9(09)V99.
000320     05  FILLER                           PIC X(20).
000330
